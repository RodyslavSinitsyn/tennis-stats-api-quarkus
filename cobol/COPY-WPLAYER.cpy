000010*-------------------------------------------------------------*
000020* WPLAYER - REGISTRO DE JUGADOR (PLAYER-FILE)
000030* MAESTRO DE JUGADORES DE TENIS DE MESA. SE CARGA COMPLETO EN
000040* MEMORIA POR TODOS LOS PROGRAMAS QUE NECESITAN RESOLVER
000050* NOMBRE DE JUGADOR CONTRA LEGAJO.
000060*-------------------------------------------------------------*
000070* 2003-08-14 RQF TKT-1180 VERSION ORIGINAL
000080* 2003-09-02 RQF TKT-1180 SE QUITA EL FILLER DE RESERVA: EL
000090*                         REGISTRO VIENE FIJO EN 79 BYTES DESDE
000100*                         EL SISTEMA DE ORIGEN Y NO HAY MARGEN
000110*                         PARA RESERVAR ESPACIO SIN DESALINEAR
000120*                         LOS PROGRAMAS QUE YA LO CONSUMEN
000130*-------------------------------------------------------------*
000140 01  REG-PLAYER-FD.
000150     05  PLAYER-ID                  PIC  9(06).
000160     05  PLAYER-NAME                PIC  X(20).
000170     05  PLAYER-FIRST-NAME          PIC  X(20).
000180     05  PLAYER-LAST-NAME           PIC  X(20).
000190     05  PLAYER-AGE                 PIC  9(03).
000200     05  PLAYER-REG-DATE            PIC  X(10).
