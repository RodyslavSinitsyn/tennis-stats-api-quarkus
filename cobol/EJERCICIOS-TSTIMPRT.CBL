000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID.   TSTIMPRT.
000040 AUTHOR.       ROSA QUIROGA FERNANDEZ.
000050 INSTALLATION. EDUSAM.
000060 DATE-WRITTEN. 03/11/94.
000070 DATE-COMPILED.
000080 SECURITY.     NINGUNA.
000090*-----------------------------------------------------------
000100* ESTE PROGRAMA REALIZA LA IMPORTACION DE RESULTADOS DE
000110* PARTIDOS DE TENIS DE MESA DESDE UN ARCHIVO DE TEXTO LIBRE
000120* (IMPORT-FILE), UNA LINEA POR PARTIDO, Y GENERA POR CADA
000130* LINEA UN REGISTRO DE PARTIDO (WPARTID) Y DOS REGISTROS DE
000140* RESULTADO (MATCH-RESULT-FILE), UNO POR CADA JUGADOR.
000150*-----------------------------------------------------------
000160* POR CADA LINEA DE IMPORTACION SE VALIDA:
000170*       ERRORES: * CANTIDAD DE TOKENS DE LA LINEA DISTINTA DE 4
000180*                * JUGADOR INEXISTENTE EN EL MAESTRO
000190*                * RIVAL INEXISTENTE EN EL MAESTRO
000200*
000210* EL TIPO DE PARTIDO (SHORT=11 TANTOS, LONG=21 TANTOS), EL
000220* TORNEO Y LA ETAPA SE INFORMAN UNA UNICA VEZ POR CORRIDA EN
000230* LA TARJETA DE PARAMETROS (WS-PARM-CARD) LEIDA AL INICIO:
000240*       SI SE INFORMA TORNEO Y EXISTE EN EL MAESTRO, LA ETAPA
000250*       ES OBLIGATORIA (ERROR "STAGE NOT SET" SI FALTA).
000260*       SI EL TORNEO NO EXISTE, LA ETAPA QUEDA EN FRIENDLY Y
000270*       NO SE ASOCIA TORNEO A NINGUN PARTIDO DE LA CORRIDA.
000280*-----------------------------------------------------------
000290* REGISTRO DE MODIFICACIONES
000300*-----------------------------------------------------------
000310* 03/11/94  RQF  TKT-0780 VERSION ORIGINAL (SOBRE TSTABMCLI)
000320* 07/22/94  RQF  TKT-0780 SE AGREGA VALIDACION DE JUGADOR Y
000330*                         RIVAL CONTRA EL MAESTRO DE JUGADORES
000340* 09/09/98  RQF  TKT-0902 REVISION Y2K - LAS FECHAS DE ESTE
000350*                         PROGRAMA SE TOMAN DEL SISTEMA EN AAAA,
000360*                         NO REQUIERE CAMBIOS
000370* 08/14/03  RQF  TKT-1180 SE ADAPTAN LOS SEIS PARRAFOS DE
000380*                         IDENTIFICATION DIVISION AL ESTANDAR
000390*                         VIGENTE Y SE AGREGA ESTE LOG
000400* 11/19/04  RQF  TKT-1340 SE CORRIGE EL CALCULO DE MATCH-ID
000410*                         CUANDO MATCH-RESULT-FILE ESTA VACIO
000420* 03/02/07  DLV  TKT-1602 SE AGREGA CONTROL DE OVERTIME (FLAG
000430*                         MR-EXTRA-FLAG) A PEDIDO DE ANALISIS
000440*-----------------------------------------------------------
000450
000460 ENVIRONMENT DIVISION.
000470*--------------------
000480
000490 CONFIGURATION SECTION.
000500*---------------------
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550*--------------------
000560
000570 FILE-CONTROL.
000580*------------
000590
000600     SELECT IMPORT-FILE      ASSIGN       TO
000610     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\IMPORT.D
000620-    'AT'
000630                             ORGANIZATION IS LINE SEQUENTIAL
000640                             FILE STATUS  IS FS-IMPORT.
000650
000660     SELECT PLAYER-FILE      ASSIGN       TO
000670     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\PLAYER.D
000680-    'AT'
000690                             ORGANIZATION IS LINE SEQUENTIAL
000700                             FILE STATUS  IS FS-PLAYER.
000710
000720     SELECT TOURNAMENT-FILE  ASSIGN       TO
000730     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\TORNEO.D
000740-    'AT'
000750                             ORGANIZATION IS LINE SEQUENTIAL
000760                             FILE STATUS  IS FS-TORNEO.
000770
000780     SELECT MATCH-RESULT-FILE ASSIGN      TO
000790     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\RESULT.D
000800-    'AT'
000810                             ORGANIZATION IS LINE SEQUENTIAL
000820                             FILE STATUS  IS FS-RESULT.
000830
000840
000850 DATA DIVISION.
000860*-------------
000870
000880 FILE SECTION.
000890*------------
000900
000910 FD  IMPORT-FILE
000920     RECORDING MODE IS F
000930     BLOCK 0.
000940 01  REG-IMPORT-FD                 PIC  X(080).
000950
000960 FD  PLAYER-FILE
000970     RECORDING MODE IS F
000980     BLOCK 0.
000990 01  REG-PLAYER-BUFFER             PIC  X(079).
001000
001010 FD  TOURNAMENT-FILE
001020     RECORDING MODE IS F
001030     BLOCK 0.
001040 01  REG-TORNEO-BUFFER             PIC  X(136).
001050
001060 FD  MATCH-RESULT-FILE
001070     RECORDING MODE IS F
001080     BLOCK 0.
001090 01  REG-RESULT-BUFFER             PIC  X(125).
001100
001110
001120 WORKING-STORAGE SECTION.
001130*-----------------------
001140 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'TSTIMPRT'.
001150
001160 77  FS-IMPORT                     PIC  X(02) VALUE ' '.
001170     88 88-FS-IMPORT-OK                       VALUE '00'.
001180     88 88-FS-IMPORT-EOF                      VALUE '10'.
001190
001200 77  WS-OPEN-IMPORT                PIC  X     VALUE 'N'.
001210     88 88-OPEN-IMPORT-SI                     VALUE 'S'.
001220     88 88-OPEN-IMPORT-NO                     VALUE 'N'.
001230
001240 77  FS-PLAYER                     PIC  X(02) VALUE ' '.
001250     88 88-FS-PLAYER-OK                       VALUE '00'.
001260     88 88-FS-PLAYER-EOF                      VALUE '10'.
001270
001280 77  WS-OPEN-PLAYER                PIC  X     VALUE 'N'.
001290     88 88-OPEN-PLAYER-SI                     VALUE 'S'.
001300     88 88-OPEN-PLAYER-NO                     VALUE 'N'.
001310
001320 77  FS-TORNEO                     PIC  X(02) VALUE ' '.
001330     88 88-FS-TORNEO-OK                       VALUE '00'.
001340     88 88-FS-TORNEO-EOF                      VALUE '10'.
001350
001360 77  WS-OPEN-TORNEO                PIC  X     VALUE 'N'.
001370     88 88-OPEN-TORNEO-SI                     VALUE 'S'.
001380     88 88-OPEN-TORNEO-NO                     VALUE 'N'.
001390
001400 77  FS-RESULT                     PIC  X(02) VALUE ' '.
001410     88 88-FS-RESULT-OK                       VALUE '00'.
001420     88 88-FS-RESULT-EOF                      VALUE '10'.
001430
001440 77  WS-OPEN-RESULT                PIC  X     VALUE 'N'.
001450     88 88-OPEN-RESULT-SI                     VALUE 'S'.
001460     88 88-OPEN-RESULT-NO                     VALUE 'N'.
001470
001480 77  WS-LEIDOS-IMPORT              PIC  9(09) VALUE 0.
001490 77  WS-LEIDOS-IMPORT-ED           PIC  ZZZ.ZZZ.ZZ9.
001500 77  WS-GRABADOS-RESULT            PIC  9(09) VALUE 0.
001510 77  WS-GRABADOS-RESULT-ED         PIC  ZZZ.ZZZ.ZZ9.
001520 77  WS-CANT-PARTIDOS              PIC  9(09) VALUE 0.
001530 77  WS-CANT-PARTIDOS-ED           PIC  ZZZ.ZZZ.ZZ9.
001540
001550 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001560 77  WS-MJE-ERROR-NEGOCIO          PIC  X(80) VALUE ' '.
001570
001580*---------------------------------------------------------
001590* TARJETA DE PARAMETROS DE LA CORRIDA - LEIDA UNA UNICA VEZ
001600* DE SYSIN. REDEFINIDA EN CAMPOS POSICIONALES.
001610*---------------------------------------------------------
001620 01  WS-PARM-CARD.
001630     05  PARM-CARD-LINE             PIC  X(80).
001640 01  WS-PARM-CARD-R  REDEFINES WS-PARM-CARD.
001650     05  PARM-MATCH-TYPE            PIC  X(05).
001660         88  88-PARM-TYPE-SHORT               VALUE 'SHORT'.
001670         88  88-PARM-TYPE-LONG                 VALUE 'LONG '.
001680     05  FILLER                     PIC  X(01).
001690     05  PARM-TOURN-NAME            PIC  X(20).
001700     05  FILLER                     PIC  X(01).
001710     05  PARM-STAGE                 PIC  X(24).
001720     05  FILLER                     PIC  X(29).
001730
001740 77  WS-TARGET-POINTS              PIC  9(02) COMP.
001750 77  WS-TOURN-ATTACHED             PIC  X(01) VALUE 'N'.
001760     88 88-TOURN-ATTACHED-SI                  VALUE 'S'.
001770     88 88-TOURN-ATTACHED-NO                  VALUE 'N'.
001780 77  WS-RUN-TOURN-ID                PIC  9(06) VALUE 0.
001790 77  WS-RUN-STAGE                   PIC  X(24) VALUE 'FRIENDLY'.
001800
001810*---------------------------------------------------------
001820* TOKENIZACION DE LA LINEA DE IMPORTACION
001830*---------------------------------------------------------
001840 01  WS-IMPORT-LINEA                PIC  X(80).
001850 77  WS-CANT-TOKENS                 PIC  9(02) COMP VALUE 0.
001860 77  WS-PUNTERO                     PIC  9(03) COMP VALUE 1.
001870 01  WS-TOKENS.
001880     05  WS-TOKEN                   PIC  X(20) OCCURS 6 TIMES.
001890 77  IDX-TOKEN                      INDEX.
001900
001910 01  WS-PARTIDO-EN-CURSO.
001920     05  WSP-PLAYER-NAME            PIC  X(20).
001930     05  WSP-PLAYER-SCORE           PIC  9(03).
001940     05  WSP-OPPONENT-SCORE         PIC  9(03).
001950     05  WSP-OPPONENT-NAME          PIC  X(20).
001960
001970*---------------------------------------------------------
001980* TABLA DE JUGADORES CARGADA EN MEMORIA DESDE PLAYER-FILE
001990* SE INSERTA Y RE-ORDENA CON EL MISMO METODO DEL BURBUJEO
002000* QUE USA TSTESTAD/LSTPARTI/PGMPRONO PARA SUS TABLAS.
002010*---------------------------------------------------------
002020 01   WT-JUGADORES.
002030      03 WT-JUG-TABLA          OCCURS 501 TIMES
002040                   ASCENDING KEY IS WT-JUG-NOMBRE
002050                   INDEXED BY       IDX-JUG.
002060         05 WT-JUG-NOMBRE          PIC  X(20).
002070         05 WT-JUG-ID              PIC  9(06).
002080
002090 01   WS-JUG-CONTROL.
002100      03 WS-JUG-MAX-OCCURS         PIC S9(009) COMP VALUE 500.
002110      03 WS-JUG-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
002120         88 88-JUG-HUBO-CAMBIO-SI              VALUE 'S'.
002130         88 88-JUG-HUBO-CAMBIO-NO              VALUE 'N'.
002140      03 WS-JUG-VECTOR-TEMP.
002150         05 WT-JUG-VT-NOMBRE       PIC  X(20).
002160         05 WT-JUG-VT-ID           PIC  9(06).
002170      03 WS-JUG-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
002180
002190*---------------------------------------------------------
002200* TABLA DE TORNEOS CARGADA EN MEMORIA DESDE TOURNAMENT-FILE
002210*---------------------------------------------------------
002220 01   WT-TORNEOS.
002230      03 WT-TOR-TABLA          OCCURS 101 TIMES
002240                   ASCENDING KEY IS WT-TOR-NOMBRE
002250                   INDEXED BY       IDX-TOR.
002260         05 WT-TOR-NOMBRE          PIC  X(20).
002270         05 WT-TOR-ID              PIC  9(06).
002280
002290 01   WS-TOR-CONTROL.
002300      03 WS-TOR-MAX-OCCURS         PIC S9(009) COMP VALUE 100.
002310      03 WS-TOR-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
002320         88 88-TOR-HUBO-CAMBIO-SI              VALUE 'S'.
002330         88 88-TOR-HUBO-CAMBIO-NO              VALUE 'N'.
002340      03 WS-TOR-VECTOR-TEMP.
002350         05 WT-TOR-VT-NOMBRE       PIC  X(20).
002360         05 WT-TOR-VT-ID           PIC  9(06).
002370      03 WS-TOR-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
002380
002390 77  WS-MAX-MATCH-ID                PIC S9(09) COMP VALUE 0.
002400 01  WS-MATCH-ID-ED.
002410     05  WS-MATCH-ID-DISPLAY        PIC  9(08).
002420 01  WS-MATCH-ID-ED-R REDEFINES WS-MATCH-ID-ED.
002430     05  WS-MATCH-ID-MILES          PIC  9(05).
002440     05  WS-MATCH-ID-UNIDADES       PIC  9(03).
002450
002460 COPY WPARTID.
002470
002480*------------------------------------
002490* DOS PERSPECTIVAS DEL MISMO PARTIDO
002500*------------------------------------
002510 01  WS-RESULT-JUGADOR.
002520     05  WSR-SCORED                 PIC  9(03).
002530     05  WSR-MISSED                 PIC  9(03).
002540 01  WS-RESULT-RIVAL REDEFINES WS-RESULT-JUGADOR.
002550     05  WSR-R-SCORED               PIC  9(03).
002560     05  WSR-R-MISSED               PIC  9(03).
002570
002580*-----------------------------------------------
002590* DEFINICION DEL MAESTRO DE JUGADORES
002600*-----------------------------------------------
002610 COPY WPLAYER REPLACING REG-PLAYER-FD BY REG-PLAYER.
002620
002630*-----------------------------------------------
002640* DEFINICION DEL MAESTRO DE TORNEOS
002650*-----------------------------------------------
002660 COPY WTORNEO REPLACING REG-TORNEO-FD BY REG-TORNEO.
002670*---------------------------------------------------------
002680* DEFINICION DEL REGISTRO DE RESULTADO DE PARTIDO
002690*---------------------------------------------------------
002700 COPY WRESULT REPLACING REG-RESULT-FD BY REG-RESULT.
002710*---------------------------------------------------------
002720* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002730*---------------------------------------------------------
002740 COPY WCANCELA.
002750
002760 PROCEDURE DIVISION.
002770*------------------
002780
002790 00000-CUERPO-PRINCIPAL.
002800*-----------------------
002810
002820     PERFORM 10000-INICIO.
002830
002840     PERFORM 20000-PROCESO
002850       UNTIL 88-FS-IMPORT-EOF.
002860
002870     PERFORM 30000-FINALIZO.
002880
002890     STOP RUN.
002900
002910 10000-INICIO.
002920*-------------
002930
002940     INITIALIZE WCANCELA.
002950     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
002960
002970     ACCEPT WS-PARM-CARD             FROM SYSIN.
002980
002990     IF 88-PARM-TYPE-LONG
003000        MOVE 21                      TO WS-TARGET-POINTS
003010     ELSE
003020        MOVE 11                      TO WS-TARGET-POINTS
003030     END-IF.
003040
003050     PERFORM 10100-ABRO-ARCHIVOS.
003060
003070     PERFORM 10500-CARGO-JUGADORES
003080       UNTIL 88-FS-PLAYER-EOF.
003090
003100     PERFORM 10600-CARGO-TORNEOS
003110       UNTIL 88-FS-TORNEO-EOF.
003120
003130     PERFORM 10700-RESUELVO-TORNEO-CORRIDA.
003140
003150     PERFORM 10800-BUSCO-MAX-MATCH-ID.
003160
003170     PERFORM 10200-1RA-LECTURA-IMPORT.
003180
003190 FIN-10000.
003200     EXIT.
003210
003220 10100-ABRO-ARCHIVOS.
003230*-------------------
003240
003250     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003260
003270     OPEN INPUT   PLAYER-FILE.
003280     EVALUATE FS-PLAYER
003290         WHEN '00'
003300              SET 88-OPEN-PLAYER-SI  TO TRUE
003310         WHEN OTHER
003320              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003330              MOVE 'PLAYER  '        TO WCANCELA-RECURSO
003340              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003350              MOVE FS-PLAYER         TO WCANCELA-CODRET
003360              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003370              PERFORM 99999-CANCELO
003380     END-EVALUATE.
003390
003400     OPEN INPUT   TOURNAMENT-FILE.
003410     EVALUATE FS-TORNEO
003420         WHEN '00'
003430              SET 88-OPEN-TORNEO-SI  TO TRUE
003440         WHEN OTHER
003450              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003460              MOVE 'TORNEO  '        TO WCANCELA-RECURSO
003470              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003480              MOVE FS-TORNEO         TO WCANCELA-CODRET
003490              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003500              PERFORM 99999-CANCELO
003510     END-EVALUATE.
003520
003530     OPEN INPUT   MATCH-RESULT-FILE.
003540     EVALUATE FS-RESULT
003550         WHEN '00'
003560              SET 88-OPEN-RESULT-SI  TO TRUE
003570         WHEN OTHER
003580              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003590              MOVE 'RESULT  '        TO WCANCELA-RECURSO
003600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003610              MOVE FS-RESULT         TO WCANCELA-CODRET
003620              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003630              PERFORM 99999-CANCELO
003640     END-EVALUATE.
003650
003660     OPEN INPUT   IMPORT-FILE.
003670     EVALUATE FS-IMPORT
003680         WHEN '00'
003690              SET 88-OPEN-IMPORT-SI  TO TRUE
003700         WHEN OTHER
003710              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003720              MOVE 'IMPORT  '        TO WCANCELA-RECURSO
003730              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003740              MOVE FS-IMPORT         TO WCANCELA-CODRET
003750              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003760              PERFORM 99999-CANCELO
003770     END-EVALUATE.
003780
003790 FIN-10100.
003800     EXIT.
003810
003820 10200-1RA-LECTURA-IMPORT.
003830*-------------------------
003840
003850     PERFORM 11000-READ-IMPORT.
003860
003870     IF 88-FS-IMPORT-EOF
003880        DISPLAY '************************************'
003890        DISPLAY '***    ARCHIVO IMPORT VACIO      ***'
003900        DISPLAY '************************************'
003910     END-IF.
003920
003930 FIN-10200.
003940     EXIT.
003950
003960 10500-CARGO-JUGADORES.
003970*---------------------
003980
003990     MOVE '10500-CARGO-JUGADORES'    TO WS-PARRAFO.
004000
004010     READ PLAYER-FILE INTO REG-PLAYER.
004020
004030     EVALUATE TRUE
004040         WHEN 88-FS-PLAYER-OK
004050              PERFORM 10510-INSERTO-JUGADOR
004060         WHEN 88-FS-PLAYER-EOF
004070              CONTINUE
004080         WHEN OTHER
004090              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004100              MOVE 'PLAYER  '        TO WCANCELA-RECURSO
004110              MOVE 'READ'            TO WCANCELA-OPERACION
004120              MOVE FS-PLAYER         TO WCANCELA-CODRET
004130              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004140              PERFORM 99999-CANCELO
004150     END-EVALUATE.
004160
004170 FIN-10500.
004180     EXIT.
004190
004200 10510-INSERTO-JUGADOR.
004210*----------------------
004220
004230     ADD 1                          TO WS-JUG-ULTIMO-CARGADO.
004240
004250     IF WS-JUG-ULTIMO-CARGADO > WS-JUG-MAX-OCCURS
004260        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
004270        MOVE 'WT-JUGADORES'         TO WCANCELA-RECURSO
004280        MOVE 'ALTA JUGADOR'         TO WCANCELA-OPERACION
004290        MOVE WS-JUG-ULTIMO-CARGADO  TO WCANCELA-CODRET
004300        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
004310                                    TO WCANCELA-MENSAJE
004320        PERFORM 99999-CANCELO
004330     END-IF.
004340
004350     MOVE PLAYER-NAME                TO WT-JUG-NOMBRE
004360                                       (WS-JUG-ULTIMO-CARGADO).
004370     MOVE PLAYER-ID                   TO WT-JUG-ID
004380                                       (WS-JUG-ULTIMO-CARGADO).
004390
004400     SET 88-JUG-HUBO-CAMBIO-SI                TO TRUE.
004410
004420     PERFORM 10520-ORDENO-JUGADORES
004430       UNTIL 88-JUG-HUBO-CAMBIO-NO.
004440
004450 FIN-10510.
004460     EXIT.
004470
004480 10520-ORDENO-JUGADORES.
004490*-----------------------
004500
004510     SET 88-JUG-HUBO-CAMBIO-NO                TO TRUE.
004520
004530     PERFORM 10521-COMPARO-JUGADORES
004540       VARYING IDX-JUG FROM 1 BY 1
004550       UNTIL IDX-JUG > WS-JUG-ULTIMO-CARGADO.
004560
004570 FIN-10520.
004580     EXIT.
004590
004600 10521-COMPARO-JUGADORES.
004610*------------------------
004620
004630     IF WT-JUG-NOMBRE (IDX-JUG) > WT-JUG-NOMBRE (IDX-JUG + 1)
004640        MOVE WT-JUG-TABLA (IDX-JUG + 1) TO WS-JUG-VECTOR-TEMP
004650        MOVE WT-JUG-TABLA (IDX-JUG)
004660          TO WT-JUG-TABLA (IDX-JUG + 1)
004670        MOVE WS-JUG-VECTOR-TEMP    TO WT-JUG-TABLA (IDX-JUG)
004680        SET 88-JUG-HUBO-CAMBIO-SI  TO TRUE
004690     END-IF.
004700
004710 FIN-10521.
004720     EXIT.
004730
004740 10600-CARGO-TORNEOS.
004750*-------------------
004760
004770     MOVE '10600-CARGO-TORNEOS'      TO WS-PARRAFO.
004780
004790     READ TOURNAMENT-FILE INTO REG-TORNEO.
004800
004810     EVALUATE TRUE
004820         WHEN 88-FS-TORNEO-OK
004830              PERFORM 10610-INSERTO-TORNEO
004840         WHEN 88-FS-TORNEO-EOF
004850              CONTINUE
004860         WHEN OTHER
004870              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004880              MOVE 'TORNEO  '        TO WCANCELA-RECURSO
004890              MOVE 'READ'            TO WCANCELA-OPERACION
004900              MOVE FS-TORNEO         TO WCANCELA-CODRET
004910              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004920              PERFORM 99999-CANCELO
004930     END-EVALUATE.
004940
004950 FIN-10600.
004960     EXIT.
004970
004980 10610-INSERTO-TORNEO.
004990*---------------------
005000
005010     ADD 1                          TO WS-TOR-ULTIMO-CARGADO.
005020
005030     IF WS-TOR-ULTIMO-CARGADO > WS-TOR-MAX-OCCURS
005040        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
005050        MOVE 'WT-TORNEOS'           TO WCANCELA-RECURSO
005060        MOVE 'ALTA TORNEO'          TO WCANCELA-OPERACION
005070        MOVE WS-TOR-ULTIMO-CARGADO  TO WCANCELA-CODRET
005080        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
005090                                    TO WCANCELA-MENSAJE
005100        PERFORM 99999-CANCELO
005110     END-IF.
005120
005130     MOVE TOURN-NAME                 TO WT-TOR-NOMBRE
005140                                       (WS-TOR-ULTIMO-CARGADO).
005150     MOVE TOURN-ID                   TO WT-TOR-ID
005160                                       (WS-TOR-ULTIMO-CARGADO).
005170
005180     SET 88-TOR-HUBO-CAMBIO-SI                TO TRUE.
005190
005200     PERFORM 10620-ORDENO-TORNEOS
005210       UNTIL 88-TOR-HUBO-CAMBIO-NO.
005220
005230 FIN-10610.
005240     EXIT.
005250
005260 10620-ORDENO-TORNEOS.
005270*---------------------
005280
005290     SET 88-TOR-HUBO-CAMBIO-NO                TO TRUE.
005300
005310     PERFORM 10621-COMPARO-TORNEOS
005320       VARYING IDX-TOR FROM 1 BY 1
005330       UNTIL IDX-TOR > WS-TOR-ULTIMO-CARGADO.
005340
005350 FIN-10620.
005360     EXIT.
005370
005380 10621-COMPARO-TORNEOS.
005390*------------------------
005400
005410     IF WT-TOR-NOMBRE (IDX-TOR) > WT-TOR-NOMBRE (IDX-TOR + 1)
005420        MOVE WT-TOR-TABLA (IDX-TOR + 1) TO WS-TOR-VECTOR-TEMP
005430        MOVE WT-TOR-TABLA (IDX-TOR)
005440          TO WT-TOR-TABLA (IDX-TOR + 1)
005450        MOVE WS-TOR-VECTOR-TEMP    TO WT-TOR-TABLA (IDX-TOR)
005460        SET 88-TOR-HUBO-CAMBIO-SI  TO TRUE
005470     END-IF.
005480
005490 FIN-10621.
005500     EXIT.
005510
005520 10700-RESUELVO-TORNEO-CORRIDA.
005530*------------------------------
005540
005550* ***************************************************************
005560* SI LA CORRIDA TRAE NOMBRE DE TORNEO Y EXISTE EN EL MAESTRO
005570* SE ASOCIA A TODOS LOS PARTIDOS DE ESTA CORRIDA Y LA ETAPA
005580* ES OBLIGATORIA. SI NO EXISTE, QUEDA EN FRIENDLY SIN TORNEO.
005590* ***************************************************************
005600
005610     MOVE 'FRIENDLY'                 TO WS-RUN-STAGE.
005620     SET  88-TOURN-ATTACHED-NO       TO TRUE.
005630
005640     IF PARM-TOURN-NAME NOT = SPACES
005650        SEARCH ALL WT-TOR-TABLA
005660            AT END
005670                CONTINUE
005680            WHEN WT-TOR-NOMBRE (IDX-TOR) = PARM-TOURN-NAME
005690                SET  88-TOURN-ATTACHED-SI  TO TRUE
005700                MOVE WT-TOR-ID (IDX-TOR)   TO WS-RUN-TOURN-ID
005710        END-SEARCH
005720     END-IF.
005730
005740     IF 88-TOURN-ATTACHED-SI
005750        IF PARM-STAGE = SPACES
005760           MOVE 'STAGE NOT SET'      TO WS-MJE-ERROR-NEGOCIO
005770           PERFORM 90000-ERROR-NEGOCIO
005780        ELSE
005790           MOVE PARM-STAGE           TO WS-RUN-STAGE
005800        END-IF
005810     END-IF.
005820
005830 FIN-10700.
005840     EXIT.
005850
005860 10800-BUSCO-MAX-MATCH-ID.
005870*-------------------------
005880
005890* ***************************************************************
005900* SE BARRE MATCH-RESULT-FILE COMPLETO PARA OBTENER EL MAYOR
005910* MR-MATCH-ID YA GRABADO. LOS NUEVOS PARTIDOS DE ESTA CORRIDA
005920* CONTINUAN LA NUMERACION A PARTIR DE ESE VALOR.
005930* ***************************************************************
005940
005950     MOVE 0                          TO WS-MAX-MATCH-ID.
005960
005970     PERFORM 10801-LEO-Y-COMPARO-MAX
005980       UNTIL 88-FS-RESULT-EOF.
005990
006000     MOVE '10800-BUSCO-MAX-MATCH-ID' TO WS-PARRAFO.
006010     CLOSE MATCH-RESULT-FILE.
006020     SET 88-OPEN-RESULT-NO           TO TRUE.
006030
006040     OPEN EXTEND MATCH-RESULT-FILE.
006050     EVALUATE FS-RESULT
006060         WHEN '00'
006070              SET 88-OPEN-RESULT-SI  TO TRUE
006080         WHEN OTHER
006090              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006100              MOVE 'RESULT  '        TO WCANCELA-RECURSO
006110              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
006120              MOVE FS-RESULT         TO WCANCELA-CODRET
006130              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
006140              PERFORM 99999-CANCELO
006150     END-EVALUATE.
006160
006170 FIN-10800.
006180     EXIT.
006190
006200 10801-LEO-Y-COMPARO-MAX.
006210*-------------------------
006220
006230     READ MATCH-RESULT-FILE INTO REG-RESULT.
006240     IF 88-FS-RESULT-OK
006250        IF MR-MATCH-ID OF REG-RESULT > WS-MAX-MATCH-ID
006260           MOVE MR-MATCH-ID OF REG-RESULT TO WS-MAX-MATCH-ID
006270        END-IF
006280     END-IF.
006290
006300 FIN-10801.
006310     EXIT.
006320
006330 11000-READ-IMPORT.
006340*-------------------
006350
006360     MOVE '11000-READ-IMPORT   '     TO WS-PARRAFO.
006370
006380     READ IMPORT-FILE INTO WS-IMPORT-LINEA.
006390
006400     EVALUATE TRUE
006410         WHEN 88-FS-IMPORT-OK
006420              ADD 1                  TO WS-LEIDOS-IMPORT
006430         WHEN 88-FS-IMPORT-EOF
006440              CONTINUE
006450         WHEN OTHER
006460              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006470              MOVE 'IMPORT  '        TO WCANCELA-RECURSO
006480              MOVE 'READ'            TO WCANCELA-OPERACION
006490              MOVE FS-IMPORT         TO WCANCELA-CODRET
006500              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
006510              PERFORM 99999-CANCELO
006520     END-EVALUATE.
006530
006540 FIN-11000.
006550     EXIT.
006560
006570 20000-PROCESO.
006580*-------------
006590
006600     PERFORM 20100-PARTO-LINEA.
006610
006620     IF WS-CANT-TOKENS NOT = 4
006630        MOVE 'IMPORTED CONTENT IS INVALID'
006640                                     TO WS-MJE-ERROR-NEGOCIO
006650        PERFORM 90000-ERROR-NEGOCIO
006660     END-IF.
006670
006680     MOVE WS-TOKEN (1)               TO WSP-PLAYER-NAME.
006690     MOVE WS-TOKEN (2)               TO WSP-PLAYER-SCORE.
006700     MOVE WS-TOKEN (3)               TO WSP-OPPONENT-SCORE.
006710     MOVE WS-TOKEN (4)               TO WSP-OPPONENT-NAME.
006720
006730     PERFORM 20200-VALIDO-JUGADORES.
006740
006750     PERFORM 20300-ARMO-PARTIDO.
006760
006770     PERFORM 20400-GRABO-RESULTADOS.
006780
006790     ADD 1                           TO WS-CANT-PARTIDOS.
006800
006810     PERFORM 11000-READ-IMPORT.
006820
006830 FIN-20000.
006840     EXIT.
006850
006860 20100-PARTO-LINEA.
006870*------------------
006880
006890* ***************************************************************
006900* SE ARMA LA LINEA SIN BLANCOS DE ARRASTRE Y SE PARTE EN TOKENS
006910* SEPARADOS POR UN UNICO ESPACIO. SI LA CANTIDAD DE TOKENS ES
006920* DISTINTA DE 4 TODA LA IMPORTACION FALLA (VER 20000-PROCESO).
006930* ***************************************************************
006940
006950     MOVE SPACES                     TO WS-TOKENS.
006960     MOVE 0                          TO WS-CANT-TOKENS.
006970
006980     UNSTRING WS-IMPORT-LINEA DELIMITED BY ALL SPACES
006990         INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
007000              WS-TOKEN (4) WS-TOKEN (5) WS-TOKEN (6)
007010         TALLYING IN WS-CANT-TOKENS.
007020
007030 FIN-20100.
007040     EXIT.
007050
007060 20200-VALIDO-JUGADORES.
007070*-----------------------
007080
007090     SEARCH ALL WT-JUG-TABLA
007100         AT END
007110             MOVE 'PLAYER NOT FOUND' TO WS-MJE-ERROR-NEGOCIO
007120             PERFORM 90000-ERROR-NEGOCIO
007130         WHEN WT-JUG-NOMBRE (IDX-JUG) = WSP-PLAYER-NAME
007140             CONTINUE
007150     END-SEARCH.
007160
007170     SEARCH ALL WT-JUG-TABLA
007180         AT END
007190             MOVE 'PLAYER NOT FOUND' TO WS-MJE-ERROR-NEGOCIO
007200             PERFORM 90000-ERROR-NEGOCIO
007210         WHEN WT-JUG-NOMBRE (IDX-JUG) = WSP-OPPONENT-NAME
007220             CONTINUE
007230     END-SEARCH.
007240
007250 FIN-20200.
007260     EXIT.
007270
007280 20300-ARMO-PARTIDO.
007290*-------------------
007300
007310     ADD 1                           TO WS-MAX-MATCH-ID.
007320     MOVE WS-MAX-MATCH-ID            TO MATCH-ID.
007330     MOVE PARM-MATCH-TYPE            TO MATCH-TYPE.
007340     MOVE WS-RUN-STAGE               TO MATCH-STAGE.
007350     IF 88-TOURN-ATTACHED-SI
007360        MOVE WS-RUN-TOURN-ID         TO MATCH-TOURN-ID
007370     ELSE
007380        MOVE 0                       TO MATCH-TOURN-ID
007390     END-IF.
007400
007410 FIN-20300.
007420     EXIT.
007430
007440 20400-GRABO-RESULTADOS.
007450*-----------------------
007460
007470* ***************************************************************
007480* REGISTRO DESDE LA PERSPECTIVA DEL JUGADOR
007490* ***************************************************************
007500
007510     INITIALIZE REG-RESULT.
007520     MOVE MATCH-ID                   TO MR-MATCH-ID.
007530     MOVE WSP-PLAYER-NAME             TO MR-PLAYER-NAME.
007540     MOVE WSP-OPPONENT-NAME           TO MR-OPPONENT-NAME.
007550     MOVE WSP-PLAYER-SCORE            TO MR-SCORED.
007560     MOVE WSP-OPPONENT-SCORE          TO MR-MISSED.
007570     PERFORM 20410-DERIVO-FLAGS.
007580     MOVE PARM-MATCH-TYPE             TO MR-MATCH-TYPE.
007590     IF 88-TOURN-ATTACHED-SI
007600        MOVE PARM-TOURN-NAME          TO MR-TOURN-NAME
007610     ELSE
007620        MOVE SPACES                   TO MR-TOURN-NAME
007630     END-IF.
007640     MOVE WS-RUN-STAGE                TO MR-STAGE.
007650     PERFORM 20900-WRITE-RESULT.
007660
007670* ***************************************************************
007680* REGISTRO DESDE LA PERSPECTIVA DEL RIVAL (MISMO PARTIDO)
007690* ***************************************************************
007700
007710     INITIALIZE REG-RESULT.
007720     MOVE MATCH-ID                   TO MR-MATCH-ID.
007730     MOVE WSP-OPPONENT-NAME           TO MR-PLAYER-NAME.
007740     MOVE WSP-PLAYER-NAME             TO MR-OPPONENT-NAME.
007750     MOVE WSP-OPPONENT-SCORE          TO MR-SCORED.
007760     MOVE WSP-PLAYER-SCORE            TO MR-MISSED.
007770     PERFORM 20410-DERIVO-FLAGS.
007780     MOVE PARM-MATCH-TYPE             TO MR-MATCH-TYPE.
007790     IF 88-TOURN-ATTACHED-SI
007800        MOVE PARM-TOURN-NAME          TO MR-TOURN-NAME
007810     ELSE
007820        MOVE SPACES                   TO MR-TOURN-NAME
007830     END-IF.
007840     MOVE WS-RUN-STAGE                TO MR-STAGE.
007850     PERFORM 20900-WRITE-RESULT.
007860
007870 FIN-20400.
007880     EXIT.
007890
007900 20410-DERIVO-FLAGS.
007910*-------------------
007920
007930     IF MR-SCORED > MR-MISSED
007940        SET 88-MR-WINNER-YES         TO TRUE
007950     ELSE
007960        SET 88-MR-WINNER-NO          TO TRUE
007970     END-IF.
007980
007990     IF (MR-SCORED - MR-MISSED = 1) OR (MR-MISSED - MR-SCORED = 1)
008000        SET 88-MR-EXTRA-YES          TO TRUE
008010     ELSE
008020        SET 88-MR-EXTRA-NO           TO TRUE
008030     END-IF.
008040
008050 FIN-20410.
008060     EXIT.
008070
008080 20900-WRITE-RESULT.
008090*-------------------
008100
008110     MOVE '20900-WRITE-RESULT'       TO WS-PARRAFO.
008120
008130     WRITE REG-RESULT-BUFFER FROM REG-RESULT.
008140
008150     EVALUATE FS-RESULT
008160         WHEN '00'
008170              ADD 1                  TO WS-GRABADOS-RESULT
008180         WHEN OTHER
008190              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
008200              MOVE 'RESULT  '        TO WCANCELA-RECURSO
008210              MOVE 'WRITE'           TO WCANCELA-OPERACION
008220              MOVE FS-RESULT         TO WCANCELA-CODRET
008230              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
008240              PERFORM 99999-CANCELO
008250     END-EVALUATE.
008260
008270 FIN-20900.
008280     EXIT.
008290
008300 30000-FINALIZO.
008310*--------------
008320
008330     PERFORM 30100-TOTALES-CONTROL.
008340
008350     PERFORM 31000-CIERRO-ARCHIVOS.
008360
008370     STOP RUN.
008380
008390 FIN-30000.
008400     EXIT.
008410
008420 30100-TOTALES-CONTROL.
008430*---------------------
008440
008450     MOVE WS-LEIDOS-IMPORT           TO WS-LEIDOS-IMPORT-ED.
008460     MOVE WS-CANT-PARTIDOS           TO WS-CANT-PARTIDOS-ED.
008470     MOVE WS-GRABADOS-RESULT         TO WS-GRABADOS-RESULT-ED.
008480
008490     DISPLAY ' '.
008500     DISPLAY '****************************************'.
008510     DISPLAY 'TOTALES DE CONTROL PGM: TSTIMPRT        '.
008520     DISPLAY '****************************************'.
008530     DISPLAY '*                                      *'.
008540     DISPLAY '* CANT. LINEAS LEIDAS IMPORT        : '
008550                                         WS-LEIDOS-IMPORT-ED.
008560     DISPLAY '* CANT. PARTIDOS IMPORTADOS         : '
008570                                         WS-CANT-PARTIDOS-ED.
008580     DISPLAY '* CANT. REG. GRABADOS RESULT        : '
008590                                         WS-GRABADOS-RESULT-ED.
008600     DISPLAY '*                                      *'.
008610     DISPLAY '****************************************'.
008620     DISPLAY ' '.
008630
008640 FIN-30100.
008650     EXIT.
008660
008670 31000-CIERRO-ARCHIVOS.
008680*---------------------
008690
008700     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
008710
008720     IF 88-OPEN-PLAYER-SI
008730        SET 88-OPEN-PLAYER-NO            TO TRUE
008740        CLOSE PLAYER-FILE
008750     END-IF.
008760
008770     IF 88-OPEN-TORNEO-SI
008780        SET 88-OPEN-TORNEO-NO            TO TRUE
008790        CLOSE TOURNAMENT-FILE
008800     END-IF.
008810
008820     IF 88-OPEN-RESULT-SI
008830        SET 88-OPEN-RESULT-NO            TO TRUE
008840        CLOSE MATCH-RESULT-FILE
008850     END-IF.
008860
008870     IF 88-OPEN-IMPORT-SI
008880        SET 88-OPEN-IMPORT-NO            TO TRUE
008890        CLOSE IMPORT-FILE
008900     END-IF.
008910
008920 FIN-31000.
008930     EXIT.
008940
008950 90000-ERROR-NEGOCIO.
008960*--------------------
008970
008980     MOVE '20000-PROCESO'           TO WCANCELA-PARRAFO.
008990     MOVE 'NEGOCIO '                TO WCANCELA-RECURSO.
009000     MOVE 'VALIDACION'              TO WCANCELA-OPERACION.
009010     MOVE '99'                      TO WCANCELA-CODRET.
009020     MOVE WS-MJE-ERROR-NEGOCIO      TO WCANCELA-MENSAJE.
009030     PERFORM 99999-CANCELO.
009040
009050 FIN-90000.
009060     EXIT.
009070
009080 99999-CANCELO.
009090
009100     PERFORM 31000-CIERRO-ARCHIVOS.
009110
009120     CALL 'CANCELA' USING WCANCELA.
009130
009140     STOP RUN.
009150
009160 FIN-99999.
009170     EXIT.
