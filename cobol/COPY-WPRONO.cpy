000010*-------------------------------------------------------------*
000020* WPRONO - RENGLON DE PRONOSTICO DE RESULTADO (PREDICTION)
000030* UN RENGLON POR CADA MARCADOR FINAL POSIBLE DEL PARTIDO A
000040* DISPUTARSE. LO ARMA PGMPRONO Y LO ESCRIBE EN PREDICTION-FILE
000050* ORDENADO POR PROBABILIDAD DECRECIENTE.
000060*-------------------------------------------------------------*
000070* 2003-09-10 RQF TKT-1180 VERSION ORIGINAL
000080*-------------------------------------------------------------*
000090 01  WPRONO.
000100     05  PR-SCORED                  PIC  9(02).
000110     05  PR-MISSED                  PIC  9(02).
000120     05  PR-PROBABILITY             PIC  9(03)V99.
000130     05  FILLER                     PIC  X(05).
