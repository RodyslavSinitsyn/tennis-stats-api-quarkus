000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID.   LSTPARTI.
000040 AUTHOR.       ROSA QUIROGA FERNANDEZ.
000050 INSTALLATION. EDUSAM.
000060 DATE-WRITTEN. 07/05/94.
000070 DATE-COMPILED.
000080 SECURITY.     NINGUNA.
000090*-----------------------------------------------------------
000100* ESTE PROGRAMA EMITE EL LISTADO DE PARTIDOS DE UN JUGADOR A
000110* PARTIR DE MATCH-RESULT-FILE (MATCH-LIST-FILE). LOS PARTIDOS
000120* SE ORDENAN POR LA DIFERENCIA DE TANTOS (SCORED - MISSED),
000130* ASCENDENTE O DESCENDENTE SEGUN LA TARJETA DE PARAMETROS.
000140*-----------------------------------------------------------
000150* LA TARJETA DE PARAMETROS (WS-PARM-CARD) INFORMA EL JUGADOR
000160* A LISTAR Y, OPCIONALMENTE, UN FILTRO DE RIVAL Y UN FILTRO
000170* DE TORNEO (POR NOMBRE CORTO, BLANCO = NO SE FILTRA), MAS EL
000180* SENTIDO DEL ORDEN (A=ASCENDENTE, D=DESCENDENTE) Y EL FLAG
000190* DE FORMATO (S=DETALLADO CON TORNEO/ETAPA, N=SIMPLE).
000200*-----------------------------------------------------------
000210* REGISTRO DE MODIFICACIONES
000220*-----------------------------------------------------------
000230* 07/05/94  RQF  TKT-0800 VERSION ORIGINAL (SOBRE LSTCLIEN)
000240* 07/26/94  RQF  TKT-0800 SE AGREGA FILTRO DE RIVAL Y DE
000250*                         TORNEO
000260* 09/09/98  RQF  TKT-0902 REVISION Y2K - LAS FECHAS DE ESTE
000270*                         PROGRAMA SE TOMAN DEL SISTEMA EN
000280*                         AAAA, NO REQUIERE CAMBIOS
000290* 08/14/03  RQF  TKT-1180 SE ADAPTAN LOS SEIS PARRAFOS DE
000300*                         IDENTIFICATION DIVISION AL ESTANDAR
000310*                         VIGENTE Y SE AGREGA ESTE LOG
000320* 02/18/05  DLV  TKT-1401 SE AGREGA EL FORMATO DETALLADO DE
000330*                         LINEA (FLAG PARM-DETALLE) A PEDIDO
000340*                         DE ANALISIS
000350*-----------------------------------------------------------
000360
000370 ENVIRONMENT DIVISION.
000380*--------------------
000390
000400 CONFIGURATION SECTION.
000410*---------------------
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460*--------------------
000470
000480 FILE-CONTROL.
000490*------------
000500
000510     SELECT PLAYER-FILE      ASSIGN       TO
000520     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\PLAYER.D
000530-    'AT'
000540                             ORGANIZATION IS LINE SEQUENTIAL
000550                             FILE STATUS  IS FS-PLAYER.
000560
000570     SELECT TOURNAMENT-FILE  ASSIGN       TO
000580     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\TORNEO.D
000590-    'AT'
000600                             ORGANIZATION IS LINE SEQUENTIAL
000610                             FILE STATUS  IS FS-TORNEO.
000620
000630     SELECT MATCH-RESULT-FILE ASSIGN      TO
000640     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\RESULT.D
000650-    'AT'
000660                             ORGANIZATION IS LINE SEQUENTIAL
000670                             FILE STATUS  IS FS-RESULT.
000680
000690     SELECT MATCH-LIST-FILE   ASSIGN      TO
000700     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\LSTPARTI
000710-    '.DAT'
000720                             ORGANIZATION IS LINE SEQUENTIAL
000730                             FILE STATUS  IS FS-LISTADO.
000740
000750
000760 DATA DIVISION.
000770*-------------
000780
000790 FILE SECTION.
000800*------------
000810
000820 FD  PLAYER-FILE
000830     RECORDING MODE IS F
000840     BLOCK 0.
000850 01  REG-PLAYER-BUFFER              PIC  X(079).
000860
000870 FD  TOURNAMENT-FILE
000880     RECORDING MODE IS F
000890     BLOCK 0.
000900 01  REG-TORNEO-BUFFER              PIC  X(136).
000910
000920 FD  MATCH-RESULT-FILE
000930     RECORDING MODE IS F
000940     BLOCK 0.
000950 01  REG-RESULT-BUFFER              PIC  X(125).
000960
000970 FD  MATCH-LIST-FILE
000980     RECORDING MODE IS F
000990     BLOCK 0.
001000 01  REG-LISTADO-FD                 PIC  X(133).
001010
001020
001030 WORKING-STORAGE SECTION.
001040*-----------------------
001050 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'LSTPARTI'.
001060
001070 77  FS-PLAYER                      PIC  X(02) VALUE ' '.
001080     88 88-FS-PLAYER-OK                        VALUE '00'.
001090     88 88-FS-PLAYER-EOF                       VALUE '10'.
001100
001110 77  WS-OPEN-PLAYER                 PIC  X     VALUE 'N'.
001120     88 88-OPEN-PLAYER-SI                      VALUE 'S'.
001130     88 88-OPEN-PLAYER-NO                      VALUE 'N'.
001140
001150 77  FS-TORNEO                      PIC  X(02) VALUE ' '.
001160     88 88-FS-TORNEO-OK                        VALUE '00'.
001170     88 88-FS-TORNEO-EOF                       VALUE '10'.
001180
001190 77  WS-OPEN-TORNEO                 PIC  X     VALUE 'N'.
001200     88 88-OPEN-TORNEO-SI                      VALUE 'S'.
001210     88 88-OPEN-TORNEO-NO                      VALUE 'N'.
001220
001230 77  FS-RESULT                      PIC  X(02) VALUE ' '.
001240     88 88-FS-RESULT-OK                        VALUE '00'.
001250     88 88-FS-RESULT-EOF                       VALUE '10'.
001260
001270 77  WS-OPEN-RESULT                 PIC  X     VALUE 'N'.
001280     88 88-OPEN-RESULT-SI                      VALUE 'S'.
001290     88 88-OPEN-RESULT-NO                      VALUE 'N'.
001300
001310 77  FS-LISTADO                     PIC  X(02) VALUE ' '.
001320     88 88-FS-LISTADO-OK                       VALUE '00'.
001330
001340 77  WS-OPEN-LISTADO                PIC  X     VALUE 'N'.
001350     88 88-OPEN-LISTADO-SI                     VALUE 'S'.
001360     88 88-OPEN-LISTADO-NO                     VALUE 'N'.
001370
001380 77  WS-LEIDOS-RESULT               PIC  9(09) VALUE 0.
001390 77  WS-LEIDOS-RESULT-ED            PIC  ZZZ.ZZZ.ZZ9.
001400 77  WS-CANT-LISTADOS                PIC  9(09) VALUE 0.
001410 77  WS-CANT-LISTADOS-ED             PIC  ZZZ.ZZZ.ZZ9.
001420 01  WS-CANT-LISTADOS-2P.
001430     05  WS-CANT-LISTADOS-DISPLAY   PIC  9(09).
001440 01  WS-CANT-LISTADOS-2P-R REDEFINES WS-CANT-LISTADOS-2P.
001450     05  WS-CANT-LISTADOS-MILES     PIC  9(06).
001460     05  WS-CANT-LISTADOS-UNIDADES  PIC  9(03).
001470
001480 77  WS-PARRAFO                     PIC  X(50) VALUE ' '.
001490 77  WS-MJE-ERROR-NEGOCIO           PIC  X(80) VALUE ' '.
001500
001510*---------------------------------------------------------
001520* TARJETA DE PARAMETROS - JUGADOR A LISTAR, FILTROS DE
001530* RIVAL Y TORNEO, SENTIDO DEL ORDEN Y FLAG DE DETALLE.
001540*---------------------------------------------------------
001550 01  WS-PARM-CARD.
001560     05  PARM-CARD-LINE              PIC  X(80).
001570 01  WS-PARM-CARD-R  REDEFINES WS-PARM-CARD.
001580     05  PARM-PLAYER-NAME            PIC  X(20).
001590     05  FILLER                      PIC  X(01).
001600     05  PARM-OPONENTE-FILTRO        PIC  X(20).
001610     05  FILLER                      PIC  X(01).
001620     05  PARM-TORNEO-FILTRO          PIC  X(20).
001630     05  FILLER                      PIC  X(01).
001640     05  PARM-ORDEN                  PIC  X(01).
001650         88  88-PARM-ORDEN-ASCENDENTE          VALUE 'A'.
001660         88  88-PARM-ORDEN-DESCENDENTE         VALUE 'D'.
001670     05  FILLER                      PIC  X(01).
001680     05  PARM-DETALLE                PIC  X(01).
001690         88  88-PARM-DETALLE-SI                VALUE 'S'.
001700         88  88-PARM-DETALLE-NO                VALUE 'N'.
001710     05  FILLER                      PIC  X(14).
001720
001730*---------------------------------------------------------
001740* FECHA DEL SISTEMA PARA LA CABECERA DEL LISTADO
001750*---------------------------------------------------------
001760 01  WS-FECHA-SISTEMA.
001770     05  WS-FECHA-SISTEMA-8          PIC  9(08).
001780 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001790     05  WS-FECHA-YYYY               PIC  9(04).
001800     05  WS-FECHA-MM                 PIC  9(02).
001810     05  WS-FECHA-DD                 PIC  9(02).
001820
001830*---------------------------------------------------------
001840* TABLA DE JUGADORES CARGADA DESDE PLAYER-FILE, USADA SOLO
001850* PARA VALIDAR QUE EL JUGADOR DE LA CORRIDA EXISTA.
001860*---------------------------------------------------------
001870 01   WT-JUGADORES.
001880      03 WT-JUG-TABLA          OCCURS 501 TIMES
001890                  ASCENDING KEY IS WT-JUG-NOMBRE
001900                  INDEXED BY       IDX-JUG.
001910         05 WT-JUG-NOMBRE          PIC  X(20).
001920
001930 01   WS-JUG-CONTROL.
001940      03 WS-JUG-MAX-OCCURS         PIC S9(009) COMP VALUE 500.
001950      03 WS-JUG-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
001960         88 88-JUG-HUBO-CAMBIO-SI              VALUE 'S'.
001970         88 88-JUG-HUBO-CAMBIO-NO              VALUE 'N'.
001980      03 WT-JUG-VT-NOMBRE          PIC  X(20).
001990      03 WS-JUG-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
002000
002010*---------------------------------------------------------
002020* TABLA DE TORNEOS CARGADA DESDE TOURNAMENT-FILE, USADA
002030* PARA RESOLVER EL NOMBRE COMPLETO EN EL FORMATO DETALLADO.
002040*---------------------------------------------------------
002050 01   WT-TORNEOS.
002060      03 WT-TOR-TABLA          OCCURS 101 TIMES
002070                  ASCENDING KEY IS WT-TOR-NOMBRE
002080                  INDEXED BY       IDX-TOR.
002090         05 WT-TOR-NOMBRE          PIC  X(20).
002100         05 WT-TOR-FULLNAME        PIC  X(40).
002110
002120 01   WS-TOR-CONTROL.
002130      03 WS-TOR-MAX-OCCURS         PIC S9(009) COMP VALUE 100.
002140      03 WS-TOR-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
002150         88 88-TOR-HUBO-CAMBIO-SI              VALUE 'S'.
002160         88 88-TOR-HUBO-CAMBIO-NO              VALUE 'N'.
002170      03 WS-TOR-VECTOR-TEMP.
002180         05 WT-TOR-VT-NOMBRE       PIC  X(20).
002190         05 WT-TOR-VT-FULLNAME     PIC  X(40).
002200      03 WS-TOR-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
002210
002220*---------------------------------------------------------
002230* TABLA DE PARTIDOS DEL JUGADOR ANALIZADO QUE PASAN LOS
002240* FILTROS. SE INSERTA Y RE-ORDENA CON EL BURBUJEO, SEGUN
002250* PARM-ORDEN, POR LA DIFERENCIA DE TANTOS (SCORED-MISSED).
002260*---------------------------------------------------------
002270 01   WT-PARTIDOS.
002280      03 WT-PART-TABLA         OCCURS 3000 TIMES
002290                  INDEXED BY       IDX-PART.
002300         05 WT-PART-OPONENTE       PIC  X(20).
002310         05 WT-PART-SCORED         PIC  9(03).
002320         05 WT-PART-MISSED         PIC  9(03).
002330         05 WT-PART-DIFF           PIC S9(04).
002340         05 WT-PART-TORNEO         PIC  X(20).
002350         05 WT-PART-ETAPA          PIC  X(24).
002360
002370 01   WS-PART-CONTROL.
002380      03 WS-PART-MAX-OCCURS        PIC S9(009) COMP VALUE 3000.
002390      03 WS-PART-HUBO-CAMBIO       PIC  X(001) VALUE 'S'.
002400         88 88-PART-HUBO-CAMBIO-SI             VALUE 'S'.
002410         88 88-PART-HUBO-CAMBIO-NO             VALUE 'N'.
002420      03 WS-PART-VECTOR-TEMP.
002430         05 WT-PART-VT-OPONENTE    PIC  X(20).
002440         05 WT-PART-VT-SCORED      PIC  9(03).
002450         05 WT-PART-VT-MISSED      PIC  9(03).
002460         05 WT-PART-VT-DIFF        PIC S9(04).
002470         05 WT-PART-VT-TORNEO      PIC  X(20).
002480         05 WT-PART-VT-ETAPA       PIC  X(24).
002490      03 WS-PART-ULTIMO-CARGADO    PIC S9(009) COMP VALUE +0.
002500
002510 77  WS-ED-SCORED                  PIC  ZZ9.
002520 77  WS-ED-MISSED                  PIC  ZZ9.
002530 77  WS-TOR-FULLNAME-IMPRESA       PIC  X(40) VALUE SPACES.
002540
002550*---------------------------------------------------------
002560* LINEA DE CABECERA Y LINEAS DE DETALLE DEL LISTADO
002570*---------------------------------------------------------
002580 01  WS-CABECERA-LISTADO.
002590     05  FILLER                     PIC  X(01) VALUE '-'.
002600     05  FILLER                     PIC  X(20) VALUE
002610                                          'LISTADO DE PARTIDOS'.
002620     05  FILLER                     PIC  X(12) VALUE
002630                                          ' - JUGADOR: '.
002640     05  WSC-JUGADOR                PIC  X(20).
002650     05  FILLER                     PIC  X(80) VALUE SPACES.
002660
002670 01  WS-LINEA-DETALLE               PIC  X(133) VALUE SPACES.
002680
002690*---------------------------------------------------------
002700* DEFINICION DEL MAESTRO DE JUGADORES
002710*---------------------------------------------------------
002720 COPY WPLAYER REPLACING REG-PLAYER-FD BY REG-PLAYER.
002730
002740*---------------------------------------------------------
002750* DEFINICION DEL MAESTRO DE TORNEOS
002760*---------------------------------------------------------
002770 COPY WTORNEO REPLACING REG-TORNEO-FD BY REG-TORNEO.
002780
002790*---------------------------------------------------------
002800* DEFINICION DEL REGISTRO DE RESULTADO DE PARTIDO
002810*---------------------------------------------------------
002820 COPY WRESULT REPLACING REG-RESULT-FD BY REG-RESULT.
002830
002840*---------------------------------------------------------
002850* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002860*---------------------------------------------------------
002870 COPY WCANCELA.
002880
002890 PROCEDURE DIVISION.
002900*------------------
002910
002920 00000-CUERPO-PRINCIPAL.
002930*-----------------------
002940
002950     PERFORM 10000-INICIO.
002960
002970     PERFORM 20000-PROCESO
002980       UNTIL 88-FS-RESULT-EOF.
002990
003000     PERFORM 30000-FINALIZO.
003010
003020     STOP RUN.
003030
003040 10000-INICIO.
003050*-------------
003060
003070     INITIALIZE WCANCELA.
003080     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
003090
003100     ACCEPT WS-PARM-CARD             FROM SYSIN.
003110     ACCEPT WS-FECHA-SISTEMA         FROM DATE YYYYMMDD.
003120
003130     PERFORM 10100-ABRO-ARCHIVOS.
003140
003150     PERFORM 10500-CARGO-JUGADORES
003160       UNTIL 88-FS-PLAYER-EOF.
003170
003180     PERFORM 10600-CARGO-TORNEOS
003190       UNTIL 88-FS-TORNEO-EOF.
003200
003210     PERFORM 10700-VALIDO-JUGADOR.
003220
003230     PERFORM 10200-1RA-LECTURA-RESULT.
003240
003250 FIN-10000.
003260     EXIT.
003270
003280 10100-ABRO-ARCHIVOS.
003290*-------------------
003300
003310     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003320
003330     OPEN INPUT   PLAYER-FILE.
003340     EVALUATE FS-PLAYER
003350         WHEN '00'
003360              SET 88-OPEN-PLAYER-SI  TO TRUE
003370         WHEN OTHER
003380              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003390              MOVE 'PLAYER  '        TO WCANCELA-RECURSO
003400              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003410              MOVE FS-PLAYER         TO WCANCELA-CODRET
003420              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003430              PERFORM 99999-CANCELO
003440     END-EVALUATE.
003450
003460     OPEN INPUT   TOURNAMENT-FILE.
003470     EVALUATE FS-TORNEO
003480         WHEN '00'
003490              SET 88-OPEN-TORNEO-SI  TO TRUE
003500         WHEN OTHER
003510              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003520              MOVE 'TORNEO  '        TO WCANCELA-RECURSO
003530              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003540              MOVE FS-TORNEO         TO WCANCELA-CODRET
003550              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003560              PERFORM 99999-CANCELO
003570     END-EVALUATE.
003580
003590     OPEN INPUT   MATCH-RESULT-FILE.
003600     EVALUATE FS-RESULT
003610         WHEN '00'
003620              SET 88-OPEN-RESULT-SI  TO TRUE
003630         WHEN OTHER
003640              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003650              MOVE 'RESULT  '        TO WCANCELA-RECURSO
003660              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003670              MOVE FS-RESULT         TO WCANCELA-CODRET
003680              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003690              PERFORM 99999-CANCELO
003700     END-EVALUATE.
003710
003720     OPEN OUTPUT  MATCH-LIST-FILE.
003730     EVALUATE FS-LISTADO
003740         WHEN '00'
003750              SET 88-OPEN-LISTADO-SI TO TRUE
003760         WHEN OTHER
003770              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003780              MOVE 'LISTADO '        TO WCANCELA-RECURSO
003790              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
003800              MOVE FS-LISTADO        TO WCANCELA-CODRET
003810              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003820              PERFORM 99999-CANCELO
003830     END-EVALUATE.
003840
003850 FIN-10100.
003860     EXIT.
003870
003880 10200-1RA-LECTURA-RESULT.
003890*-------------------------
003900
003910     PERFORM 11000-READ-RESULT.
003920
003930 FIN-10200.
003940     EXIT.
003950
003960 10500-CARGO-JUGADORES.
003970*---------------------
003980
003990     MOVE '10500-CARGO-JUGADORES'    TO WS-PARRAFO.
004000
004010     READ PLAYER-FILE INTO REG-PLAYER.
004020
004030     EVALUATE TRUE
004040         WHEN 88-FS-PLAYER-OK
004050              PERFORM 10510-INSERTO-JUGADOR
004060         WHEN 88-FS-PLAYER-EOF
004070              CONTINUE
004080         WHEN OTHER
004090              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004100              MOVE 'PLAYER  '        TO WCANCELA-RECURSO
004110              MOVE 'READ'            TO WCANCELA-OPERACION
004120              MOVE FS-PLAYER         TO WCANCELA-CODRET
004130              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004140              PERFORM 99999-CANCELO
004150     END-EVALUATE.
004160
004170 FIN-10500.
004180     EXIT.
004190
004200 10510-INSERTO-JUGADOR.
004210*----------------------
004220
004230     ADD 1                          TO WS-JUG-ULTIMO-CARGADO.
004240
004250     IF WS-JUG-ULTIMO-CARGADO > WS-JUG-MAX-OCCURS
004260        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
004270        MOVE 'WT-JUGADORES'         TO WCANCELA-RECURSO
004280        MOVE 'ALTA JUGADOR'         TO WCANCELA-OPERACION
004290        MOVE WS-JUG-ULTIMO-CARGADO  TO WCANCELA-CODRET
004300        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
004310                                    TO WCANCELA-MENSAJE
004320        PERFORM 99999-CANCELO
004330     END-IF.
004340
004350     MOVE PLAYER-NAME                TO WT-JUG-NOMBRE
004360                                       (WS-JUG-ULTIMO-CARGADO).
004370
004380     SET 88-JUG-HUBO-CAMBIO-SI                TO TRUE.
004390
004400     PERFORM 10520-ORDENO-JUGADORES
004410       UNTIL 88-JUG-HUBO-CAMBIO-NO.
004420
004430 FIN-10510.
004440     EXIT.
004450
004460 10520-ORDENO-JUGADORES.
004470*-----------------------
004480
004490     SET 88-JUG-HUBO-CAMBIO-NO                TO TRUE.
004500
004510     PERFORM 10521-COMPARO-JUGADORES
004520       VARYING IDX-JUG FROM 1 BY 1
004530       UNTIL IDX-JUG > WS-JUG-ULTIMO-CARGADO.
004540
004550 FIN-10520.
004560     EXIT.
004570
004580 10521-COMPARO-JUGADORES.
004590*------------------------
004600
004610     IF WT-JUG-NOMBRE (IDX-JUG) > WT-JUG-NOMBRE (IDX-JUG + 1)
004620        MOVE WT-JUG-NOMBRE (IDX-JUG + 1) TO WT-JUG-VT-NOMBRE
004630        MOVE WT-JUG-TABLA (IDX-JUG)
004640          TO WT-JUG-TABLA (IDX-JUG + 1)
004650        MOVE WT-JUG-VT-NOMBRE      TO WT-JUG-NOMBRE (IDX-JUG)
004660        SET 88-JUG-HUBO-CAMBIO-SI  TO TRUE
004670     END-IF.
004680
004690 FIN-10521.
004700     EXIT.
004710
004720 10600-CARGO-TORNEOS.
004730*-------------------
004740
004750     MOVE '10600-CARGO-TORNEOS'      TO WS-PARRAFO.
004760
004770     READ TOURNAMENT-FILE INTO REG-TORNEO.
004780
004790     EVALUATE TRUE
004800         WHEN 88-FS-TORNEO-OK
004810              PERFORM 10610-INSERTO-TORNEO
004820         WHEN 88-FS-TORNEO-EOF
004830              CONTINUE
004840         WHEN OTHER
004850              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004860              MOVE 'TORNEO  '        TO WCANCELA-RECURSO
004870              MOVE 'READ'            TO WCANCELA-OPERACION
004880              MOVE FS-TORNEO         TO WCANCELA-CODRET
004890              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004900              PERFORM 99999-CANCELO
004910     END-EVALUATE.
004920
004930 FIN-10600.
004940     EXIT.
004950
004960 10610-INSERTO-TORNEO.
004970*---------------------
004980
004990     ADD 1                          TO WS-TOR-ULTIMO-CARGADO.
005000
005010     IF WS-TOR-ULTIMO-CARGADO > WS-TOR-MAX-OCCURS
005020        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
005030        MOVE 'WT-TORNEOS'           TO WCANCELA-RECURSO
005040        MOVE 'ALTA TORNEO'          TO WCANCELA-OPERACION
005050        MOVE WS-TOR-ULTIMO-CARGADO  TO WCANCELA-CODRET
005060        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
005070                                    TO WCANCELA-MENSAJE
005080        PERFORM 99999-CANCELO
005090     END-IF.
005100
005110     MOVE TOURN-NAME                 TO WT-TOR-NOMBRE
005120                                       (WS-TOR-ULTIMO-CARGADO).
005130     MOVE TOURN-FULL-NAME            TO WT-TOR-FULLNAME
005140                                       (WS-TOR-ULTIMO-CARGADO).
005150
005160     SET 88-TOR-HUBO-CAMBIO-SI                TO TRUE.
005170
005180     PERFORM 10620-ORDENO-TORNEOS
005190       UNTIL 88-TOR-HUBO-CAMBIO-NO.
005200
005210 FIN-10610.
005220     EXIT.
005230
005240 10620-ORDENO-TORNEOS.
005250*---------------------
005260
005270     SET 88-TOR-HUBO-CAMBIO-NO                TO TRUE.
005280
005290     PERFORM 10621-COMPARO-TORNEOS
005300       VARYING IDX-TOR FROM 1 BY 1
005310       UNTIL IDX-TOR > WS-TOR-ULTIMO-CARGADO.
005320
005330 FIN-10620.
005340     EXIT.
005350
005360 10621-COMPARO-TORNEOS.
005370*------------------------
005380
005390     IF WT-TOR-NOMBRE (IDX-TOR) > WT-TOR-NOMBRE (IDX-TOR + 1)
005400        MOVE WT-TOR-TABLA (IDX-TOR + 1) TO WS-TOR-VECTOR-TEMP
005410        MOVE WT-TOR-TABLA (IDX-TOR)
005420          TO WT-TOR-TABLA (IDX-TOR + 1)
005430        MOVE WS-TOR-VECTOR-TEMP    TO WT-TOR-TABLA (IDX-TOR)
005440        SET 88-TOR-HUBO-CAMBIO-SI  TO TRUE
005450     END-IF.
005460
005470 FIN-10621.
005480     EXIT.
005490
005500 10700-VALIDO-JUGADOR.
005510*---------------------
005520
005530     SEARCH ALL WT-JUG-TABLA
005540         AT END
005550             MOVE 'PLAYER NOT FOUND' TO WS-MJE-ERROR-NEGOCIO
005560             PERFORM 90000-ERROR-NEGOCIO
005570         WHEN WT-JUG-NOMBRE (IDX-JUG) = PARM-PLAYER-NAME
005580             CONTINUE
005590     END-SEARCH.
005600
005610 FIN-10700.
005620     EXIT.
005630
005640 11000-READ-RESULT.
005650*------------------
005660
005670     MOVE '11000-READ-RESULT'        TO WS-PARRAFO.
005680
005690     READ MATCH-RESULT-FILE INTO REG-RESULT.
005700
005710     EVALUATE TRUE
005720         WHEN 88-FS-RESULT-OK
005730              ADD 1                  TO WS-LEIDOS-RESULT
005740         WHEN 88-FS-RESULT-EOF
005750              CONTINUE
005760         WHEN OTHER
005770              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005780              MOVE 'RESULT  '        TO WCANCELA-RECURSO
005790              MOVE 'READ'            TO WCANCELA-OPERACION
005800              MOVE FS-RESULT         TO WCANCELA-CODRET
005810              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005820              PERFORM 99999-CANCELO
005830     END-EVALUATE.
005840
005850 FIN-11000.
005860     EXIT.
005870
005880 20000-PROCESO.
005890*-------------
005900
005910     PERFORM 20100-FILTRO-Y-CARGA.
005920
005930     PERFORM 11000-READ-RESULT.
005940
005950 FIN-20000.
005960     EXIT.
005970
005980 20100-FILTRO-Y-CARGA.
005990*---------------------
006000
006010     IF MR-PLAYER-NAME OF REG-RESULT = PARM-PLAYER-NAME
006020        AND (PARM-OPONENTE-FILTRO = SPACES OR
006030             MR-OPPONENT-NAME OF REG-RESULT =
006040                                          PARM-OPONENTE-FILTRO)
006050        AND (PARM-TORNEO-FILTRO = SPACES OR
006060             MR-TOURN-NAME OF REG-RESULT = PARM-TORNEO-FILTRO)
006070        PERFORM 20110-INSERTO-PARTIDO
006080     END-IF.
006090
006100 FIN-20100.
006110     EXIT.
006120
006130 20110-INSERTO-PARTIDO.
006140*----------------------
006150
006160     ADD 1                          TO WS-PART-ULTIMO-CARGADO.
006170
006180     IF WS-PART-ULTIMO-CARGADO > WS-PART-MAX-OCCURS
006190        MOVE '20110-INSERTO-PARTIDO' TO WCANCELA-PARRAFO
006200        MOVE 'WT-PARTIDOS'           TO WCANCELA-RECURSO
006210        MOVE 'ALTA PARTIDO'          TO WCANCELA-OPERACION
006220        MOVE WS-PART-ULTIMO-CARGADO  TO WCANCELA-CODRET
006230        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
006240                                     TO WCANCELA-MENSAJE
006250        PERFORM 99999-CANCELO
006260     END-IF.
006270
006280     MOVE MR-OPPONENT-NAME OF REG-RESULT
006290                                    TO WT-PART-OPONENTE
006300                                       (WS-PART-ULTIMO-CARGADO).
006310     MOVE MR-SCORED OF REG-RESULT   TO WT-PART-SCORED
006320                                       (WS-PART-ULTIMO-CARGADO).
006330     MOVE MR-MISSED OF REG-RESULT   TO WT-PART-MISSED
006340                                       (WS-PART-ULTIMO-CARGADO).
006350     COMPUTE WT-PART-DIFF (WS-PART-ULTIMO-CARGADO) =
006360             MR-SCORED OF REG-RESULT - MR-MISSED OF REG-RESULT.
006370     MOVE MR-TOURN-NAME OF REG-RESULT
006380                                    TO WT-PART-TORNEO
006390                                       (WS-PART-ULTIMO-CARGADO).
006400     MOVE MR-STAGE OF REG-RESULT    TO WT-PART-ETAPA
006410                                       (WS-PART-ULTIMO-CARGADO).
006420
006430     SET 88-PART-HUBO-CAMBIO-SI               TO TRUE.
006440
006450     PERFORM 20120-ORDENO-PARTIDOS
006460       UNTIL 88-PART-HUBO-CAMBIO-NO.
006470
006480 FIN-20110.
006490     EXIT.
006500
006510 20120-ORDENO-PARTIDOS.
006520*----------------------
006530
006540     SET 88-PART-HUBO-CAMBIO-NO               TO TRUE.
006550
006560     PERFORM 20121-COMPARO-PARTIDOS
006570       VARYING IDX-PART FROM 1 BY 1
006580       UNTIL IDX-PART > WS-PART-ULTIMO-CARGADO.
006590
006600 FIN-20120.
006610     EXIT.
006620
006630 20121-COMPARO-PARTIDOS.
006640*-----------------------
006650
006660     IF 88-PARM-ORDEN-ASCENDENTE
006670        IF WT-PART-DIFF (IDX-PART) > WT-PART-DIFF (IDX-PART + 1)
006680           PERFORM 20122-INTERCAMBIO-PARTIDOS
006690        END-IF
006700     ELSE
006710        IF WT-PART-DIFF (IDX-PART) < WT-PART-DIFF (IDX-PART + 1)
006720           PERFORM 20122-INTERCAMBIO-PARTIDOS
006730        END-IF
006740     END-IF.
006750
006760 FIN-20121.
006770     EXIT.
006780
006790 20122-INTERCAMBIO-PARTIDOS.
006800*---------------------------
006810
006820     MOVE WT-PART-TABLA (IDX-PART + 1) TO WS-PART-VECTOR-TEMP.
006830     MOVE WT-PART-TABLA (IDX-PART)
006840       TO WT-PART-TABLA (IDX-PART + 1).
006850     MOVE WS-PART-VECTOR-TEMP    TO WT-PART-TABLA (IDX-PART).
006860     SET 88-PART-HUBO-CAMBIO-SI  TO TRUE.
006870
006880 FIN-20122.
006890     EXIT.
006900
006910 30000-FINALIZO.
006920*--------------
006930
006940     PERFORM 21000-IMPRIME-CABECERA.
006950
006960     PERFORM 21100-IMPRIME-DETALLE
006970       VARYING IDX-PART FROM 1 BY 1
006980       UNTIL IDX-PART > WS-PART-ULTIMO-CARGADO.
006990
007000     PERFORM 30100-TOTALES-CONTROL.
007010
007020     PERFORM 31000-CIERRO-ARCHIVOS.
007030
007040 FIN-30000.
007050     EXIT.
007060
007070 21000-IMPRIME-CABECERA.
007080*-----------------------
007090
007100     MOVE '21000-IMPRIME-CABECERA'   TO WS-PARRAFO.
007110
007120     MOVE PARM-PLAYER-NAME           TO WSC-JUGADOR.
007130
007140     WRITE REG-LISTADO-FD            FROM WS-CABECERA-LISTADO.
007150
007160     EVALUATE FS-LISTADO
007170         WHEN '00'
007180              CONTINUE
007190         WHEN OTHER
007200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007210              MOVE 'LISTADO '        TO WCANCELA-RECURSO
007220              MOVE 'WRITE'           TO WCANCELA-OPERACION
007230              MOVE FS-LISTADO        TO WCANCELA-CODRET
007240              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
007250              PERFORM 99999-CANCELO
007260     END-EVALUATE.
007270
007280 FIN-21000.
007290     EXIT.
007300
007310 21100-IMPRIME-DETALLE.
007320*----------------------
007330
007340     IF 88-PARM-DETALLE-SI
007350        PERFORM 21110-ARMO-DETALLE-EXTENDIDA
007360     ELSE
007370        PERFORM 21120-ARMO-DETALLE-SIMPLE
007380     END-IF.
007390
007400     PERFORM 21200-WRITE-LISTADO.
007410
007420 FIN-21100.
007430     EXIT.
007440
007450 21110-ARMO-DETALLE-EXTENDIDA.
007460*-----------------------------
007470
007480     MOVE WT-PART-SCORED (IDX-PART)  TO WS-ED-SCORED.
007490     MOVE WT-PART-MISSED (IDX-PART)  TO WS-ED-MISSED.
007500
007510     MOVE SPACES                     TO WS-TOR-FULLNAME-IMPRESA.
007520     IF WT-PART-TORNEO (IDX-PART) NOT = SPACES
007530        SEARCH ALL WT-TOR-TABLA
007540            AT END
007550                CONTINUE
007560            WHEN WT-TOR-NOMBRE (IDX-TOR) =
007570                               WT-PART-TORNEO (IDX-PART)
007580                MOVE WT-TOR-FULLNAME (IDX-TOR)
007590                               TO WS-TOR-FULLNAME-IMPRESA
007600        END-SEARCH
007610     END-IF.
007620
007630     MOVE SPACES                     TO WS-LINEA-DETALLE.
007640     STRING '['                        DELIMITED BY SIZE
007650            PARM-PLAYER-NAME            DELIMITED BY SIZE
007660            ' '                         DELIMITED BY SIZE
007670            WS-ED-SCORED                DELIMITED BY SIZE
007680            ' - '                       DELIMITED BY SIZE
007690            WS-ED-MISSED                DELIMITED BY SIZE
007700            ' '                         DELIMITED BY SIZE
007710            WT-PART-OPONENTE (IDX-PART) DELIMITED BY SIZE
007720            '] '                       DELIMITED BY SIZE
007730            WT-PART-ETAPA (IDX-PART)    DELIMITED BY SIZE
007740            ', '                        DELIMITED BY SIZE
007750            WS-TOR-FULLNAME-IMPRESA     DELIMITED BY SIZE
007760       INTO WS-LINEA-DETALLE
007770     END-STRING.
007780
007790 FIN-21110.
007800     EXIT.
007810
007820 21120-ARMO-DETALLE-SIMPLE.
007830*--------------------------
007840
007850     MOVE WT-PART-SCORED (IDX-PART)  TO WS-ED-SCORED.
007860     MOVE WT-PART-MISSED (IDX-PART)  TO WS-ED-MISSED.
007870
007880     MOVE SPACES                     TO WS-LINEA-DETALLE.
007890     STRING PARM-PLAYER-NAME            DELIMITED BY SIZE
007900            ' '                         DELIMITED BY SIZE
007910            WS-ED-SCORED                DELIMITED BY SIZE
007920            ' - '                       DELIMITED BY SIZE
007930            WS-ED-MISSED                DELIMITED BY SIZE
007940            ' '                         DELIMITED BY SIZE
007950            WT-PART-OPONENTE (IDX-PART) DELIMITED BY SIZE
007960       INTO WS-LINEA-DETALLE
007970     END-STRING.
007980
007990 FIN-21120.
008000     EXIT.
008010
008020 21200-WRITE-LISTADO.
008030*--------------------
008040
008050     MOVE '21200-WRITE-LISTADO'      TO WS-PARRAFO.
008060
008070     WRITE REG-LISTADO-FD            FROM WS-LINEA-DETALLE.
008080
008090     EVALUATE FS-LISTADO
008100         WHEN '00'
008110              ADD 1                  TO WS-CANT-LISTADOS
008120         WHEN OTHER
008130              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
008140              MOVE 'LISTADO '        TO WCANCELA-RECURSO
008150              MOVE 'WRITE'           TO WCANCELA-OPERACION
008160              MOVE FS-LISTADO        TO WCANCELA-CODRET
008170              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
008180              PERFORM 99999-CANCELO
008190     END-EVALUATE.
008200
008210 FIN-21200.
008220     EXIT.
008230
008240 30100-TOTALES-CONTROL.
008250*---------------------
008260
008270     MOVE WS-LEIDOS-RESULT           TO WS-LEIDOS-RESULT-ED.
008280     MOVE WS-CANT-LISTADOS           TO WS-CANT-LISTADOS-ED.
008290
008300     DISPLAY ' '.
008310     DISPLAY '****************************************'.
008320     DISPLAY 'TOTALES DE CONTROL PGM: LSTPARTI        '.
008330     DISPLAY '****************************************'.
008340     DISPLAY '*                                      *'.
008350     DISPLAY '* CANT. REG. LEIDOS RESULT          : '
008360                                         WS-LEIDOS-RESULT-ED.
008370     DISPLAY '* CANT. LINEAS LISTADAS             : '
008380                                         WS-CANT-LISTADOS-ED.
008390     DISPLAY '*                                      *'.
008400     DISPLAY '****************************************'.
008410     DISPLAY ' '.
008420
008430 FIN-30100.
008440     EXIT.
008450
008460 31000-CIERRO-ARCHIVOS.
008470*---------------------
008480
008490     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
008500
008510     IF 88-OPEN-PLAYER-SI
008520        SET 88-OPEN-PLAYER-NO            TO TRUE
008530        CLOSE PLAYER-FILE
008540     END-IF.
008550
008560     IF 88-OPEN-TORNEO-SI
008570        SET 88-OPEN-TORNEO-NO            TO TRUE
008580        CLOSE TOURNAMENT-FILE
008590     END-IF.
008600
008610     IF 88-OPEN-RESULT-SI
008620        SET 88-OPEN-RESULT-NO            TO TRUE
008630        CLOSE MATCH-RESULT-FILE
008640     END-IF.
008650
008660     IF 88-OPEN-LISTADO-SI
008670        SET 88-OPEN-LISTADO-NO           TO TRUE
008680        CLOSE MATCH-LIST-FILE
008690     END-IF.
008700
008710 FIN-31000.
008720     EXIT.
008730
008740 90000-ERROR-NEGOCIO.
008750*--------------------
008760
008770     MOVE '00000-CUERPO-PRINCIPAL'  TO WCANCELA-PARRAFO.
008780     MOVE 'NEGOCIO '                TO WCANCELA-RECURSO.
008790     MOVE 'VALIDACION'              TO WCANCELA-OPERACION.
008800     MOVE '99'                      TO WCANCELA-CODRET.
008810     MOVE WS-MJE-ERROR-NEGOCIO      TO WCANCELA-MENSAJE.
008820     PERFORM 99999-CANCELO.
008830
008840 FIN-90000.
008850     EXIT.
008860
008870 99999-CANCELO.
008880
008890     PERFORM 31000-CIERRO-ARCHIVOS.
008900
008910     CALL 'CANCELA' USING WCANCELA.
008920
008930     STOP RUN.
008940
008950 FIN-99999.
008960     EXIT.
