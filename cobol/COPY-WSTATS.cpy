000010*-------------------------------------------------------------*
000020* WSTATS - RENGLON DE ESTADISTICA DE JUGADOR (PLAYER-STATS)
000030* UN RENGLON POR GRUPO DE AGREGACION: TOTAL/TOTAL, POR TIPO DE
000040* PARTIDO Y POR RIVAL X TIPO. LO ARMA TSTESTAD Y LO ESCRIBE
000050* COMO UNA FILA DEL REPORTE COLUMNAR DE ESTADISTICAS.
000060*-------------------------------------------------------------*
000070* 2003-08-20 RQF TKT-1180 VERSION ORIGINAL
000080*-------------------------------------------------------------*
000090 01  WSTATS.
000100     05  ST-TYPE-KEY                PIC  X(05).
000110     05  ST-OPPONENT-KEY            PIC  X(20).
000120     05  ST-MATCHES                 PIC  9(05).
000130     05  ST-WINS                    PIC  9(05).
000140     05  ST-LOSES                   PIC  9(05).
000150     05  ST-OVERTIMES               PIC  9(05).
000160     05  ST-WIN-RATE                PIC  9(03)V99.
000170     05  ST-WIN-STREAK              PIC  9(03).
000180     05  ST-LOSE-STREAK             PIC  9(03).
000190     05  ST-PTS-SCORED              PIC  9(06).
000200     05  ST-PTS-MISSED              PIC  9(06).
000210     05  ST-AVG-SCORED              PIC  9(03)V99.
000220     05  ST-AVG-MISSED              PIC  9(03)V99.
000230     05  ST-MED-SCORED              PIC  9(03).
000240     05  ST-MED-MISSED              PIC  9(03).
000250     05  ST-POINTS-RATE             PIC  9(03)V99.
000260     05  FILLER                     PIC  X(05).
