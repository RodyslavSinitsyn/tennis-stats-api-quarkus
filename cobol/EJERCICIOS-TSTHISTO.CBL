000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID.   TSTHISTO.
000040 AUTHOR.       ROSA QUIROGA FERNANDEZ.
000050 INSTALLATION. EDUSAM.
000060 DATE-WRITTEN. 09/15/94.
000070 DATE-COMPILED.
000080 SECURITY.     NINGUNA.
000090*-----------------------------------------------------------
000100* ESTE PROGRAMA ARMA EL HISTORIAL DE UN TORNEO: TODOS LOS
000110* PARTIDOS DE MATCH-RESULT-FILE QUE PERTENECEN AL TORNEO
000120* INFORMADO POR TARJETA DE PARAMETROS (WS-PARM-CARD, POR
000130* NUMERO DE TORNEO), AGRUPADOS POR ETAPA EN EL ORDEN FIJO:
000140* FRIENDLY, GROUP, PLAY_OFF_UPPER_BRACKET, PLAY_OFF_LOW_BRACKET,
000150* FINAL_UPPER_BRACKET, FINAL_LOWER_BRACKET, GRAND_FINAL.
000160*-----------------------------------------------------------
000170* MATCH-RESULT-FILE TRAE DOS REGISTROS POR PARTIDO (UNO POR
000180* CADA JUGADOR) - PARA EL HISTORIAL SE TOMA UN SOLO RENGLON
000190* POR MR-MATCH-ID (EL PRIMERO QUE APARECE), PORQUE EL DETALLE
000200* YA MUESTRA JUGADOR Y RIVAL EN EL MISMO RENGLON.
000210*-----------------------------------------------------------
000220* SI EL TORNEO INFORMADO NO EXISTE EN EL MAESTRO SE CANCELA
000230* CON EL ERROR DE NEGOCIO "NOT FOUND TOURNAMENT".
000240*-----------------------------------------------------------
000250* REGISTRO DE MODIFICACIONES
000260*-----------------------------------------------------------
000270* 09/15/94  RQF  TKT-0860 VERSION ORIGINAL (SOBRE CORTE01)
000280* 10/06/94  RQF  TKT-0860 SE AGREGA EL FILTRO DE DUPLICADOS
000290*                         POR MR-MATCH-ID (ANTES SALIA CADA
000300*                         PARTIDO DOS VECES)
000310* 09/09/98  RQF  TKT-0902 REVISION Y2K - LAS FECHAS DE ESTE
000320*                         PROGRAMA SE TOMAN DEL SISTEMA EN
000330*                         AAAA, NO REQUIERE CAMBIOS
000340* 08/14/03  RQF  TKT-1180 SE ADAPTAN LOS SEIS PARRAFOS DE
000350*                         IDENTIFICATION DIVISION AL ESTANDAR
000360*                         VIGENTE Y SE AGREGA ESTE LOG
000370* 05/11/09  DLV  TKT-1710 SE INCORPORA EL NOMBRE COMPLETO DEL
000380*                         TORNEO EN CADA RENGLON DEL HISTORIAL
000390*-----------------------------------------------------------
000400
000410 ENVIRONMENT DIVISION.
000420*--------------------
000430
000440 CONFIGURATION SECTION.
000450*---------------------
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500*--------------------
000510
000520 FILE-CONTROL.
000530*------------
000540
000550     SELECT MATCH-RESULT-FILE ASSIGN      TO
000560     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\RESULT.D
000570-    'AT'
000580                             ORGANIZATION IS LINE SEQUENTIAL
000590                             FILE STATUS  IS FS-RESULT.
000600
000610     SELECT TOURNAMENT-FILE  ASSIGN       TO
000620     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\TORNEO.D
000630-    'AT'
000640                             ORGANIZATION IS LINE SEQUENTIAL
000650                             FILE STATUS  IS FS-TORNEO.
000660
000670     SELECT HISTORY-FILE      ASSIGN      TO
000680     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\TSTHISTO
000690-    '.DAT'
000700                             ORGANIZATION IS LINE SEQUENTIAL
000710                             FILE STATUS  IS FS-HISTO.
000720
000730
000740 DATA DIVISION.
000750*-------------
000760
000770 FILE SECTION.
000780*------------
000790
000800 FD  MATCH-RESULT-FILE
000810     RECORDING MODE IS F
000820     BLOCK 0.
000830 01  REG-RESULT-BUFFER              PIC  X(125).
000840
000850 FD  TOURNAMENT-FILE
000860     RECORDING MODE IS F
000870     BLOCK 0.
000880 01  REG-TORNEO-BUFFER              PIC  X(136).
000890
000900 FD  HISTORY-FILE
000910     RECORDING MODE IS F
000920     BLOCK 0.
000930 01  REG-HISTO-FD                   PIC  X(132).
000940
000950
000960 WORKING-STORAGE SECTION.
000970*-----------------------
000980 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'TSTHISTO'.
000990
001000 77  FS-RESULT                      PIC  X(02) VALUE ' '.
001010     88 88-FS-RESULT-OK                        VALUE '00'.
001020     88 88-FS-RESULT-EOF                       VALUE '10'.
001030
001040 77  WS-OPEN-RESULT                 PIC  X     VALUE 'N'.
001050     88 88-OPEN-RESULT-SI                      VALUE 'S'.
001060     88 88-OPEN-RESULT-NO                      VALUE 'N'.
001070
001080 77  FS-TORNEO                      PIC  X(02) VALUE ' '.
001090     88 88-FS-TORNEO-OK                        VALUE '00'.
001100     88 88-FS-TORNEO-EOF                       VALUE '10'.
001110
001120 77  WS-OPEN-TORNEO                 PIC  X     VALUE 'N'.
001130     88 88-OPEN-TORNEO-SI                      VALUE 'S'.
001140     88 88-OPEN-TORNEO-NO                      VALUE 'N'.
001150
001160 77  FS-HISTO                       PIC  X(02) VALUE ' '.
001170     88 88-FS-HISTO-OK                         VALUE '00'.
001180
001190 77  WS-OPEN-HISTO                  PIC  X     VALUE 'N'.
001200     88 88-OPEN-HISTO-SI                       VALUE 'S'.
001210     88 88-OPEN-HISTO-NO                       VALUE 'N'.
001220
001230 77  WS-LEIDOS-RESULT               PIC  9(09) VALUE 0.
001240 77  WS-LEIDOS-RESULT-ED            PIC  ZZZ.ZZZ.ZZ9.
001250 77  WS-GRABADOS-HISTO              PIC  9(09) VALUE 0.
001260 77  WS-GRABADOS-HISTO-ED           PIC  ZZZ.ZZZ.ZZ9.
001270
001280 01  WS-GRABADOS-HISTO-2P.
001290     05  WS-GRABADOS-DISPLAY        PIC  9(09).
001300 01  WS-GRABADOS-HISTO-2P-R REDEFINES WS-GRABADOS-HISTO-2P.
001310     05  WS-GRABADOS-MILES          PIC  9(06).
001320     05  WS-GRABADOS-UNIDADES       PIC  9(03).
001330
001340 77  WS-PARRAFO                     PIC  X(50) VALUE ' '.
001350 77  WS-MJE-ERROR-NEGOCIO           PIC  X(80) VALUE ' '.
001360
001370*---------------------------------------------------------
001380* TARJETA DE PARAMETROS - EL TORNEO CUYO HISTORIAL SE PIDE.
001390*---------------------------------------------------------
001400 01  WS-PARM-CARD.
001410     05  PARM-CARD-LINE              PIC  X(80).
001420 01  WS-PARM-CARD-R  REDEFINES WS-PARM-CARD.
001430     05  PARM-TOURN-ID               PIC  9(06).
001440     05  FILLER                      PIC  X(74).
001450
001460*---------------------------------------------------------
001470* FECHA DEL SISTEMA - SOLO SE USA PARA LOS DISPLAY DE
001480* TOTALES DE CONTROL DE ESTE PROGRAMA.
001490*---------------------------------------------------------
001500 01  WS-FECHA-SISTEMA.
001510     05  WS-FECHA-SISTEMA-8          PIC  9(08).
001520 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001530     05  WS-FECHA-YYYY               PIC  9(04).
001540     05  WS-FECHA-MM                 PIC  9(02).
001550     05  WS-FECHA-DD                 PIC  9(02).
001560
001570 77  WS-RUN-TOURN-NAME              PIC  X(20) VALUE SPACES.
001580 77  WS-RUN-TOURN-FULLNAME          PIC  X(40) VALUE SPACES.
001590 77  WS-TORNEO-ENCONTRADO           PIC  X(01) VALUE 'N'.
001600     88 88-TORNEO-ENCONTRADO-SI                VALUE 'S'.
001610     88 88-TORNEO-ENCONTRADO-NO                VALUE 'N'.
001620
001630*---------------------------------------------------------
001640* TABLA DE TORNEOS CARGADA EN MEMORIA DESDE TOURNAMENT-FILE,
001650* INDEXADA POR NUMERO DE TORNEO (ES POR NUMERO QUE SE PIDE
001660* EL HISTORIAL, A DIFERENCIA DE TSTIMPRT QUE BUSCA POR
001670* NOMBRE).
001680*---------------------------------------------------------
001690 01   WT-TORNEOS.
001700      03 WT-TOR-TABLA          OCCURS 101 TIMES
001710                  ASCENDING KEY IS WT-TOR-ID
001720                  INDEXED BY       IDX-TOR.
001730         05 WT-TOR-ID              PIC  9(06).
001740         05 WT-TOR-NOMBRE          PIC  X(20).
001750         05 WT-TOR-FULLNAME        PIC  X(40).
001760
001770 01   WS-TOR-CONTROL.
001780      03 WS-TOR-MAX-OCCURS         PIC S9(009) COMP VALUE 100.
001790      03 WS-TOR-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
001800         88 88-TOR-HUBO-CAMBIO-SI              VALUE 'S'.
001810         88 88-TOR-HUBO-CAMBIO-NO              VALUE 'N'.
001820      03 WS-TOR-VECTOR-TEMP.
001830         05 WT-TOR-VT-ID              PIC  9(06).
001840         05 WT-TOR-VT-NOMBRE          PIC  X(20).
001850         05 WT-TOR-VT-FULLNAME        PIC  X(40).
001860      03 WS-TOR-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
001870
001880*---------------------------------------------------------
001890* TABLA DE ETAPAS Y SU NUMERO DE ORDEN DE PRESENTACION -
001900* FIJA, SE CARGA POR VALUE AL COMPILAR (NO SE LEE DE
001910* NINGUN ARCHIVO).
001920*---------------------------------------------------------
001930 01   WT-ETAPAS-VALUES.
001940      05  FILLER PIC X(30) VALUE 'FRIENDLY                000001'.
001950      05  FILLER PIC X(30) VALUE 'GROUP                   000002'.
001960      05  FILLER PIC X(30) VALUE 'PLAY_OFF_UPPER_BRACKET  000003'.
001970      05  FILLER PIC X(30) VALUE 'PLAY_OFF_LOW_BRACKET    000004'.
001980      05  FILLER PIC X(30) VALUE 'FINAL_UPPER_BRACKET     000005'.
001990      05  FILLER PIC X(30) VALUE 'FINAL_LOWER_BRACKET     000006'.
002000      05  FILLER PIC X(30) VALUE 'GRAND_FINAL             000007'.
002010 01   WT-ETAPAS REDEFINES WT-ETAPAS-VALUES.
002020      05  WT-ETP-TABLA          OCCURS 7 TIMES
002030                  INDEXED BY       IDX-ETP.
002040          10  WT-ETP-CODIGO         PIC  X(24).
002050          10  WT-ETP-SEQ            PIC  9(06).
002060
002070 77  WS-ETP-DESCRIPCION             PIC  X(30) VALUE SPACES.
002080
002090*---------------------------------------------------------
002100* TABLA DE PARTIDOS DEL TORNEO PEDIDO, UN RENGLON POR
002110* MR-MATCH-ID DISTINTO, CON EL NUMERO DE ETAPA YA RESUELTO
002120* PARA PODER REORDENAR POR ETAPA (EL "CORTE" DE ESTE
002130* PROGRAMA ES EL CAMBIO DE ETAPA, NO UN CAMPO DE ARCHIVO).
002140*---------------------------------------------------------
002150 01   WT-HISTORIAL.
002160      03 WT-HIS-TABLA          OCCURS 3000 TIMES
002170                  INDEXED BY       IDX-HIS.
002180         05 WT-HIS-MATCH-ID        PIC  9(08).
002190         05 WT-HIS-ETAPA-SEQ       PIC  9(06).
002200         05 WT-HIS-ETAPA-COD       PIC  X(24).
002210         05 WT-HIS-JUGADOR         PIC  X(20).
002220         05 WT-HIS-OPONENTE        PIC  X(20).
002230         05 WT-HIS-SCORED          PIC  9(03).
002240         05 WT-HIS-MISSED          PIC  9(03).
002250
002260 01   WS-HIS-CONTROL.
002270      03 WS-HIS-MAX-OCCURS         PIC S9(009) COMP VALUE 3000.
002280      03 WS-HIS-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
002290         88 88-HIS-HUBO-CAMBIO-SI              VALUE 'S'.
002300         88 88-HIS-HUBO-CAMBIO-NO              VALUE 'N'.
002310      03 WS-HIS-VECTOR-TEMP.
002320         05 WT-HIS-VT-MATCH-ID        PIC  9(08).
002330         05 WT-HIS-VT-ETAPA-SEQ       PIC  9(06).
002340         05 WT-HIS-VT-ETAPA-COD       PIC  X(24).
002350         05 WT-HIS-VT-JUGADOR         PIC  X(20).
002360         05 WT-HIS-VT-OPONENTE        PIC  X(20).
002370         05 WT-HIS-VT-SCORED          PIC  9(03).
002380         05 WT-HIS-VT-MISSED          PIC  9(03).
002390      03 WS-HIS-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
002400      03 WS-HIS-ES-DUPLICADO       PIC  X(001) VALUE 'N'.
002410         88 88-HIS-ES-DUPLICADO-SI              VALUE 'S'.
002420         88 88-HIS-ES-DUPLICADO-NO              VALUE 'N'.
002430
002440*---------------------------------------------------------
002450* RENGLON DE SALIDA DE HISTORIAL, ARMADO EN
002460* 22100-ARMO-RENGLON-HISTORIAL A PARTIR DE UNA ENTRADA
002470* DE WT-HISTORIAL.
002480*---------------------------------------------------------
002490 01  WS-LINEA-HISTORIAL.
002500     05  WLH-CORCHETE-1              PIC  X(01) VALUE '['.
002510     05  WLH-JUGADOR                 PIC  X(20).
002520     05  WLH-ESPACIO-1               PIC  X(01) VALUE SPACE.
002530     05  WLH-SCORED                  PIC  ZZ9.
002540     05  WLH-GUION                   PIC  X(03) VALUE ' - '.
002550     05  WLH-MISSED                  PIC  ZZ9.
002560     05  WLH-ESPACIO-2               PIC  X(01) VALUE SPACE.
002570     05  WLH-OPONENTE                PIC  X(20).
002580     05  WLH-CORCHETE-2              PIC  X(02) VALUE '] '.
002590     05  WLH-ETAPA-DESC              PIC  X(30).
002600     05  WLH-COMA                    PIC  X(02) VALUE ', '.
002610     05  WLH-TORN-FULLNAME           PIC  X(40).
002620     05  FILLER                      PIC  X(08).
002630
002640*---------------------------------------------------------
002650* DEFINICION DEL REGISTRO DE RESULTADO DE PARTIDO
002660*---------------------------------------------------------
002670 COPY WRESULT REPLACING REG-RESULT-FD BY REG-RESULT.
002680
002690*---------------------------------------------------------
002700* DEFINICION DEL MAESTRO DE TORNEOS
002710*---------------------------------------------------------
002720 COPY WTORNEO REPLACING REG-TORNEO-FD BY REG-TORNEO.
002730
002740*---------------------------------------------------------
002750* RENGLON DE PARTIDO EN CURSO - AREA TRANSITORIA REUTILIZADA
002760* DE TSTIMPRT, USADA AQUI PARA TENER A MANO EL PAR MATCH-ID/
002770* ETAPA DEL REGISTRO QUE SE ESTA EVALUANDO.
002780*---------------------------------------------------------
002790 COPY WPARTID.
002800
002810*---------------------------------------------------------
002820* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002830*---------------------------------------------------------
002840 COPY WCANCELA.
002850
002860 PROCEDURE DIVISION.
002870*------------------
002880
002890 00000-CUERPO-PRINCIPAL.
002900*-----------------------
002910
002920     PERFORM 10000-INICIO.
002930
002940     PERFORM 20000-PROCESO.
002950
002960     PERFORM 30000-FINALIZO.
002970
002980     STOP RUN.
002990
003000 FIN-00000.
003010     EXIT.
003020
003030 10000-INICIO.
003040*-------------
003050
003060     INITIALIZE WCANCELA.
003070     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
003080
003090     ACCEPT WS-PARM-CARD             FROM SYSIN.
003100     ACCEPT WS-FECHA-SISTEMA         FROM DATE YYYYMMDD.
003110
003120     PERFORM 10100-ABRO-ARCHIVOS.
003130
003140     PERFORM 10500-CARGO-TORNEOS
003150       UNTIL 88-FS-TORNEO-EOF.
003160
003170     PERFORM 10700-RESUELVO-TORNEO-CORRIDA.
003180
003190     PERFORM 10800-1RA-LECTURA-RESULT.
003200
003210 FIN-10000.
003220     EXIT.
003230
003240 10100-ABRO-ARCHIVOS.
003250*-------------------
003260
003270     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003280
003290     OPEN INPUT   MATCH-RESULT-FILE.
003300     EVALUATE FS-RESULT
003310         WHEN '00'
003320              SET 88-OPEN-RESULT-SI  TO TRUE
003330         WHEN OTHER
003340              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003350              MOVE 'RESULT  '        TO WCANCELA-RECURSO
003360              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003370              MOVE FS-RESULT         TO WCANCELA-CODRET
003380              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003390              PERFORM 99999-CANCELO
003400     END-EVALUATE.
003410
003420     OPEN INPUT   TOURNAMENT-FILE.
003430     EVALUATE FS-TORNEO
003440         WHEN '00'
003450              SET 88-OPEN-TORNEO-SI  TO TRUE
003460         WHEN OTHER
003470              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003480              MOVE 'TORNEO  '        TO WCANCELA-RECURSO
003490              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003500              MOVE FS-TORNEO         TO WCANCELA-CODRET
003510              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003520              PERFORM 99999-CANCELO
003530     END-EVALUATE.
003540
003550     OPEN OUTPUT  HISTORY-FILE.
003560     EVALUATE FS-HISTO
003570         WHEN '00'
003580              SET 88-OPEN-HISTO-SI   TO TRUE
003590         WHEN OTHER
003600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003610              MOVE 'HISTO   '        TO WCANCELA-RECURSO
003620              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
003630              MOVE FS-HISTO          TO WCANCELA-CODRET
003640              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003650              PERFORM 99999-CANCELO
003660     END-EVALUATE.
003670
003680 FIN-10100.
003690     EXIT.
003700
003710 10500-CARGO-TORNEOS.
003720*--------------------
003730
003740     MOVE '10500-CARGO-TORNEOS'      TO WS-PARRAFO.
003750
003760     READ TOURNAMENT-FILE INTO REG-TORNEO.
003770
003780     EVALUATE TRUE
003790         WHEN 88-FS-TORNEO-OK
003800              PERFORM 10510-INSERTO-TORNEO
003810         WHEN 88-FS-TORNEO-EOF
003820              CONTINUE
003830         WHEN OTHER
003840              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003850              MOVE 'TORNEO  '        TO WCANCELA-RECURSO
003860              MOVE 'READ'            TO WCANCELA-OPERACION
003870              MOVE FS-TORNEO         TO WCANCELA-CODRET
003880              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003890              PERFORM 99999-CANCELO
003900     END-EVALUATE.
003910
003920 FIN-10500.
003930     EXIT.
003940
003950 10510-INSERTO-TORNEO.
003960*---------------------
003970
003980     ADD 1                          TO WS-TOR-ULTIMO-CARGADO.
003990
004000     IF WS-TOR-ULTIMO-CARGADO > WS-TOR-MAX-OCCURS
004010        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
004020        MOVE 'WT-TORNEOS'           TO WCANCELA-RECURSO
004030        MOVE 'ALTA TORNEO'          TO WCANCELA-OPERACION
004040        MOVE WS-TOR-ULTIMO-CARGADO  TO WCANCELA-CODRET
004050        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
004060                                    TO WCANCELA-MENSAJE
004070        PERFORM 99999-CANCELO
004080     END-IF.
004090
004100     MOVE TOURN-ID                    TO WT-TOR-ID
004110                                         (WS-TOR-ULTIMO-CARGADO).
004120     MOVE TOURN-NAME                  TO WT-TOR-NOMBRE
004130                                         (WS-TOR-ULTIMO-CARGADO).
004140     MOVE TOURN-FULL-NAME             TO WT-TOR-FULLNAME
004150                                         (WS-TOR-ULTIMO-CARGADO).
004160
004170     SET 88-TOR-HUBO-CAMBIO-SI                TO TRUE.
004180
004190     PERFORM 10520-ORDENO-TORNEOS
004200       UNTIL 88-TOR-HUBO-CAMBIO-NO.
004210
004220 FIN-10510.
004230     EXIT.
004240
004250 10520-ORDENO-TORNEOS.
004260*---------------------
004270
004280     SET 88-TOR-HUBO-CAMBIO-NO                TO TRUE.
004290
004300     PERFORM 10521-COMPARO-TORNEOS
004310       VARYING IDX-TOR FROM 1 BY 1
004320       UNTIL IDX-TOR > WS-TOR-ULTIMO-CARGADO.
004330
004340 FIN-10520.
004350     EXIT.
004360
004370 10521-COMPARO-TORNEOS.
004380*----------------------
004390
004400     IF WT-TOR-ID (IDX-TOR) > WT-TOR-ID (IDX-TOR + 1)
004410        MOVE WT-TOR-TABLA (IDX-TOR + 1) TO WS-TOR-VECTOR-TEMP
004420        MOVE WT-TOR-TABLA (IDX-TOR)
004430          TO WT-TOR-TABLA (IDX-TOR + 1)
004440        MOVE WS-TOR-VECTOR-TEMP    TO WT-TOR-TABLA (IDX-TOR)
004450        SET 88-TOR-HUBO-CAMBIO-SI  TO TRUE
004460     END-IF.
004470
004480 FIN-10521.
004490     EXIT.
004500
004510 10700-RESUELVO-TORNEO-CORRIDA.
004520*------------------------------
004530
004540* ***************************************************************
004550* BUSCA EL TORNEO PEDIDO EN WT-TORNEOS POR NUMERO. SI NO
004560* EXISTE, EL HISTORIAL NO SE PUEDE ARMAR Y SE CANCELA CON EL
004570* ERROR DE NEGOCIO "NOT FOUND TOURNAMENT".
004580* ***************************************************************
004590
004600     SET 88-TORNEO-ENCONTRADO-NO     TO TRUE.
004610
004620     SEARCH ALL WT-TOR-TABLA
004630         AT END
004640             CONTINUE
004650         WHEN WT-TOR-ID (IDX-TOR) = PARM-TOURN-ID
004660             SET 88-TORNEO-ENCONTRADO-SI TO TRUE
004670             MOVE WT-TOR-NOMBRE (IDX-TOR)   TO WS-RUN-TOURN-NAME
004680             MOVE WT-TOR-FULLNAME (IDX-TOR)
004690                                    TO WS-RUN-TOURN-FULLNAME
004700     END-SEARCH.
004710
004720     IF 88-TORNEO-ENCONTRADO-NO
004730        MOVE 'NOT FOUND TOURNAMENT' TO WS-MJE-ERROR-NEGOCIO
004740        PERFORM 90000-ERROR-NEGOCIO
004750     END-IF.
004760
004770 FIN-10700.
004780     EXIT.
004790
004800 10800-1RA-LECTURA-RESULT.
004810*-------------------------
004820
004830     PERFORM 11000-READ-RESULT.
004840
004850 FIN-10800.
004860     EXIT.
004870
004880 11000-READ-RESULT.
004890*------------------
004900
004910     MOVE '11000-READ-RESULT'        TO WS-PARRAFO.
004920
004930     READ MATCH-RESULT-FILE INTO REG-RESULT.
004940
004950     EVALUATE TRUE
004960         WHEN 88-FS-RESULT-OK
004970              PERFORM 11100-FILTRO-Y-CARGA
004980         WHEN 88-FS-RESULT-EOF
004990              CONTINUE
005000         WHEN OTHER
005010              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005020              MOVE 'RESULT  '        TO WCANCELA-RECURSO
005030              MOVE 'READ'            TO WCANCELA-OPERACION
005040              MOVE FS-RESULT         TO WCANCELA-CODRET
005050              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005060              PERFORM 99999-CANCELO
005070     END-EVALUATE.
005080
005090 FIN-11000.
005100     EXIT.
005110
005120 11100-FILTRO-Y-CARGA.
005130*---------------------
005140
005150     ADD 1                          TO WS-LEIDOS-RESULT.
005160
005170     MOVE MR-MATCH-ID OF REG-RESULT  TO MATCH-ID.
005180     MOVE MR-STAGE OF REG-RESULT     TO MATCH-STAGE.
005190
005200     IF MR-TOURN-NAME OF REG-RESULT = WS-RUN-TOURN-NAME
005210        PERFORM 11200-VERIFICO-DUPLICADO
005220     END-IF.
005230
005240 FIN-11100.
005250     EXIT.
005260
005270 11200-VERIFICO-DUPLICADO.
005280*-------------------------
005290
005300* ***************************************************************
005310* MATCH-RESULT-FILE TRAE UN REGISTRO POR CADA JUGADOR DEL
005320* PARTIDO. SOLO SE INSERTA EN WT-HISTORIAL EL PRIMERO QUE
005330* APARECE DE CADA MR-MATCH-ID.
005340* ***************************************************************
005350
005360     SET 88-HIS-ES-DUPLICADO-NO      TO TRUE.
005370
005380     PERFORM 11205-BUSCO-DUPLICADO
005390       VARYING IDX-HIS FROM 1 BY 1
005400       UNTIL IDX-HIS > WS-HIS-ULTIMO-CARGADO
005410          OR 88-HIS-ES-DUPLICADO-SI.
005420
005430     IF 88-HIS-ES-DUPLICADO-NO
005440        PERFORM 11210-INSERTO-HISTORIAL
005450     END-IF.
005460
005470 FIN-11200.
005480     EXIT.
005490
005500 11205-BUSCO-DUPLICADO.
005510*---------------------
005520
005530     IF WT-HIS-MATCH-ID (IDX-HIS) = MATCH-ID
005540        SET 88-HIS-ES-DUPLICADO-SI   TO TRUE
005550     END-IF.
005560
005570 FIN-11205.
005580     EXIT.
005590
005600 11210-INSERTO-HISTORIAL.
005610*------------------------
005620
005630     ADD 1                          TO WS-HIS-ULTIMO-CARGADO.
005640
005650     IF WS-HIS-ULTIMO-CARGADO > WS-HIS-MAX-OCCURS
005660        MOVE '11210-INSERTO-HISTORIAL' TO WCANCELA-PARRAFO
005670        MOVE 'WT-HISTOR'              TO WCANCELA-RECURSO
005680        MOVE 'ALTA PARTIDO'           TO WCANCELA-OPERACION
005690        MOVE WS-HIS-ULTIMO-CARGADO    TO WCANCELA-CODRET
005700        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
005710                                      TO WCANCELA-MENSAJE
005720        PERFORM 99999-CANCELO
005730     END-IF.
005740
005750     MOVE MATCH-ID                  TO WT-HIS-MATCH-ID
005760                                        (WS-HIS-ULTIMO-CARGADO).
005770     MOVE MATCH-STAGE               TO WT-HIS-ETAPA-COD
005780                                        (WS-HIS-ULTIMO-CARGADO).
005790     MOVE MR-PLAYER-NAME OF REG-RESULT
005800                                    TO WT-HIS-JUGADOR
005810                                       (WS-HIS-ULTIMO-CARGADO).
005820     MOVE MR-OPPONENT-NAME OF REG-RESULT
005830                                    TO WT-HIS-OPONENTE
005840                                       (WS-HIS-ULTIMO-CARGADO).
005850     MOVE MR-SCORED OF REG-RESULT   TO WT-HIS-SCORED
005860                                        (WS-HIS-ULTIMO-CARGADO).
005870     MOVE MR-MISSED OF REG-RESULT   TO WT-HIS-MISSED
005880                                        (WS-HIS-ULTIMO-CARGADO).
005890
005900     PERFORM 11220-RESUELVO-SEQ-ETAPA.
005910
005920 FIN-11210.
005930     EXIT.
005940
005950 11220-RESUELVO-SEQ-ETAPA.
005960*-------------------------
005970
005980     SET  IDX-ETP                    TO 1.
005990
006000     SEARCH WT-ETP-TABLA
006010         AT END
006020             MOVE 999999            TO WT-HIS-ETAPA-SEQ
006030                                       (WS-HIS-ULTIMO-CARGADO)
006040         WHEN WT-ETP-CODIGO (IDX-ETP) = MATCH-STAGE
006050             MOVE WT-ETP-SEQ (IDX-ETP)
006060                                    TO WT-HIS-ETAPA-SEQ
006070                                       (WS-HIS-ULTIMO-CARGADO)
006080     END-SEARCH.
006090
006100 FIN-11220.
006110     EXIT.
006120
006130 20000-PROCESO.
006140*-------------
006150
006160     PERFORM 20100-LEO-RESULT-COMPLETO
006170       UNTIL 88-FS-RESULT-EOF.
006180
006190     SET  88-HIS-HUBO-CAMBIO-SI      TO TRUE.
006200     PERFORM 21000-ORDENO-POR-ETAPA
006210       UNTIL 88-HIS-HUBO-CAMBIO-NO.
006220
006230 FIN-20000.
006240     EXIT.
006250
006260 20100-LEO-RESULT-COMPLETO.
006270*--------------------------
006280
006290     PERFORM 11000-READ-RESULT.
006300
006310 FIN-20100.
006320     EXIT.
006330
006340 21000-ORDENO-POR-ETAPA.
006350*-----------------------
006360
006370     SET  88-HIS-HUBO-CAMBIO-NO      TO TRUE.
006380
006390     PERFORM 21100-COMPARO-ETAPA
006400       VARYING IDX-HIS FROM 1 BY 1
006410       UNTIL IDX-HIS > WS-HIS-ULTIMO-CARGADO.
006420
006430 FIN-21000.
006440     EXIT.
006450
006460 21100-COMPARO-ETAPA.
006470*---------------------
006480
006490     IF WT-HIS-ETAPA-SEQ (IDX-HIS) >
006500        WT-HIS-ETAPA-SEQ (IDX-HIS + 1)
006510        PERFORM 21110-INTERCAMBIO-ETAPA
006520     END-IF.
006530
006540 FIN-21100.
006550     EXIT.
006560
006570 21110-INTERCAMBIO-ETAPA.
006580*------------------------
006590
006600     MOVE WT-HIS-TABLA (IDX-HIS + 1) TO WS-HIS-VECTOR-TEMP.
006610     MOVE WT-HIS-TABLA (IDX-HIS)
006620       TO WT-HIS-TABLA (IDX-HIS + 1).
006630     MOVE WS-HIS-VECTOR-TEMP     TO WT-HIS-TABLA (IDX-HIS).
006640     SET  88-HIS-HUBO-CAMBIO-SI  TO TRUE.
006650
006660 FIN-21110.
006670     EXIT.
006680
006690 30000-FINALIZO.
006700*--------------
006710
006720     PERFORM 31100-IMPRIME-DETALLE
006730       VARYING IDX-HIS FROM 1 BY 1
006740       UNTIL IDX-HIS > WS-HIS-ULTIMO-CARGADO.
006750
006760     PERFORM 30100-TOTALES-CONTROL.
006770
006780     PERFORM 31900-CIERRO-ARCHIVOS.
006790
006800 FIN-30000.
006810     EXIT.
006820
006830 31100-IMPRIME-DETALLE.
006840*----------------------
006850
006860     MOVE '31100-IMPRIME-DETALLE'    TO WS-PARRAFO.
006870
006880     PERFORM 31110-RESUELVO-DESCRIPCION.
006890
006900     MOVE WT-HIS-JUGADOR (IDX-HIS)   TO WLH-JUGADOR.
006910     MOVE WT-HIS-SCORED (IDX-HIS)    TO WLH-SCORED.
006920     MOVE WT-HIS-MISSED (IDX-HIS)    TO WLH-MISSED.
006930     MOVE WT-HIS-OPONENTE (IDX-HIS)  TO WLH-OPONENTE.
006940     MOVE WS-ETP-DESCRIPCION         TO WLH-ETAPA-DESC.
006950     MOVE WS-RUN-TOURN-FULLNAME      TO WLH-TORN-FULLNAME.
006960
006970     WRITE REG-HISTO-FD              FROM WS-LINEA-HISTORIAL.
006980
006990     EVALUATE FS-HISTO
007000         WHEN '00'
007010              ADD 1                  TO WS-GRABADOS-HISTO
007020         WHEN OTHER
007030              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007040              MOVE 'HISTO   '        TO WCANCELA-RECURSO
007050              MOVE 'WRITE'           TO WCANCELA-OPERACION
007060              MOVE FS-HISTO          TO WCANCELA-CODRET
007070              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
007080              PERFORM 99999-CANCELO
007090     END-EVALUATE.
007100
007110 FIN-31100.
007120     EXIT.
007130
007140 31110-RESUELVO-DESCRIPCION.
007150*---------------------------
007160
007170* ***************************************************************
007180* TEXTO DE ETAPA A MOSTRAR EN EL RENGLON DE DETALLE. NO ES EL
007190* CODIGO DE ETAPA (WT-HIS-ETAPA-COD) SINO SU DESCRIPCION
007200* LEGIBLE PARA EL HISTORIAL.
007210* ***************************************************************
007220
007230     EVALUATE WT-HIS-ETAPA-COD (IDX-HIS)
007240         WHEN 'FRIENDLY'
007250              MOVE 'PARTIDO AMISTOSO'      TO WS-ETP-DESCRIPCION
007260         WHEN 'GROUP'
007270              MOVE 'ETAPA DE GRUPOS'       TO WS-ETP-DESCRIPCION
007280         WHEN 'PLAY_OFF_UPPER_BRACKET'
007290              MOVE 'PLAY-OFF LLAVE SUPERIOR'
007300                                            TO WS-ETP-DESCRIPCION
007310         WHEN 'PLAY_OFF_LOW_BRACKET'
007320              MOVE 'PLAY-OFF LLAVE INFERIOR'
007330                                            TO WS-ETP-DESCRIPCION
007340         WHEN 'FINAL_UPPER_BRACKET'
007350              MOVE 'FINAL LLAVE SUPERIOR'   TO WS-ETP-DESCRIPCION
007360         WHEN 'FINAL_LOWER_BRACKET'
007370              MOVE 'FINAL LLAVE INFERIOR'   TO WS-ETP-DESCRIPCION
007380         WHEN 'GRAND_FINAL'
007390              MOVE 'GRAN FINAL'             TO WS-ETP-DESCRIPCION
007400         WHEN OTHER
007410              MOVE SPACES                   TO WS-ETP-DESCRIPCION
007420     END-EVALUATE.
007430
007440 FIN-31110.
007450     EXIT.
007460
007470 30100-TOTALES-CONTROL.
007480*---------------------
007490
007500     MOVE WS-LEIDOS-RESULT           TO WS-LEIDOS-RESULT-ED.
007510     MOVE WS-GRABADOS-HISTO          TO WS-GRABADOS-HISTO-ED.
007520
007530     DISPLAY ' '.
007540     DISPLAY '****************************************'.
007550     DISPLAY 'TOTALES DE CONTROL PGM: TSTHISTO        '.
007560     DISPLAY '****************************************'.
007570     DISPLAY '*                                      *'.
007580     DISPLAY '* CANT. REG. LEIDOS RESULT          : '
007590                                         WS-LEIDOS-RESULT-ED.
007600     DISPLAY '* CANT. RENGLONES DE HISTORIAL      : '
007610                                         WS-GRABADOS-HISTO-ED.
007620     DISPLAY '*                                      *'.
007630     DISPLAY '****************************************'.
007640     DISPLAY ' '.
007650
007660 FIN-30100.
007670     EXIT.
007680
007690 31900-CIERRO-ARCHIVOS.
007700*---------------------
007710
007720     MOVE '31900-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
007730
007740     IF 88-OPEN-RESULT-SI
007750        SET 88-OPEN-RESULT-NO            TO TRUE
007760        CLOSE MATCH-RESULT-FILE
007770     END-IF.
007780
007790     IF 88-OPEN-TORNEO-SI
007800        SET 88-OPEN-TORNEO-NO            TO TRUE
007810        CLOSE TOURNAMENT-FILE
007820     END-IF.
007830
007840     IF 88-OPEN-HISTO-SI
007850        SET 88-OPEN-HISTO-NO             TO TRUE
007860        CLOSE HISTORY-FILE
007870     END-IF.
007880
007890 FIN-31900.
007900     EXIT.
007910
007920 90000-ERROR-NEGOCIO.
007930*--------------------
007940
007950     MOVE '00000-CUERPO-PRINCIPAL'  TO WCANCELA-PARRAFO.
007960     MOVE 'NEGOCIO '                TO WCANCELA-RECURSO.
007970     MOVE 'VALIDACION'              TO WCANCELA-OPERACION.
007980     MOVE '99'                      TO WCANCELA-CODRET.
007990     MOVE WS-MJE-ERROR-NEGOCIO      TO WCANCELA-MENSAJE.
008000     PERFORM 99999-CANCELO.
008010
008020 FIN-90000.
008030     EXIT.
008040
008050 99999-CANCELO.
008060
008070     PERFORM 31900-CIERRO-ARCHIVOS.
008080
008090     CALL 'CANCELA' USING WCANCELA.
008100
008110     STOP RUN.
008120
008130 FIN-99999.
008140     EXIT.
