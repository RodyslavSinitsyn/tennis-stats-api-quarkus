000010*-------------------------------------------------------------*
000020* WRESULT - REGISTRO DE RESULTADO DE PARTIDO (MATCH-RESULT-FILE)
000030* SE GRABAN DOS REGISTROS POR PARTIDO, UNO POR CADA JUGADOR,
000040* CADA UNO DESDE SU PROPIA PERSPECTIVA (MR-PLAYER-NAME ES
000050* "EL JUGADOR" Y MR-OPPONENT-NAME ES EL RIVAL DE ESE REGISTRO).
000060* EL ARCHIVO SE MANTIENE EN ORDEN CRONOLOGICO DE CARGA, NO
000070* INDEXADO - LA BUSQUEDA POR JUGADOR/RIVAL/TORNEO SE HACE POR
000080* BARRIDO SECUENCIAL FILTRADO EN CADA PROGRAMA DE CONSULTA.
000090*-------------------------------------------------------------*
000100* 2003-08-14 RQF TKT-1180 VERSION ORIGINAL
000110* 2003-09-02 RQF TKT-1180 SE RESERVAN 20 BYTES DE FILLER PARA
000120*                         CRECIMIENTO FUTURO DEL REGISTRO (SE
000130*                         DEJA EL REGISTRO FISICO EN 125 BYTES)
000140*-------------------------------------------------------------*
000150 01  REG-RESULT-FD.
000160     05  MR-MATCH-ID                PIC  9(08).
000170     05  MR-PLAYER-NAME             PIC  X(20).
000180     05  MR-OPPONENT-NAME           PIC  X(20).
000190     05  MR-SCORED                  PIC  9(03).
000200     05  MR-MISSED                  PIC  9(03).
000210     05  MR-WINNER-FLAG             PIC  X(01).
000220         88  88-MR-WINNER-YES                VALUE 'Y'.
000230         88  88-MR-WINNER-NO                  VALUE 'N'.
000240     05  MR-EXTRA-FLAG              PIC  X(01).
000250         88  88-MR-EXTRA-YES                  VALUE 'Y'.
000260         88  88-MR-EXTRA-NO                   VALUE 'N'.
000270     05  MR-MATCH-TYPE              PIC  X(05).
000280         88  88-MR-TYPE-SHORT                 VALUE 'SHORT'.
000290         88  88-MR-TYPE-LONG                  VALUE 'LONG '.
000300     05  MR-TOURN-NAME              PIC  X(20).
000310     05  MR-STAGE                   PIC  X(24).
000320     05  FILLER                     PIC  X(20).
