000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID.   PGMPRONO.
000040 AUTHOR.       ROSA QUIROGA FERNANDEZ.
000050 INSTALLATION. EDUSAM.
000060 DATE-WRITTEN. 09/12/94.
000070 DATE-COMPILED.
000080 SECURITY.     NINGUNA.
000090*-----------------------------------------------------------
000100* ESTE PROGRAMA ARMA EL PRONOSTICO DE MARCADOR PARA UN
000110* PARTIDO A DISPUTARSE ENTRE DOS JUGADORES. SE ANALIZAN TRES
000120* CONJUNTOS DE PARTIDOS YA JUGADOS (EL ENFRENTAMIENTO DIRECTO
000130* Y EL RENDIMIENTO GENERAL DE CADA JUGADOR) Y SE PONDERA CADA
000140* MARCADOR POSIBLE POR SU FRECUENCIA HISTORICA, SEGUN LAS
000150* REGLAS DE PRONOSTICO DEL AREA DE ANALISIS.
000160*-----------------------------------------------------------
000170* LA TARJETA DE PARAMETROS (WS-PARM-CARD) INFORMA LOS DOS
000180* JUGADORES A ENFRENTAR Y EL TIPO DE PARTIDO (SHORT=11 TANTOS,
000190* LONG=21 TANTOS), QUE FIJA LA CANTIDAD DE MARCADORES POSIBLES
000200* A PRONOSTICAR (2 X TANTOS-OBJETIVO). CADA MARCADOR SE GRABA
000210* COMO UN RENGLON WPRONO EN PREDICTION-FILE, ORDENADOS DE
000220* MAYOR A MENOR PROBABILIDAD.
000230*-----------------------------------------------------------
000240* REGISTRO DE MODIFICACIONES
000250*-----------------------------------------------------------
000260* 09/12/94  RQF  TKT-0850 VERSION ORIGINAL (SOBRE PGMAPAREO01)
000270* 10/03/94  RQF  TKT-0850 SE AGREGA EL DESEMPATE POR RELACION
000280*                         DE TANTOS A FAVOR/EN CONTRA
000290* 09/09/98  RQF  TKT-0902 REVISION Y2K - LAS FECHAS DE ESTE
000300*                         PROGRAMA SE TOMAN DEL SISTEMA EN
000310*                         AAAA, NO REQUIERE CAMBIOS
000320* 08/14/03  RQF  TKT-1180 SE ADAPTAN LOS SEIS PARRAFOS DE
000330*                         IDENTIFICATION DIVISION AL ESTANDAR
000340*                         VIGENTE Y SE AGREGA ESTE LOG
000350* 06/07/06  DLV  TKT-1499 SE CORRIGE EL CALCULO DE WRWEIGHT
000360*                         PARA EL CASO DE RACHA PERFECTA (100%)
000370*-----------------------------------------------------------
000380
000390 ENVIRONMENT DIVISION.
000400*--------------------
000410
000420 CONFIGURATION SECTION.
000430*---------------------
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480*--------------------
000490
000500 FILE-CONTROL.
000510*------------
000520
000530     SELECT PLAYER-FILE      ASSIGN       TO
000540     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\PLAYER.D
000550-    'AT'
000560                             ORGANIZATION IS LINE SEQUENTIAL
000570                             FILE STATUS  IS FS-PLAYER.
000580
000590     SELECT MATCH-RESULT-FILE ASSIGN      TO
000600     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\RESULT.D
000610-    'AT'
000620                             ORGANIZATION IS LINE SEQUENTIAL
000630                             FILE STATUS  IS FS-RESULT.
000640
000650     SELECT PREDICTION-FILE   ASSIGN      TO
000660     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\PGMPRONO
000670-    '.DAT'
000680                             ORGANIZATION IS LINE SEQUENTIAL
000690                             FILE STATUS  IS FS-PRONO.
000700
000710
000720 DATA DIVISION.
000730*-------------
000740
000750 FILE SECTION.
000760*------------
000770
000780 FD  PLAYER-FILE
000790     RECORDING MODE IS F
000800     BLOCK 0.
000810 01  REG-PLAYER-BUFFER              PIC  X(079).
000820
000830 FD  MATCH-RESULT-FILE
000840     RECORDING MODE IS F
000850     BLOCK 0.
000860 01  REG-RESULT-BUFFER              PIC  X(125).
000870
000880 FD  PREDICTION-FILE
000890     RECORDING MODE IS F
000900     BLOCK 0.
000910 01  REG-PRONO-FD                   PIC  X(014).
000920
000930
000940 WORKING-STORAGE SECTION.
000950*-----------------------
000960 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'PGMPRONO'.
000970
000980 77  FS-PLAYER                      PIC  X(02) VALUE ' '.
000990     88 88-FS-PLAYER-OK                        VALUE '00'.
001000     88 88-FS-PLAYER-EOF                       VALUE '10'.
001010
001020 77  WS-OPEN-PLAYER                 PIC  X     VALUE 'N'.
001030     88 88-OPEN-PLAYER-SI                      VALUE 'S'.
001040     88 88-OPEN-PLAYER-NO                      VALUE 'N'.
001050
001060 77  FS-RESULT                      PIC  X(02) VALUE ' '.
001070     88 88-FS-RESULT-OK                        VALUE '00'.
001080     88 88-FS-RESULT-EOF                       VALUE '10'.
001090
001100 77  WS-OPEN-RESULT                 PIC  X     VALUE 'N'.
001110     88 88-OPEN-RESULT-SI                      VALUE 'S'.
001120     88 88-OPEN-RESULT-NO                      VALUE 'N'.
001130
001140 77  FS-PRONO                       PIC  X(02) VALUE ' '.
001150     88 88-FS-PRONO-OK                         VALUE '00'.
001160
001170 77  WS-OPEN-PRONO                  PIC  X     VALUE 'N'.
001180     88 88-OPEN-PRONO-SI                       VALUE 'S'.
001190     88 88-OPEN-PRONO-NO                       VALUE 'N'.
001200
001210 77  WS-LEIDOS-RESULT               PIC  9(09) VALUE 0.
001220 77  WS-LEIDOS-RESULT-ED            PIC  ZZZ.ZZZ.ZZ9.
001230 77  WS-GRABADOS-PRONO              PIC  9(09) VALUE 0.
001240 77  WS-GRABADOS-PRONO-ED           PIC  ZZZ.ZZZ.ZZ9.
001250
001260 01  WS-GRABADOS-PRONO-2P.
001270     05  WS-GRABADOS-DISPLAY        PIC  9(09).
001280 01  WS-GRABADOS-PRONO-2P-R REDEFINES WS-GRABADOS-PRONO-2P.
001290     05  WS-GRABADOS-MILES          PIC  9(06).
001300     05  WS-GRABADOS-UNIDADES       PIC  9(03).
001310
001320 77  WS-PARRAFO                     PIC  X(50) VALUE ' '.
001330 77  WS-MJE-ERROR-NEGOCIO           PIC  X(80) VALUE ' '.
001340
001350*---------------------------------------------------------
001360* TARJETA DE PARAMETROS - LOS DOS JUGADORES A ENFRENTAR Y
001370* EL TIPO DE PARTIDO A PRONOSTICAR.
001380*---------------------------------------------------------
001390 01  WS-PARM-CARD.
001400     05  PARM-CARD-LINE              PIC  X(80).
001410 01  WS-PARM-CARD-R  REDEFINES WS-PARM-CARD.
001420     05  PARM-PLAYER1-NAME           PIC  X(20).
001430     05  FILLER                      PIC  X(01).
001440     05  PARM-PLAYER2-NAME           PIC  X(20).
001450     05  FILLER                      PIC  X(01).
001460     05  PARM-MATCH-TYPE             PIC  X(05).
001470         88  88-PARM-TYPE-SHORT                VALUE 'SHORT'.
001480         88  88-PARM-TYPE-LONG                  VALUE 'LONG '.
001490     05  FILLER                      PIC  X(33).
001500
001510*---------------------------------------------------------
001520* FECHA DEL SISTEMA - SOLO SE USA PARA LOS DISPLAY DE
001530* TOTALES DE CONTROL DE ESTE PROGRAMA.
001540*---------------------------------------------------------
001550 01  WS-FECHA-SISTEMA.
001560     05  WS-FECHA-SISTEMA-8          PIC  9(08).
001570 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001580     05  WS-FECHA-YYYY               PIC  9(04).
001590     05  WS-FECHA-MM                 PIC  9(02).
001600     05  WS-FECHA-DD                 PIC  9(02).
001610
001620 77  WS-TARGET-POINTS               PIC S9(03) COMP VALUE 0.
001630
001640*---------------------------------------------------------
001650* TABLA DE JUGADORES CARGADA DESDE PLAYER-FILE, USADA SOLO
001660* PARA VALIDAR QUE LOS DOS JUGADORES DE LA CORRIDA EXISTAN.
001670*---------------------------------------------------------
001680 01   WT-JUGADORES.
001690      03 WT-JUG-TABLA          OCCURS 501 TIMES
001700                  ASCENDING KEY IS WT-JUG-NOMBRE
001710                  INDEXED BY       IDX-JUG.
001720         05 WT-JUG-NOMBRE          PIC  X(20).
001730
001740 01   WS-JUG-CONTROL.
001750      03 WS-JUG-MAX-OCCURS         PIC S9(009) COMP VALUE 500.
001760      03 WS-JUG-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
001770         88 88-JUG-HUBO-CAMBIO-SI              VALUE 'S'.
001780         88 88-JUG-HUBO-CAMBIO-NO              VALUE 'N'.
001790      03 WT-JUG-VT-NOMBRE          PIC  X(20).
001800      03 WS-JUG-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
001810
001820*---------------------------------------------------------
001830* TABLA DE PARTIDOS DE LOS DOS JUGADORES ANALIZADOS, CARGADA
001840* DESDE MATCH-RESULT-FILE (AMBAS PERSPECTIVAS QUE APAREZCAN).
001850* NO SE REORDENA - SE RECORRE TRES VECES, UNA POR CONJUNTO A
001860* ANALIZAR (ENFRENTAMIENTO DIRECTO, GENERAL JUG.1, GENERAL
001870* JUG.2), FILTRANDO SEGUN WS-SET-JUGADOR/WS-SET-OPONENTE.
001880*---------------------------------------------------------
001890 01   WT-PARTIDOS.
001900      03 WT-PART-TABLA         OCCURS 3000 TIMES
001910                  INDEXED BY       IDX-PART.
001920         05 WT-PART-JUGADOR       PIC  X(20).
001930         05 WT-PART-OPONENTE      PIC  X(20).
001940         05 WT-PART-SCORED        PIC  9(03).
001950         05 WT-PART-MISSED        PIC  9(03).
001960
001970 77  WS-PART-MAX-OCCURS            PIC S9(009) COMP VALUE 3000.
001980 77  WS-PART-ULTIMO-CARGADO        PIC S9(009) COMP VALUE +0.
001990
002000*---------------------------------------------------------
002010* UNIVERSO DE MARCADORES POSIBLES (2 X TANTOS-OBJETIVO) Y
002020* ACUMULADORES DE PROBABILIDAD PONDERADA DE CADA UNO. SE
002030* ARMA UNA VEZ EN 10800-ARMO-OUTCOMES Y SE REORDENA AL FINAL
002040* POR PROBABILIDAD DECRECIENTE (DESEMPATE POR RELACION DE
002050* TANTOS DECRECIENTE) CON EL BURBUJEO DE COSTUMBRE. LOS
002060* NOMBRES WT-OUT-SCORED/MISSED/PROBABILITY NO SE LLAMAN
002070* IGUAL QUE LOS DE WPRONO PARA NO CHOCAR CON LA COPY DE
002080* ABAJO - SE PASAN A WPRONO RECIEN AL GRABAR EL RENGLON.
002090*---------------------------------------------------------
002100 01   WT-OUTCOMES.
002110      03 WT-OUT-TABLA          OCCURS 42 TIMES
002120                  INDEXED BY       IDX-OUT.
002130         05 WT-OUT-SCORED          PIC  9(02).
002140         05 WT-OUT-MISSED          PIC  9(02).
002150         05 WT-OUT-GANADO          PIC  X(01).
002160            88 88-OUT-ES-GANADO               VALUE 'S'.
002170            88 88-OUT-ES-PERDIDO               VALUE 'N'.
002180         05 WT-OUT-HAPPENED        PIC S9(05) COMP VALUE 0.
002190         05 WT-OUT-SUMA-CONTRIB    PIC  9(04)V9(04) VALUE 0.
002200         05 WT-OUT-CANT-CONTRIB    PIC S9(01) COMP VALUE 0.
002210         05 WT-OUT-PROBABILITY     PIC  9(03)V99 VALUE 0.
002220         05 WT-OUT-RATIO-DESEMP    PIC  9(03)V99 VALUE 0.
002230
002240 01   WS-OUT-CONTROL.
002250      03 WS-CANT-OUTCOMES          PIC S9(03) COMP VALUE 0.
002260      03 WS-OUT-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
002270         88 88-OUT-HUBO-CAMBIO-SI              VALUE 'S'.
002280         88 88-OUT-HUBO-CAMBIO-NO              VALUE 'N'.
002290      03 WS-OUT-VECTOR-TEMP.
002300         05 WT-OUT-VT-SCORED          PIC  9(02).
002310         05 WT-OUT-VT-MISSED          PIC  9(02).
002320         05 WT-OUT-VT-GANADO          PIC  X(01).
002330         05 WT-OUT-VT-HAPPENED        PIC S9(05) COMP.
002340         05 WT-OUT-VT-SUMA-CONTRIB    PIC  9(04)V9(04).
002350         05 WT-OUT-VT-CANT-CONTRIB    PIC S9(01) COMP.
002360         05 WT-OUT-VT-PROBABILITY     PIC  9(03)V99.
002370         05 WT-OUT-VT-RATIO-DESEMP    PIC  9(03)V99.
002380
002390*---------------------------------------------------------
002400* ACUMULADORES DEL CONJUNTO EN ANALISIS (ENFRENTAMIENTO
002410* DIRECTO, GENERAL JUG.1 O GENERAL JUG.2). SE RECALCULAN
002420* DESDE CERO EN CADA UNA DE LAS TRES PASADAS DE 20000-PROCESO.
002430*---------------------------------------------------------
002440 77  WS-SET-JUGADOR-FILTRO          PIC  X(20) VALUE SPACES.
002450 77  WS-SET-OPONENTE-FILTRO         PIC  X(20) VALUE SPACES.
002460 77  WS-SET-SWAP                    PIC  X(01) VALUE 'N'.
002470     88 88-SET-SWAP-SI                          VALUE 'S'.
002480     88 88-SET-SWAP-NO                          VALUE 'N'.
002490 77  WS-SET-PESO                    PIC  9(01)V9 VALUE 0.
002500
002510 77  WS-SET-MATCHES                 PIC S9(05) COMP VALUE 0.
002520 77  WS-SET-WINS                    PIC S9(05) COMP VALUE 0.
002530 77  WS-SET-WINRATE                 PIC  9(03)V99 VALUE 0.
002540 77  WS-SET-WINDIFF                 PIC  9(01)V9(04) VALUE 0.
002550 77  WS-SET-TOTAL-OUTCOMES          PIC S9(05) COMP VALUE 0.
002560
002570 77  WS-DIV-MATCHES                 PIC S9(05) COMP VALUE 1.
002580 77  WS-DIV-MISSED                  PIC S9(03) COMP VALUE 1.
002590
002600 77  WS-TMP-HAPPENED-MAS-1          PIC S9(05) COMP VALUE 0.
002610 77  WS-TMP-RATIO-BASE              PIC  9(01)V9(04) VALUE 0.
002620 77  WS-TMP-WRWEIGHT-RAW            PIC  9(01)V9(04) VALUE 0.
002630 77  WS-TMP-WRWEIGHT                PIC  9(01)V9(04) VALUE 0.
002640 77  WS-TMP-RATIO                   PIC  9(03)V9(04) VALUE 0.
002650 77  WS-TMP-CONTRIBUCION            PIC  9(04)V9(04) VALUE 0.
002660 77  WS-TMP-SCORED-PROBADO          PIC  9(02) VALUE 0.
002670 77  WS-TMP-MISSED-PROBADO          PIC  9(02) VALUE 0.
002680
002690*---------------------------------------------------------
002700* DEFINICION DEL MAESTRO DE JUGADORES
002710*---------------------------------------------------------
002720 COPY WPLAYER REPLACING REG-PLAYER-FD BY REG-PLAYER.
002730
002740*---------------------------------------------------------
002750* DEFINICION DEL REGISTRO DE RESULTADO DE PARTIDO
002760*---------------------------------------------------------
002770 COPY WRESULT REPLACING REG-RESULT-FD BY REG-RESULT.
002780
002790*---------------------------------------------------------
002800* RENGLON DE PRONOSTICO (PREDICTION-FILE)
002810*---------------------------------------------------------
002820 COPY WPRONO.
002830
002840*---------------------------------------------------------
002850* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002860*---------------------------------------------------------
002870 COPY WCANCELA.
002880
002890 PROCEDURE DIVISION.
002900*------------------
002910
002920 00000-CUERPO-PRINCIPAL.
002930*-----------------------
002940
002950     PERFORM 10000-INICIO.
002960
002970     PERFORM 20000-PROCESO.
002980
002990     PERFORM 30000-FINALIZO.
003000
003010     STOP RUN.
003020
003030 FIN-00000.
003040     EXIT.
003050
003060 10000-INICIO.
003070*-------------
003080
003090     INITIALIZE WCANCELA.
003100     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
003110
003120     ACCEPT WS-PARM-CARD             FROM SYSIN.
003130     ACCEPT WS-FECHA-SISTEMA         FROM DATE YYYYMMDD.
003140
003150     EVALUATE TRUE
003160         WHEN 88-PARM-TYPE-SHORT
003170              MOVE 11                TO WS-TARGET-POINTS
003180         WHEN 88-PARM-TYPE-LONG
003190              MOVE 21                TO WS-TARGET-POINTS
003200     END-EVALUATE.
003210
003220     COMPUTE WS-CANT-OUTCOMES = 2 * WS-TARGET-POINTS.
003230
003240     PERFORM 10100-ABRO-ARCHIVOS.
003250
003260     PERFORM 10500-CARGO-JUGADORES
003270       UNTIL 88-FS-PLAYER-EOF.
003280
003290     PERFORM 10700-VALIDO-JUGADOR-UNO.
003300
003310     PERFORM 10710-VALIDO-JUGADOR-DOS.
003320
003330     PERFORM 10800-ARMO-OUTCOMES
003340       VARYING WS-TMP-SCORED-PROBADO FROM 1 BY 1
003350       UNTIL WS-TMP-SCORED-PROBADO > WS-TARGET-POINTS.
003360
003370     PERFORM 10200-1RA-LECTURA-RESULT.
003380
003390 FIN-10000.
003400     EXIT.
003410
003420 10100-ABRO-ARCHIVOS.
003430*-------------------
003440
003450     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003460
003470     OPEN INPUT   PLAYER-FILE.
003480     EVALUATE FS-PLAYER
003490         WHEN '00'
003500              SET 88-OPEN-PLAYER-SI  TO TRUE
003510         WHEN OTHER
003520              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003530              MOVE 'PLAYER  '        TO WCANCELA-RECURSO
003540              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003550              MOVE FS-PLAYER         TO WCANCELA-CODRET
003560              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003570              PERFORM 99999-CANCELO
003580     END-EVALUATE.
003590
003600     OPEN INPUT   MATCH-RESULT-FILE.
003610     EVALUATE FS-RESULT
003620         WHEN '00'
003630              SET 88-OPEN-RESULT-SI  TO TRUE
003640         WHEN OTHER
003650              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003660              MOVE 'RESULT  '        TO WCANCELA-RECURSO
003670              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003680              MOVE FS-RESULT         TO WCANCELA-CODRET
003690              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003700              PERFORM 99999-CANCELO
003710     END-EVALUATE.
003720
003730     OPEN OUTPUT  PREDICTION-FILE.
003740     EVALUATE FS-PRONO
003750         WHEN '00'
003760              SET 88-OPEN-PRONO-SI   TO TRUE
003770         WHEN OTHER
003780              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003790              MOVE 'PRONO   '        TO WCANCELA-RECURSO
003800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
003810              MOVE FS-PRONO          TO WCANCELA-CODRET
003820              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003830              PERFORM 99999-CANCELO
003840     END-EVALUATE.
003850
003860 FIN-10100.
003870     EXIT.
003880
003890 10200-1RA-LECTURA-RESULT.
003900*-------------------------
003910
003920     PERFORM 11000-READ-RESULT.
003930
003940 FIN-10200.
003950     EXIT.
003960
003970 10500-CARGO-JUGADORES.
003980*---------------------
003990
004000     MOVE '10500-CARGO-JUGADORES'    TO WS-PARRAFO.
004010
004020     READ PLAYER-FILE INTO REG-PLAYER.
004030
004040     EVALUATE TRUE
004050         WHEN 88-FS-PLAYER-OK
004060              PERFORM 10510-INSERTO-JUGADOR
004070         WHEN 88-FS-PLAYER-EOF
004080              CONTINUE
004090         WHEN OTHER
004100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004110              MOVE 'PLAYER  '        TO WCANCELA-RECURSO
004120              MOVE 'READ'            TO WCANCELA-OPERACION
004130              MOVE FS-PLAYER         TO WCANCELA-CODRET
004140              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004150              PERFORM 99999-CANCELO
004160     END-EVALUATE.
004170
004180 FIN-10500.
004190     EXIT.
004200
004210 10510-INSERTO-JUGADOR.
004220*----------------------
004230
004240     ADD 1                          TO WS-JUG-ULTIMO-CARGADO.
004250
004260     IF WS-JUG-ULTIMO-CARGADO > WS-JUG-MAX-OCCURS
004270        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
004280        MOVE 'WT-JUGADORES'         TO WCANCELA-RECURSO
004290        MOVE 'ALTA JUGADOR'         TO WCANCELA-OPERACION
004300        MOVE WS-JUG-ULTIMO-CARGADO  TO WCANCELA-CODRET
004310        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
004320                                    TO WCANCELA-MENSAJE
004330        PERFORM 99999-CANCELO
004340     END-IF.
004350
004360     MOVE PLAYER-NAME                TO WT-JUG-NOMBRE
004370                                       (WS-JUG-ULTIMO-CARGADO).
004380
004390     SET 88-JUG-HUBO-CAMBIO-SI                TO TRUE.
004400
004410     PERFORM 10520-ORDENO-JUGADORES
004420       UNTIL 88-JUG-HUBO-CAMBIO-NO.
004430
004440 FIN-10510.
004450     EXIT.
004460
004470 10520-ORDENO-JUGADORES.
004480*-----------------------
004490
004500     SET 88-JUG-HUBO-CAMBIO-NO                TO TRUE.
004510
004520     PERFORM 10521-COMPARO-JUGADORES
004530       VARYING IDX-JUG FROM 1 BY 1
004540       UNTIL IDX-JUG > WS-JUG-ULTIMO-CARGADO.
004550
004560 FIN-10520.
004570     EXIT.
004580
004590 10521-COMPARO-JUGADORES.
004600*------------------------
004610
004620     IF WT-JUG-NOMBRE (IDX-JUG) > WT-JUG-NOMBRE (IDX-JUG + 1)
004630        MOVE WT-JUG-NOMBRE (IDX-JUG + 1) TO WT-JUG-VT-NOMBRE
004640        MOVE WT-JUG-TABLA (IDX-JUG)
004650          TO WT-JUG-TABLA (IDX-JUG + 1)
004660        MOVE WT-JUG-VT-NOMBRE      TO WT-JUG-NOMBRE (IDX-JUG)
004670        SET 88-JUG-HUBO-CAMBIO-SI  TO TRUE
004680     END-IF.
004690
004700 FIN-10521.
004710     EXIT.
004720
004730 10700-VALIDO-JUGADOR-UNO.
004740*-------------------------
004750
004760     SEARCH ALL WT-JUG-TABLA
004770         AT END
004780             MOVE 'PLAYER NOT FOUND' TO WS-MJE-ERROR-NEGOCIO
004790             PERFORM 90000-ERROR-NEGOCIO
004800         WHEN WT-JUG-NOMBRE (IDX-JUG) = PARM-PLAYER1-NAME
004810             CONTINUE
004820     END-SEARCH.
004830
004840 FIN-10700.
004850     EXIT.
004860
004870 10710-VALIDO-JUGADOR-DOS.
004880*-------------------------
004890
004900     SEARCH ALL WT-JUG-TABLA
004910         AT END
004920             MOVE 'PLAYER NOT FOUND' TO WS-MJE-ERROR-NEGOCIO
004930             PERFORM 90000-ERROR-NEGOCIO
004940         WHEN WT-JUG-NOMBRE (IDX-JUG) = PARM-PLAYER2-NAME
004950             CONTINUE
004960     END-SEARCH.
004970
004980 FIN-10710.
004990     EXIT.
005000
005010 10800-ARMO-OUTCOMES.
005020*--------------------
005030
005040* ***************************************************************
005050* ARMA EL UNIVERSO DE 2 X TANTOS-OBJETIVO MARCADORES POSIBLES:
005060* LOS GANADOS (TANTOS-OBJETIVO, I) Y LOS PERDIDOS (I, TANTOS-
005070* OBJETIVO), PARA I = 0 .. TANTOS-OBJETIVO - 1.
005080* ***************************************************************
005090
005100     COMPUTE IDX-OUT = (2 * WS-TMP-SCORED-PROBADO) - 1.
005110     MOVE WS-TARGET-POINTS           TO WT-OUT-SCORED (IDX-OUT).
005120     COMPUTE WT-OUT-MISSED (IDX-OUT) = WS-TMP-SCORED-PROBADO - 1.
005130     SET  88-OUT-ES-GANADO  (IDX-OUT) TO TRUE.
005140
005150     COMPUTE IDX-OUT = 2 * WS-TMP-SCORED-PROBADO.
005160     COMPUTE WT-OUT-SCORED (IDX-OUT) = WS-TMP-SCORED-PROBADO - 1.
005170     MOVE WS-TARGET-POINTS           TO WT-OUT-MISSED (IDX-OUT).
005180     SET  88-OUT-ES-PERDIDO (IDX-OUT) TO TRUE.
005190
005200 FIN-10800.
005210     EXIT.
005220
005230 11000-READ-RESULT.
005240*------------------
005250
005260     MOVE '11000-READ-RESULT'        TO WS-PARRAFO.
005270
005280     READ MATCH-RESULT-FILE INTO REG-RESULT.
005290
005300     EVALUATE TRUE
005310         WHEN 88-FS-RESULT-OK
005320              PERFORM 11100-FILTRO-Y-CARGA
005330         WHEN 88-FS-RESULT-EOF
005340              CONTINUE
005350         WHEN OTHER
005360              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005370              MOVE 'RESULT  '        TO WCANCELA-RECURSO
005380              MOVE 'READ'            TO WCANCELA-OPERACION
005390              MOVE FS-RESULT         TO WCANCELA-CODRET
005400              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005410              PERFORM 99999-CANCELO
005420     END-EVALUATE.
005430
005440 FIN-11000.
005450     EXIT.
005460
005470 11100-FILTRO-Y-CARGA.
005480*---------------------
005490
005500     ADD 1                          TO WS-LEIDOS-RESULT.
005510
005520     IF MR-PLAYER-NAME OF REG-RESULT = PARM-PLAYER1-NAME
005530        OR MR-PLAYER-NAME OF REG-RESULT = PARM-PLAYER2-NAME
005540        PERFORM 11110-INSERTO-PARTIDO
005550     END-IF.
005560
005570 FIN-11100.
005580     EXIT.
005590
005600 11110-INSERTO-PARTIDO.
005610*----------------------
005620
005630     ADD 1                          TO WS-PART-ULTIMO-CARGADO.
005640
005650     IF WS-PART-ULTIMO-CARGADO > WS-PART-MAX-OCCURS
005660        MOVE '11110-INSERTO-PARTIDO' TO WCANCELA-PARRAFO
005670        MOVE 'WT-PARTIDOS'           TO WCANCELA-RECURSO
005680        MOVE 'ALTA PARTIDO'          TO WCANCELA-OPERACION
005690        MOVE WS-PART-ULTIMO-CARGADO  TO WCANCELA-CODRET
005700        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
005710                                     TO WCANCELA-MENSAJE
005720        PERFORM 99999-CANCELO
005730     END-IF.
005740
005750     MOVE MR-PLAYER-NAME OF REG-RESULT
005760                              TO WT-PART-JUGADOR
005770                                 (WS-PART-ULTIMO-CARGADO).
005780     MOVE MR-OPPONENT-NAME OF REG-RESULT
005790                              TO WT-PART-OPONENTE
005800                                 (WS-PART-ULTIMO-CARGADO).
005810     MOVE MR-SCORED OF REG-RESULT
005820                              TO WT-PART-SCORED
005830                                 (WS-PART-ULTIMO-CARGADO).
005840     MOVE MR-MISSED OF REG-RESULT
005850                              TO WT-PART-MISSED
005860                                 (WS-PART-ULTIMO-CARGADO).
005870
005880 FIN-11110.
005890     EXIT.
005900
005910 20000-PROCESO.
005920*-------------
005930
005940     PERFORM 20100-LEO-RESULT-COMPLETO
005950       UNTIL 88-FS-RESULT-EOF.
005960
005970* ---------------------------------------------------------
005980* CONJUNTO 1: ENFRENTAMIENTO DIRECTO (JUG.1 CONTRA JUG.2),
005990* PESO 2.0.
006000* ---------------------------------------------------------
006010     MOVE PARM-PLAYER1-NAME          TO WS-SET-JUGADOR-FILTRO.
006020     MOVE PARM-PLAYER2-NAME          TO WS-SET-OPONENTE-FILTRO.
006030     SET  88-SET-SWAP-NO             TO TRUE.
006040     MOVE 2.0                        TO WS-SET-PESO.
006050     PERFORM 20500-CALCULO-CONJUNTO.
006060
006070* ---------------------------------------------------------
006080* CONJUNTO 2: RENDIMIENTO GENERAL DE JUG.1, PESO 0.5.
006090* ---------------------------------------------------------
006100     MOVE PARM-PLAYER1-NAME          TO WS-SET-JUGADOR-FILTRO.
006110     MOVE SPACES                     TO WS-SET-OPONENTE-FILTRO.
006120     SET  88-SET-SWAP-NO             TO TRUE.
006130     MOVE 0.5                        TO WS-SET-PESO.
006140     PERFORM 20500-CALCULO-CONJUNTO.
006150
006160* ---------------------------------------------------------
006170* CONJUNTO 3: RENDIMIENTO GENERAL DE JUG.2, PESO 0.5. SE
006180* PRUEBA CADA MARCADOR INVERTIDO (ES LA PERSPECTIVA DEL
006190* RIVAL) PERO SE ACUMULA BAJO LA CLAVE ORIGINAL.
006200* ---------------------------------------------------------
006210     MOVE PARM-PLAYER2-NAME          TO WS-SET-JUGADOR-FILTRO.
006220     MOVE SPACES                     TO WS-SET-OPONENTE-FILTRO.
006230     SET  88-SET-SWAP-SI             TO TRUE.
006240     MOVE 0.5                        TO WS-SET-PESO.
006250     PERFORM 20500-CALCULO-CONJUNTO.
006260
006270     PERFORM 25000-PROMEDIO-OUTCOME
006280       VARYING IDX-OUT FROM 1 BY 1
006290       UNTIL IDX-OUT > WS-CANT-OUTCOMES.
006300
006310     SET  88-OUT-HUBO-CAMBIO-SI      TO TRUE.
006320     PERFORM 26000-ORDENO-OUTCOMES
006330       UNTIL 88-OUT-HUBO-CAMBIO-NO.
006340
006350 FIN-20000.
006360     EXIT.
006370
006380 20100-LEO-RESULT-COMPLETO.
006390*--------------------------
006400
006410     PERFORM 11000-READ-RESULT.
006420
006430 FIN-20100.
006440     EXIT.
006450
006460 20500-CALCULO-CONJUNTO.
006470*-----------------------
006480
006490* ***************************************************************
006500* RECORRE WT-PARTIDOS FILTRANDO POR WS-SET-JUGADOR-FILTRO Y (SI
006510* SE INFORMO) WS-SET-OPONENTE-FILTRO, ACUMULA MATCHES/WINS DEL
006520* CONJUNTO Y LA CANTIDAD DE VECES QUE OCURRIO CADA MARCADOR
006530* POSIBLE (INVERTIDO CUANDO 88-SET-SWAP-SI), Y PONDERA CADA
006540* MARCADOR SEGUN LAS REGLAS DE PRONOSTICO.
006550* ***************************************************************
006560
006570     MOVE 0                          TO WS-SET-MATCHES
006580                                        WS-SET-WINS.
006590
006600     PERFORM 20505-LIMPIO-OCURRENCIAS
006610       VARYING IDX-OUT FROM 1 BY 1
006620       UNTIL IDX-OUT > WS-CANT-OUTCOMES.
006630
006640     PERFORM 20510-ACUMULO-PARTIDO
006650       VARYING IDX-PART FROM 1 BY 1
006660       UNTIL IDX-PART > WS-PART-ULTIMO-CARGADO.
006670
006680     MOVE WS-SET-MATCHES             TO WS-DIV-MATCHES.
006690     IF WS-SET-MATCHES = 0
006700        MOVE 1                       TO WS-DIV-MATCHES
006710     END-IF.
006720
006730     COMPUTE WS-SET-WINRATE ROUNDED =
006740             (WS-SET-WINS * 100) / WS-DIV-MATCHES.
006750
006760     COMPUTE WS-SET-WINDIFF ROUNDED = WS-SET-WINRATE / 100.
006770
006780     COMPUTE WS-SET-TOTAL-OUTCOMES =
006790             WS-CANT-OUTCOMES + WS-SET-MATCHES.
006800
006810     PERFORM 20600-PONDERO-OUTCOME
006820       VARYING IDX-OUT FROM 1 BY 1
006830       UNTIL IDX-OUT > WS-CANT-OUTCOMES.
006840
006850 FIN-20500.
006860     EXIT.
006870
006880 20505-LIMPIO-OCURRENCIAS.
006890*-------------------------
006900
006910     MOVE 0                       TO WT-OUT-HAPPENED (IDX-OUT).
006920
006930 FIN-20505.
006940     EXIT.
006950
006960 20510-ACUMULO-PARTIDO.
006970*----------------------
006980
006990     IF WT-PART-JUGADOR (IDX-PART) = WS-SET-JUGADOR-FILTRO
007000        AND (WS-SET-OPONENTE-FILTRO = SPACES OR
007010             WT-PART-OPONENTE (IDX-PART) = WS-SET-OPONENTE-FILTRO)
007020        ADD 1                       TO WS-SET-MATCHES
007030        IF WT-PART-SCORED (IDX-PART) > WT-PART-MISSED (IDX-PART)
007040           ADD 1                    TO WS-SET-WINS
007050        END-IF
007060        PERFORM 20520-MARCO-OCURRENCIA
007070     END-IF.
007080
007090 FIN-20510.
007100     EXIT.
007110
007120 20520-MARCO-OCURRENCIA.
007130*-----------------------
007140
007150     IF 88-SET-SWAP-SI
007160        MOVE WT-PART-MISSED (IDX-PART) TO WS-TMP-SCORED-PROBADO
007170        MOVE WT-PART-SCORED (IDX-PART) TO WS-TMP-MISSED-PROBADO
007180     ELSE
007190        MOVE WT-PART-SCORED (IDX-PART) TO WS-TMP-SCORED-PROBADO
007200        MOVE WT-PART-MISSED (IDX-PART) TO WS-TMP-MISSED-PROBADO
007210     END-IF.
007220
007230     SET  IDX-OUT TO 1.
007240     SEARCH WT-OUT-TABLA
007250         AT END
007260             CONTINUE
007270         WHEN WT-OUT-SCORED (IDX-OUT) = WS-TMP-SCORED-PROBADO
007280          AND WT-OUT-MISSED (IDX-OUT) = WS-TMP-MISSED-PROBADO
007290             ADD 1 TO WT-OUT-HAPPENED (IDX-OUT)
007300     END-SEARCH.
007310
007320 FIN-20520.
007330     EXIT.
007340
007350 20600-PONDERO-OUTCOME.
007360*----------------------
007370
007380* ***************************************************************
007390* REGLA DE PRONOSTICO: WRWEIGHT SEGUN QUE EL MARCADOR SEA
007400* GANADO O PERDIDO Y SEGUN SI EL CONJUNTO TUVO RACHA PERFECTA
007410* (PARTE ENTERA DE WINDIFF = 0, ES DECIR WINDIFF < 1).
007420* ***************************************************************
007430
007440     IF WS-SET-WINDIFF < 1
007450        IF 88-OUT-ES-GANADO (IDX-OUT)
007460           MOVE 0                    TO WS-TMP-WRWEIGHT-RAW
007470        ELSE
007480           MOVE 2                    TO WS-TMP-WRWEIGHT-RAW
007490        END-IF
007500     ELSE
007510        IF 88-OUT-ES-GANADO (IDX-OUT)
007520           COMPUTE WS-TMP-WRWEIGHT-RAW ROUNDED =
007530                   1 + WS-SET-WINDIFF
007540        ELSE
007550           IF WS-SET-WINDIFF > 1
007560              MOVE 1                 TO WS-TMP-WRWEIGHT-RAW
007570           ELSE
007580              MOVE WS-SET-WINDIFF    TO WS-TMP-WRWEIGHT-RAW
007590           END-IF
007600        END-IF
007610     END-IF.
007620
007630     COMPUTE WS-TMP-WRWEIGHT ROUNDED =
007640             WS-TMP-WRWEIGHT-RAW / WS-TARGET-POINTS.
007650
007660     COMPUTE WS-TMP-HAPPENED-MAS-1 =
007670             WT-OUT-HAPPENED (IDX-OUT) + 1.
007680
007690     COMPUTE WS-TMP-RATIO-BASE ROUNDED =
007700             WS-TMP-HAPPENED-MAS-1 / WS-SET-TOTAL-OUTCOMES.
007710
007720     COMPUTE WS-TMP-RATIO ROUNDED =
007730             (WS-TMP-RATIO-BASE * 100) + WS-TMP-WRWEIGHT.
007740
007750     COMPUTE WS-TMP-CONTRIBUCION ROUNDED =
007760             WS-TMP-RATIO * WS-SET-PESO.
007770
007780     ADD WS-TMP-CONTRIBUCION       TO WT-OUT-SUMA-CONTRIB
007790                                       (IDX-OUT).
007800     ADD 1                         TO WT-OUT-CANT-CONTRIB
007810                                       (IDX-OUT).
007820
007830 FIN-20600.
007840     EXIT.
007850
007860 25000-PROMEDIO-OUTCOME.
007870*-----------------------
007880
007890     COMPUTE WT-OUT-PROBABILITY (IDX-OUT) ROUNDED =
007900             WT-OUT-SUMA-CONTRIB (IDX-OUT) /
007910             WT-OUT-CANT-CONTRIB (IDX-OUT).
007920
007930     MOVE WT-OUT-MISSED (IDX-OUT)    TO WS-DIV-MISSED.
007940     IF WT-OUT-MISSED (IDX-OUT) = 0
007950        MOVE 1                       TO WS-DIV-MISSED
007960     END-IF.
007970
007980     COMPUTE WT-OUT-RATIO-DESEMP (IDX-OUT) ROUNDED =
007990             WT-OUT-SCORED (IDX-OUT) / WS-DIV-MISSED.
008000
008010 FIN-25000.
008020     EXIT.
008030
008040 26000-ORDENO-OUTCOMES.
008050*----------------------
008060
008070     SET  88-OUT-HUBO-CAMBIO-NO      TO TRUE.
008080
008090     PERFORM 26100-COMPARO-OUTCOMES
008100       VARYING IDX-OUT FROM 1 BY 1
008110       UNTIL IDX-OUT > WS-CANT-OUTCOMES.
008120
008130 FIN-26000.
008140     EXIT.
008150
008160 26100-COMPARO-OUTCOMES.
008170*-----------------------
008180
008190     IF WT-OUT-PROBABILITY (IDX-OUT) <
008200                            WT-OUT-PROBABILITY (IDX-OUT + 1)
008210        OR (WT-OUT-PROBABILITY (IDX-OUT) =
008220                            WT-OUT-PROBABILITY (IDX-OUT + 1)
008230        AND WT-OUT-RATIO-DESEMP (IDX-OUT) <
008240            WT-OUT-RATIO-DESEMP (IDX-OUT + 1))
008250        PERFORM 26110-INTERCAMBIO-OUTCOMES
008260     END-IF.
008270
008280 FIN-26100.
008290     EXIT.
008300
008310 26110-INTERCAMBIO-OUTCOMES.
008320*---------------------------
008330
008340     MOVE WT-OUT-TABLA (IDX-OUT + 1) TO WS-OUT-VECTOR-TEMP.
008350     MOVE WT-OUT-TABLA (IDX-OUT)
008360       TO WT-OUT-TABLA (IDX-OUT + 1).
008370     MOVE WS-OUT-VECTOR-TEMP     TO WT-OUT-TABLA (IDX-OUT).
008380     SET  88-OUT-HUBO-CAMBIO-SI  TO TRUE.
008390
008400 FIN-26110.
008410     EXIT.
008420
008430 30000-FINALIZO.
008440*--------------
008450
008460     PERFORM 31100-IMPRIME-DETALLE
008470       VARYING IDX-OUT FROM 1 BY 1
008480       UNTIL IDX-OUT > WS-CANT-OUTCOMES.
008490
008500     PERFORM 30100-TOTALES-CONTROL.
008510
008520     PERFORM 31900-CIERRO-ARCHIVOS.
008530
008540 FIN-30000.
008550     EXIT.
008560
008570 31100-IMPRIME-DETALLE.
008580*----------------------
008590
008600     MOVE '31100-IMPRIME-DETALLE'    TO WS-PARRAFO.
008610
008620     MOVE WT-OUT-SCORED (IDX-OUT)      TO PR-SCORED.
008630     MOVE WT-OUT-MISSED (IDX-OUT)      TO PR-MISSED.
008640     MOVE WT-OUT-PROBABILITY (IDX-OUT) TO PR-PROBABILITY.
008650
008660     WRITE REG-PRONO-FD              FROM WPRONO.
008670
008680     EVALUATE FS-PRONO
008690         WHEN '00'
008700              ADD 1                  TO WS-GRABADOS-PRONO
008710         WHEN OTHER
008720              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
008730              MOVE 'PRONO   '        TO WCANCELA-RECURSO
008740              MOVE 'WRITE'           TO WCANCELA-OPERACION
008750              MOVE FS-PRONO          TO WCANCELA-CODRET
008760              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
008770              PERFORM 99999-CANCELO
008780     END-EVALUATE.
008790
008800 FIN-31100.
008810     EXIT.
008820
008830 30100-TOTALES-CONTROL.
008840*---------------------
008850
008860     MOVE WS-LEIDOS-RESULT           TO WS-LEIDOS-RESULT-ED.
008870     MOVE WS-GRABADOS-PRONO          TO WS-GRABADOS-PRONO-ED.
008880
008890     DISPLAY ' '.
008900     DISPLAY '****************************************'.
008910     DISPLAY 'TOTALES DE CONTROL PGM: PGMPRONO        '.
008920     DISPLAY '****************************************'.
008930     DISPLAY '*                                      *'.
008940     DISPLAY '* CANT. REG. LEIDOS RESULT          : '
008950                                         WS-LEIDOS-RESULT-ED.
008960     DISPLAY '* CANT. MARCADORES PRONOSTICADOS    : '
008970                                         WS-GRABADOS-PRONO-ED.
008980     DISPLAY '*                                      *'.
008990     DISPLAY '****************************************'.
009000     DISPLAY ' '.
009010
009020 FIN-30100.
009030     EXIT.
009040
009050 31900-CIERRO-ARCHIVOS.
009060*---------------------
009070
009080     MOVE '31900-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
009090
009100     IF 88-OPEN-PLAYER-SI
009110        SET 88-OPEN-PLAYER-NO            TO TRUE
009120        CLOSE PLAYER-FILE
009130     END-IF.
009140
009150     IF 88-OPEN-RESULT-SI
009160        SET 88-OPEN-RESULT-NO            TO TRUE
009170        CLOSE MATCH-RESULT-FILE
009180     END-IF.
009190
009200     IF 88-OPEN-PRONO-SI
009210        SET 88-OPEN-PRONO-NO             TO TRUE
009220        CLOSE PREDICTION-FILE
009230     END-IF.
009240
009250 FIN-31900.
009260     EXIT.
009270
009280 90000-ERROR-NEGOCIO.
009290*--------------------
009300
009310     MOVE '00000-CUERPO-PRINCIPAL'  TO WCANCELA-PARRAFO.
009320     MOVE 'NEGOCIO '                TO WCANCELA-RECURSO.
009330     MOVE 'VALIDACION'              TO WCANCELA-OPERACION.
009340     MOVE '99'                      TO WCANCELA-CODRET.
009350     MOVE WS-MJE-ERROR-NEGOCIO      TO WCANCELA-MENSAJE.
009360     PERFORM 99999-CANCELO.
009370
009380 FIN-90000.
009390     EXIT.
009400
009410 99999-CANCELO.
009420
009430     PERFORM 31900-CIERRO-ARCHIVOS.
009440
009450     CALL 'CANCELA' USING WCANCELA.
009460
009470     STOP RUN.
009480
009490 FIN-99999.
009500     EXIT.
