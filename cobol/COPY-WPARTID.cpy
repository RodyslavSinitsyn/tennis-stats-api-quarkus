000010*-------------------------------------------------------------*
000020* WPARTID - REGISTRO DE PARTIDO EN CURSO DE CARGA (MATCH)
000030* AREA DE TRABAJO TRANSITORIA - NO ES UN ARCHIVO PROPIO. SE
000040* ARMA EN TSTIMPRT UNA VEZ POR LINEA DE LA IMPORTACION Y SE
000050* USA PARA DERIVAR LOS DOS REG-RESULT-FD (JUGADOR/RIVAL) DE
000060* ESE PARTIDO. TSTHISTO LA USA COMO GRUPO DE TRABAJO PARA
000070* ORDENAR LOS PARTIDOS DE UN TORNEO POR ETAPA.
000080*-------------------------------------------------------------*
000090* 2003-08-14 RQF TKT-1180 VERSION ORIGINAL
000100*-------------------------------------------------------------*
000110 01  WPARTID.
000120     05  MATCH-ID                   PIC  9(08).
000130     05  MATCH-TYPE                 PIC  X(05).
000140         88  88-MATCH-TYPE-SHORT              VALUE 'SHORT'.
000150         88  88-MATCH-TYPE-LONG                VALUE 'LONG '.
000160     05  MATCH-DATE                 PIC  X(10).
000170     05  MATCH-TOURN-ID             PIC  9(06).
000180     05  MATCH-STAGE                PIC  X(24).
000190     05  FILLER                     PIC  X(01).
