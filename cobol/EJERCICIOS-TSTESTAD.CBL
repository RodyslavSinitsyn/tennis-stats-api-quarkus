000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID.   TSTESTAD.
000040 AUTHOR.       ROSA QUIROGA FERNANDEZ.
000050 INSTALLATION. EDUSAM.
000060 DATE-WRITTEN. 05/09/94.
000070 DATE-COMPILED.
000080 SECURITY.     NINGUNA.
000090*-----------------------------------------------------------
000100* ESTE PROGRAMA CALCULA LA ESTADISTICA DE UN JUGADOR A PARTIR
000110* DE SUS REGISTROS EN MATCH-RESULT-FILE Y EMITE EL REPORTE
000120* COLUMNAR DE 14 COLUMNAS (STATS-REPORT-FILE): UNA FILA GLOBAL
000130* (ALL/ALL), UNA POR TIPO DE PARTIDO (SHORT/ALL, LONG/ALL) Y,
000140* POR CADA RIVAL DISTINTO ENCONTRADO, UNA FILA POR CADA CLAVE
000150* DE TIPO (ALL, SHORT, LONG) CONTRA ESE RIVAL.
000160*-----------------------------------------------------------
000170* LA TARJETA DE PARAMETROS INFORMA EL JUGADOR A ANALIZAR Y,
000180* OPCIONALMENTE, UN FILTRO DE RIVAL Y UN FILTRO DE TORNEO
000190* (POR NOMBRE CORTO). SOLO SE ANALIZAN LOS PARTIDOS QUE
000200* CUMPLEN TODOS LOS FILTROS INFORMADOS.
000210*-----------------------------------------------------------
000220* REGISTRO DE MODIFICACIONES
000230*-----------------------------------------------------------
000240* 05/09/94  RQF  TKT-0790 VERSION ORIGINAL (SOBRE TSTVTA01)
000250* 08/30/94  RQF  TKT-0790 SE AGREGA CALCULO DE RACHAS Y DE
000260*                         MEDIANA DE VALORES DISTINTOS
000270* 09/09/98  RQF  TKT-0902 REVISION Y2K - LAS FECHAS DE ESTE
000280*                         PROGRAMA SE TOMAN DEL SISTEMA EN AAAA,
000290*                         NO REQUIERE CAMBIOS
000300* 08/20/03  RQF  TKT-1180 SE ADAPTAN LOS SEIS PARRAFOS DE
000310*                         IDENTIFICATION DIVISION AL ESTANDAR
000320*                         VIGENTE Y SE AGREGA ESTE LOG
000330* 04/11/06  DLV  TKT-1487 SE CORRIGE EL REDONDEO DE WIN-RATE
000340*                         CUANDO EL GRUPO NO TIENE PARTIDOS
000350*-----------------------------------------------------------
000360
000370 ENVIRONMENT DIVISION.
000380*--------------------
000390
000400 CONFIGURATION SECTION.
000410*---------------------
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460*--------------------
000470
000480 FILE-CONTROL.
000490*------------
000500
000510     SELECT MATCH-RESULT-FILE ASSIGN      TO
000520     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\RESULT.D
000530-    'AT'
000540                             ORGANIZATION IS LINE SEQUENTIAL
000550                             FILE STATUS  IS FS-RESULT.
000560
000570     SELECT STATS-REPORT-FILE ASSIGN      TO
000580     'C:\Users\Usuario\Documents\COBOL CDA\COBOL\Ejemplos\TSTESTA
000590-    'D.DAT'
000600                             ORGANIZATION IS LINE SEQUENTIAL
000610                             FILE STATUS  IS FS-REPORTE.
000620
000630
000640 DATA DIVISION.
000650*-------------
000660
000670 FILE SECTION.
000680*------------
000690
000700 FD  MATCH-RESULT-FILE
000710     RECORDING MODE IS F
000720     BLOCK 0.
000730 01  REG-RESULT-BUFFER              PIC  X(125).
000740
000750 FD  STATS-REPORT-FILE
000760     RECORDING MODE IS F
000770     BLOCK 0.
000780 01  REG-REPORTE-FD                 PIC  X(150).
000790
000800
000810 WORKING-STORAGE SECTION.
000820*-----------------------
000830 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'TSTESTAD'.
000840
000850 77  FS-RESULT                     PIC  X(02) VALUE ' '.
000860     88 88-FS-RESULT-OK                       VALUE '00'.
000870     88 88-FS-RESULT-EOF                      VALUE '10'.
000880
000890 77  WS-OPEN-RESULT                PIC  X     VALUE 'N'.
000900     88 88-OPEN-RESULT-SI                     VALUE 'S'.
000910     88 88-OPEN-RESULT-NO                     VALUE 'N'.
000920
000930 77  FS-REPORTE                    PIC  X(02) VALUE ' '.
000940     88 88-FS-REPORTE-OK                      VALUE '00'.
000950
000960 77  WS-OPEN-REPORTE               PIC  X     VALUE 'N'.
000970     88 88-OPEN-REPORTE-SI                    VALUE 'S'.
000980     88 88-OPEN-REPORTE-NO                    VALUE 'N'.
000990
001000 77  WS-LEIDOS-RESULT              PIC  9(09) VALUE 0.
001010 77  WS-LEIDOS-RESULT-ED           PIC  ZZZ.ZZZ.ZZ9.
001020 77  WS-GRABADOS-REPORTE           PIC  9(09) VALUE 0.
001030 77  WS-GRABADOS-REPORTE-ED        PIC  ZZZ.ZZZ.ZZ9.
001040
001050 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001060
001070*---------------------------------------------------------
001080* TARJETA DE PARAMETROS - JUGADOR A ANALIZAR Y FILTROS
001090* OPCIONALES DE RIVAL Y DE TORNEO POR NOMBRE CORTO.
001100*---------------------------------------------------------
001110 01  WS-PARM-CARD.
001120     05  PARM-CARD-LINE             PIC  X(80).
001130 01  WS-PARM-CARD-R  REDEFINES WS-PARM-CARD.
001140     05  PARM-PLAYER-NAME           PIC  X(20).
001150     05  FILLER                     PIC  X(01).
001160     05  PARM-OPONENTE-FILTRO       PIC  X(20).
001170     05  FILLER                     PIC  X(01).
001180     05  PARM-TORNEO-FILTRO         PIC  X(20).
001190     05  FILLER                     PIC  X(18).
001200
001210*---------------------------------------------------------
001220* FECHA Y HORA DEL SISTEMA PARA LA CABECERA DEL REPORTE
001230*---------------------------------------------------------
001240 01  WS-FECHA-SISTEMA.
001250     05  WS-FECHA-SISTEMA-8         PIC  9(08).
001260 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001270     05  WS-FECHA-YYYY              PIC  9(04).
001280     05  WS-FECHA-MM                PIC  9(02).
001290     05  WS-FECHA-DD                PIC  9(02).
001300
001310 01  WS-HORA-SISTEMA.
001320     05  WS-HORA-SISTEMA-8          PIC  9(08).
001330 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001340     05  WS-HORA-HH                 PIC  9(02).
001350     05  WS-HORA-MM                 PIC  9(02).
001360     05  WS-HORA-SS                 PIC  9(02).
001370     05  WS-HORA-CC                 PIC  9(02).
001380
001390*---------------------------------------------------------
001400* TABLA DE PARTIDOS DEL JUGADOR ANALIZADO QUE PASAN LOS
001410* FILTROS DE LA CORRIDA, EN EL MISMO ORDEN EN QUE FUERON
001420* LEIDOS (ORDEN CRONOLOGICO DE MATCH-RESULT-FILE).
001430*---------------------------------------------------------
001440 01   WT-PARTIDOS.
001450      03 WT-PART-TABLA         OCCURS 3000 TIMES
001460                   INDEXED BY       IDX-PART.
001470         05 WT-PART-RIVAL          PIC  X(20).
001480         05 WT-PART-SCORED         PIC  9(03).
001490         05 WT-PART-MISSED         PIC  9(03).
001500         05 WT-PART-WINNER         PIC  X(01).
001510            88 88-PART-GANO                  VALUE 'Y'.
001520         05 WT-PART-EXTRA          PIC  X(01).
001530            88 88-PART-OVERTIME              VALUE 'Y'.
001540         05 WT-PART-TIPO           PIC  X(05).
001550
001560 77  WS-PART-MAX-OCCURS            PIC S9(09) COMP VALUE 3000.
001570 77  WS-PART-ULTIMO-CARGADO        PIC S9(09) COMP VALUE +0.
001580
001590*---------------------------------------------------------
001600* TABLA DE RIVALES DISTINTOS ENCONTRADOS EN LOS PARTIDOS
001610* DEL JUGADOR YA FILTRADOS. SE INSERTA Y RE-ORDENA CON EL
001620* METODO DEL BURBUJEO, IGUAL QUE LAS TABLAS DE TSTVTA01.
001630*---------------------------------------------------------
001640 01   WT-OPONENTES.
001650      03 WT-OPO-TABLA          OCCURS 501 TIMES
001660                   ASCENDING KEY IS WT-OPO-NOMBRE
001670                   INDEXED BY       IDX-OPO.
001680         05 WT-OPO-NOMBRE          PIC  X(20).
001690
001700 01   WS-OPO-CONTROL.
001710      03 WS-OPO-MAX-OCCURS         PIC S9(009) COMP VALUE 500.
001720      03 WS-OPO-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
001730         88 88-OPO-HUBO-CAMBIO-SI              VALUE 'S'.
001740         88 88-OPO-HUBO-CAMBIO-NO              VALUE 'N'.
001750      03 WS-OPO-VECTOR-TEMP.
001760         05 WT-OPO-VT-NOMBRE       PIC  X(20).
001770      03 WS-OPO-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
001780
001790*---------------------------------------------------------
001800* CRITERIO DE SELECCION DEL GRUPO QUE SE ESTA CALCULANDO
001810*---------------------------------------------------------
001820 77  WS-SEL-TIPO                   PIC  X(05) VALUE 'ALL  '.
001830 77  WS-SEL-OPONENTE               PIC  X(20) VALUE SPACES.
001840
001850*---------------------------------------------------------
001860* ACUMULADORES DEL GRUPO EN CALCULO (SIEMPRE COMP)
001870*---------------------------------------------------------
001880 77  WS-AC-MATCHES                 PIC S9(05) COMP VALUE 0.
001890 77  WS-AC-WINS                    PIC S9(05) COMP VALUE 0.
001900 77  WS-AC-LOSES                   PIC S9(05) COMP VALUE 0.
001910 77  WS-AC-OVERTIMES               PIC S9(05) COMP VALUE 0.
001920 77  WS-AC-PTS-SCORED              PIC S9(07) COMP VALUE 0.
001930 77  WS-AC-PTS-MISSED              PIC S9(07) COMP VALUE 0.
001940 77  WS-AC-WIN-STREAK-CUR          PIC S9(03) COMP VALUE 0.
001950 77  WS-AC-WIN-STREAK-MAX          PIC S9(03) COMP VALUE 0.
001960 77  WS-AC-LOSE-STREAK-CUR         PIC S9(03) COMP VALUE 0.
001970 77  WS-AC-LOSE-STREAK-MAX         PIC S9(03) COMP VALUE 0.
001980 77  WS-DIV-MATCHES                PIC S9(05) COMP VALUE 1.
001990 77  WS-DIV-MISSED                 PIC S9(07) COMP VALUE 1.
002000
002010*---------------------------------------------------------
002020* FLAGS DE VALORES DISTINTOS 0-21 PARA EL CALCULO DE
002030* MEDIANA (COMPARTIDOS PARA SCORED Y PARA MISSED).
002040*---------------------------------------------------------
002050 01   WT-MEDIANA-FLAGS.
002060      03 WT-MED-FLAG            OCCURS 22 TIMES
002070                   INDEXED BY       IDX-MED.
002080         05 WT-MED-PRESENTE        PIC  X(01) VALUE 'N'.
002090            88 88-MED-PRESENTE                VALUE 'Y'.
002100
002110 01   WT-MEDIANA-LISTA.
002120      03 WT-MED-VALOR           PIC  9(03) OCCURS 22 TIMES.
002130
002140 77  WS-MED-CANT                   PIC S9(03) COMP VALUE 0.
002150 77  WS-MED-MITAD                  PIC S9(03) COMP VALUE 0.
002160 77  WS-MED-RESTO                  PIC S9(03) COMP VALUE 0.
002170 77  WS-MED-RESULTADO              PIC  9(03) VALUE 0.
002180
002190 COPY WSTATS.
002200
002210*---------------------------------------------------------
002220* DEFINICION DEL REGISTRO DE RESULTADO DE PARTIDO
002230*---------------------------------------------------------
002240 COPY WRESULT REPLACING REG-RESULT-FD BY REG-RESULT.
002250
002260*------------------------------------
002270* DEFINICION DE LINEA DE IMPRESION
002280*------------------------------------
002290 COPY WLINEA.
002300
002310*---------------------------------------------------------
002320* LINEA DE TITULOS DEL REPORTE - CAMPOS ALFANUMERICOS
002330* PROPIOS PORQUE LOS CAMPOS NUMERICO-EDITADOS DE WLINEA NO
002340* ACEPTAN UN MOVE DE LITERAL ALFABETICO.
002350*---------------------------------------------------------
002360 01  WS-CABECERA.
002370     05  WSC-PCC                    PIC  X(01).
002380     05  WSC-TIPO                   PIC  X(05).
002390     05  FILLER                     PIC  X(01).
002400     05  WSC-RIVAL                  PIC  X(20).
002410     05  FILLER                     PIC  X(01).
002420     05  WSC-PARTIDOS               PIC  X(05).
002430     05  FILLER                     PIC  X(01).
002440     05  WSC-GANADOS                PIC  X(05).
002450     05  FILLER                     PIC  X(01).
002460     05  WSC-PERDIDOS               PIC  X(05).
002470     05  FILLER                     PIC  X(01).
002480     05  WSC-OVERTIMES              PIC  X(05).
002490     05  FILLER                     PIC  X(01).
002500     05  WSC-WIN-RATE               PIC  X(06).
002510     05  FILLER                     PIC  X(01).
002520     05  WSC-PTS-A-FAVOR            PIC  X(06).
002530     05  FILLER                     PIC  X(01).
002540     05  WSC-PTS-EN-CONTRA          PIC  X(06).
002550     05  FILLER                     PIC  X(01).
002560     05  WSC-PTS-RATE               PIC  X(06).
002570     05  FILLER                     PIC  X(01).
002580     05  WSC-PROM-A-FAVOR           PIC  X(06).
002590     05  FILLER                     PIC  X(01).
002600     05  WSC-PROM-EN-CONTRA         PIC  X(06).
002610     05  FILLER                     PIC  X(01).
002620     05  WSC-MED-A-FAVOR            PIC  X(03).
002630     05  FILLER                     PIC  X(01).
002640     05  WSC-MED-EN-CONTRA          PIC  X(03).
002650     05  FILLER                     PIC  X(10).
002660
002670*---------------------------------------------------------
002680* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002690*---------------------------------------------------------
002700 COPY WCANCELA.
002710
002720 PROCEDURE DIVISION.
002730*------------------
002740
002750 00000-CUERPO-PRINCIPAL.
002760*-----------------------
002770
002780     PERFORM 10000-INICIO.
002790
002800     PERFORM 20000-PROCESO.
002810
002820     PERFORM 30000-FINALIZO.
002830
002840     STOP RUN.
002850
002860 10000-INICIO.
002870*-------------
002880
002890     INITIALIZE WCANCELA.
002900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
002910
002920     ACCEPT WS-PARM-CARD             FROM SYSIN.
002930     ACCEPT WS-FECHA-SISTEMA-8       FROM DATE YYYYMMDD.
002940     ACCEPT WS-HORA-SISTEMA-8        FROM TIME.
002950
002960     PERFORM 10100-ABRO-ARCHIVOS.
002970
002980     PERFORM 10200-1RA-LECTURA-RESULT.
002990
003000 FIN-10000.
003010     EXIT.
003020
003030 10100-ABRO-ARCHIVOS.
003040*-------------------
003050
003060     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003070
003080     OPEN INPUT   MATCH-RESULT-FILE.
003090     EVALUATE FS-RESULT
003100         WHEN '00'
003110              SET 88-OPEN-RESULT-SI  TO TRUE
003120         WHEN OTHER
003130              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003140              MOVE 'RESULT  '        TO WCANCELA-RECURSO
003150              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003160              MOVE FS-RESULT         TO WCANCELA-CODRET
003170              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003180              PERFORM 99999-CANCELO
003190     END-EVALUATE.
003200
003210     OPEN OUTPUT  STATS-REPORT-FILE.
003220     EVALUATE FS-REPORTE
003230         WHEN '00'
003240              SET 88-OPEN-REPORTE-SI TO TRUE
003250         WHEN OTHER
003260              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003270              MOVE 'REPORTE '        TO WCANCELA-RECURSO
003280              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
003290              MOVE FS-REPORTE        TO WCANCELA-CODRET
003300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003310              PERFORM 99999-CANCELO
003320     END-EVALUATE.
003330
003340 FIN-10100.
003350     EXIT.
003360
003370 10200-1RA-LECTURA-RESULT.
003380*-------------------------
003390
003400     PERFORM 11000-READ-RESULT.
003410
003420     IF 88-FS-RESULT-EOF
003430        DISPLAY '************************************'
003440        DISPLAY '***    ARCHIVO RESULT VACIO      ***'
003450        DISPLAY '************************************'
003460     END-IF.
003470
003480 FIN-10200.
003490     EXIT.
003500
003510 11000-READ-RESULT.
003520*-------------------
003530
003540     MOVE '11000-READ-RESULT  '      TO WS-PARRAFO.
003550
003560     READ MATCH-RESULT-FILE INTO REG-RESULT.
003570
003580     EVALUATE TRUE
003590         WHEN 88-FS-RESULT-OK
003600              ADD 1                  TO WS-LEIDOS-RESULT
003610         WHEN 88-FS-RESULT-EOF
003620              CONTINUE
003630         WHEN OTHER
003640              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003650              MOVE 'RESULT  '        TO WCANCELA-RECURSO
003660              MOVE 'READ'            TO WCANCELA-OPERACION
003670              MOVE FS-RESULT         TO WCANCELA-CODRET
003680              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003690              PERFORM 99999-CANCELO
003700     END-EVALUATE.
003710
003720 FIN-11000.
003730     EXIT.
003740
003750 20000-PROCESO.
003760*-------------
003770
003780     PERFORM 20100-CARGO-PARTIDOS
003790       UNTIL 88-FS-RESULT-EOF.
003800
003810     PERFORM 20400-ARMO-TABLA-OPONENTES
003820       VARYING IDX-PART FROM 1 BY 1
003830       UNTIL IDX-PART > WS-PART-ULTIMO-CARGADO.
003840
003850     PERFORM 21000-IMPRIME-CABECERA.
003860
003870     MOVE SPACES                    TO WS-SEL-OPONENTE.
003880
003890     MOVE 'ALL  '                   TO WS-SEL-TIPO.
003900     PERFORM 20500-CALCULO-GRUPO.
003910     PERFORM 21300-IMPRIME-DETALLE.
003920
003930     MOVE 'SHORT'                   TO WS-SEL-TIPO.
003940     PERFORM 20500-CALCULO-GRUPO.
003950     PERFORM 21300-IMPRIME-DETALLE.
003960
003970     MOVE 'LONG '                   TO WS-SEL-TIPO.
003980     PERFORM 20500-CALCULO-GRUPO.
003990     PERFORM 21300-IMPRIME-DETALLE.
004000
004010     PERFORM 21200-PROCESA-OPONENTES
004020       VARYING IDX-OPO FROM 1 BY 1
004030       UNTIL IDX-OPO > WS-OPO-ULTIMO-CARGADO.
004040
004050 FIN-20000.
004060     EXIT.
004070
004080 20100-CARGO-PARTIDOS.
004090*---------------------
004100
004110     IF MR-PLAYER-NAME OF REG-RESULT = PARM-PLAYER-NAME
004120        AND (PARM-OPONENTE-FILTRO = SPACES OR
004130             MR-OPPONENT-NAME OF REG-RESULT =
004140                                          PARM-OPONENTE-FILTRO)
004150        AND (PARM-TORNEO-FILTRO = SPACES OR
004160             MR-TOURN-NAME OF REG-RESULT = PARM-TORNEO-FILTRO)
004170        PERFORM 20110-INSERTO-PARTIDO
004180     END-IF.
004190
004200     PERFORM 11000-READ-RESULT.
004210
004220 FIN-20100.
004230     EXIT.
004240
004250 20110-INSERTO-PARTIDO.
004260*----------------------
004270
004280     ADD 1                          TO WS-PART-ULTIMO-CARGADO.
004290
004300     IF WS-PART-ULTIMO-CARGADO > WS-PART-MAX-OCCURS
004310        MOVE '20110-INSERTO-PARTIDO' TO WCANCELA-PARRAFO
004320        MOVE 'WT-PARTIDOS'          TO WCANCELA-RECURSO
004330        MOVE 'ALTA PARTIDO'         TO WCANCELA-OPERACION
004340        MOVE WS-PART-ULTIMO-CARGADO TO WCANCELA-CODRET
004350        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
004360                                    TO WCANCELA-MENSAJE
004370        PERFORM 99999-CANCELO
004380     END-IF.
004390
004400     MOVE MR-OPPONENT-NAME OF REG-RESULT
004410                       TO WT-PART-RIVAL  (WS-PART-ULTIMO-CARGADO).
004420     MOVE MR-SCORED     OF REG-RESULT
004430                       TO WT-PART-SCORED (WS-PART-ULTIMO-CARGADO).
004440     MOVE MR-MISSED     OF REG-RESULT
004450                       TO WT-PART-MISSED (WS-PART-ULTIMO-CARGADO).
004460     MOVE MR-WINNER-FLAG OF REG-RESULT
004470                       TO WT-PART-WINNER (WS-PART-ULTIMO-CARGADO).
004480     MOVE MR-EXTRA-FLAG  OF REG-RESULT
004490                       TO WT-PART-EXTRA  (WS-PART-ULTIMO-CARGADO).
004500     MOVE MR-MATCH-TYPE  OF REG-RESULT
004510                       TO WT-PART-TIPO   (WS-PART-ULTIMO-CARGADO).
004520
004530 FIN-20110.
004540     EXIT.
004550
004560 20400-ARMO-TABLA-OPONENTES.
004570*---------------------------
004580
004590     SEARCH ALL WT-OPO-TABLA
004600         AT END
004610             PERFORM 20410-INSERTO-OPONENTE
004620         WHEN WT-OPO-NOMBRE (IDX-OPO) = WT-PART-RIVAL (IDX-PART)
004630             CONTINUE
004640     END-SEARCH.
004650
004660 FIN-20400.
004670     EXIT.
004680
004690 20410-INSERTO-OPONENTE.
004700*-----------------------
004710
004720     ADD 1                          TO WS-OPO-ULTIMO-CARGADO.
004730
004740     IF WS-OPO-ULTIMO-CARGADO > WS-OPO-MAX-OCCURS
004750        MOVE '20410-INSERTO-OPONENTE' TO WCANCELA-PARRAFO
004760        MOVE 'WT-OPONENTES'          TO WCANCELA-RECURSO
004770        MOVE 'ALTA OPONENTE'         TO WCANCELA-OPERACION
004780        MOVE WS-OPO-ULTIMO-CARGADO   TO WCANCELA-CODRET
004790        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
004800                                    TO WCANCELA-MENSAJE
004810        PERFORM 99999-CANCELO
004820     END-IF.
004830
004840     MOVE WT-PART-RIVAL (IDX-PART)   TO WT-OPO-NOMBRE
004850                                       (WS-OPO-ULTIMO-CARGADO).
004860
004870     SET 88-OPO-HUBO-CAMBIO-SI                TO TRUE.
004880
004890     PERFORM 20420-ORDENO-OPONENTES
004900       UNTIL 88-OPO-HUBO-CAMBIO-NO.
004910
004920 FIN-20410.
004930     EXIT.
004940
004950 20420-ORDENO-OPONENTES.
004960*-----------------------
004970
004980     SET 88-OPO-HUBO-CAMBIO-NO                TO TRUE.
004990
005000     PERFORM 20421-COMPARO-OPONENTES
005010       VARYING IDX-OPO FROM 1 BY 1
005020       UNTIL IDX-OPO > WS-OPO-ULTIMO-CARGADO.
005030
005040 FIN-20420.
005050     EXIT.
005060
005070 20421-COMPARO-OPONENTES.
005080*------------------------
005090
005100     IF WT-OPO-NOMBRE (IDX-OPO) > WT-OPO-NOMBRE (IDX-OPO + 1)
005110        MOVE WT-OPO-TABLA (IDX-OPO + 1) TO WS-OPO-VECTOR-TEMP
005120        MOVE WT-OPO-TABLA (IDX-OPO)
005130          TO WT-OPO-TABLA (IDX-OPO + 1)
005140        MOVE WS-OPO-VECTOR-TEMP    TO WT-OPO-TABLA (IDX-OPO)
005150        SET 88-OPO-HUBO-CAMBIO-SI  TO TRUE
005160     END-IF.
005170
005180 FIN-20421.
005190     EXIT.
005200
005210 20500-CALCULO-GRUPO.
005220*--------------------
005230
005240* ***************************************************************
005250* RECORRE WT-PARTIDOS EN SU ORDEN CRONOLOGICO ORIGINAL Y ACUMULA
005260* LAS ESTADISTICAS DE LOS RENGLONES QUE CUMPLEN WS-SEL-TIPO Y
005270* WS-SEL-OPONENTE. LOS RENGLONES QUE NO CUMPLEN SE SALTEAN SIN
005280* CORTAR LA RACHA, PORQUE NO PERTENECEN A LA SECUENCIA DEL GRUPO.
005290* ***************************************************************
005300
005310     MOVE 0                          TO WS-AC-MATCHES
005320                                        WS-AC-WINS
005330                                        WS-AC-LOSES
005340                                        WS-AC-OVERTIMES
005350                                        WS-AC-PTS-SCORED
005360                                        WS-AC-PTS-MISSED
005370                                        WS-AC-WIN-STREAK-CUR
005380                                        WS-AC-WIN-STREAK-MAX
005390                                        WS-AC-LOSE-STREAK-CUR
005400                                        WS-AC-LOSE-STREAK-MAX.
005410
005420     MOVE 'N'                        TO WT-MED-PRESENTE (1)
005430                                        WT-MED-PRESENTE (2)
005440                                        WT-MED-PRESENTE (3)
005450                                        WT-MED-PRESENTE (4)
005460                                        WT-MED-PRESENTE (5)
005470                                        WT-MED-PRESENTE (6)
005480                                        WT-MED-PRESENTE (7)
005490                                        WT-MED-PRESENTE (8)
005500                                        WT-MED-PRESENTE (9)
005510                                        WT-MED-PRESENTE (10)
005520                                        WT-MED-PRESENTE (11)
005530                                        WT-MED-PRESENTE (12)
005540                                        WT-MED-PRESENTE (13)
005550                                        WT-MED-PRESENTE (14)
005560                                        WT-MED-PRESENTE (15)
005570                                        WT-MED-PRESENTE (16)
005580                                        WT-MED-PRESENTE (17)
005590                                        WT-MED-PRESENTE (18)
005600                                        WT-MED-PRESENTE (19)
005610                                        WT-MED-PRESENTE (20)
005620                                        WT-MED-PRESENTE (21)
005630                                        WT-MED-PRESENTE (22).
005640
005650     PERFORM 20505-FILTRO-Y-ACUMULO
005660       VARYING IDX-PART FROM 1 BY 1
005670       UNTIL IDX-PART > WS-PART-ULTIMO-CARGADO.
005680
005690     MOVE WS-AC-MATCHES              TO WS-DIV-MATCHES.
005700     IF WS-AC-MATCHES = 0
005710        MOVE 1                       TO WS-DIV-MATCHES
005720     END-IF.
005730
005740     MOVE WS-AC-PTS-MISSED           TO WS-DIV-MISSED.
005750     IF WS-AC-PTS-MISSED = 0
005760        MOVE 1                       TO WS-DIV-MISSED
005770     END-IF.
005780
005790     COMPUTE WS-AC-LOSES = WS-AC-MATCHES - WS-AC-WINS.
005800
005810     MOVE WS-AC-MATCHES              TO ST-MATCHES.
005820     MOVE WS-AC-WINS                 TO ST-WINS.
005830     MOVE WS-AC-LOSES                TO ST-LOSES.
005840     MOVE WS-AC-OVERTIMES            TO ST-OVERTIMES.
005850     MOVE WS-AC-PTS-SCORED           TO ST-PTS-SCORED.
005860     MOVE WS-AC-PTS-MISSED           TO ST-PTS-MISSED.
005870     MOVE WS-AC-WIN-STREAK-MAX       TO ST-WIN-STREAK.
005880     MOVE WS-AC-LOSE-STREAK-MAX      TO ST-LOSE-STREAK.
005890
005900     COMPUTE ST-WIN-RATE ROUNDED =
005910             (WS-AC-WINS * 100) / WS-DIV-MATCHES.
005920
005930     COMPUTE ST-AVG-SCORED ROUNDED =
005940             WS-AC-PTS-SCORED / WS-DIV-MATCHES.
005950
005960     COMPUTE ST-AVG-MISSED ROUNDED =
005970             WS-AC-PTS-MISSED / WS-DIV-MATCHES.
005980
005990     COMPUTE ST-POINTS-RATE ROUNDED =
006000             WS-AC-PTS-SCORED / WS-DIV-MISSED.
006010
006020     PERFORM 20600-CALCULO-MEDIANA-SCORED.
006030     MOVE WS-MED-RESULTADO           TO ST-MED-SCORED.
006040
006050     PERFORM 20650-CALCULO-MEDIANA-MISSED.
006060     MOVE WS-MED-RESULTADO           TO ST-MED-MISSED.
006070
006080 FIN-20500.
006090     EXIT.
006100
006110 20505-FILTRO-Y-ACUMULO.
006120*------------------------
006130
006140     IF (WS-SEL-TIPO = 'ALL  ' OR
006150         WT-PART-TIPO (IDX-PART) = WS-SEL-TIPO)
006160         AND (WS-SEL-OPONENTE = SPACES OR
006170              WT-PART-RIVAL (IDX-PART) = WS-SEL-OPONENTE)
006180         PERFORM 20510-ACUMULO-PARTIDO
006190     END-IF.
006200
006210 FIN-20505.
006220     EXIT.
006230
006240 20510-ACUMULO-PARTIDO.
006250*----------------------
006260
006270     ADD 1                           TO WS-AC-MATCHES.
006280     ADD WT-PART-SCORED (IDX-PART)   TO WS-AC-PTS-SCORED.
006290     ADD WT-PART-MISSED (IDX-PART)   TO WS-AC-PTS-MISSED.
006300
006310     IF 88-PART-OVERTIME (IDX-PART)
006320        ADD 1                        TO WS-AC-OVERTIMES
006330     END-IF.
006340
006350     IF 88-PART-GANO (IDX-PART)
006360        ADD 1                        TO WS-AC-WINS
006370        ADD 1                        TO WS-AC-WIN-STREAK-CUR
006380        MOVE 0                       TO WS-AC-LOSE-STREAK-CUR
006390        IF WS-AC-WIN-STREAK-CUR > WS-AC-WIN-STREAK-MAX
006400           MOVE WS-AC-WIN-STREAK-CUR TO WS-AC-WIN-STREAK-MAX
006410        END-IF
006420     ELSE
006430        ADD 1                        TO WS-AC-LOSE-STREAK-CUR
006440        MOVE 0                       TO WS-AC-WIN-STREAK-CUR
006450        IF WS-AC-LOSE-STREAK-CUR > WS-AC-LOSE-STREAK-MAX
006460           MOVE WS-AC-LOSE-STREAK-CUR TO WS-AC-LOSE-STREAK-MAX
006470        END-IF
006480     END-IF.
006490
006500     MOVE 'Y'  TO WT-MED-PRESENTE (WT-PART-SCORED (IDX-PART) + 1).
006510
006520 FIN-20510.
006530     EXIT.
006540
006550 20600-CALCULO-MEDIANA-SCORED.
006560*-----------------------------
006570
006580* ***************************************************************
006590* LOS FLAGS DE VALORES DISTINTOS FUERON ARMADOS EN 20510 CON
006600* LOS PUNTAJES A FAVOR DEL GRUPO. SE RECONSTRUYE LA LISTA
006610* ORDENADA Y SE OBTIENE LA MEDIANA (TRUNCADA).
006620* ***************************************************************
006630
006640     PERFORM 20700-OBTENGO-MEDIANA.
006650
006660 FIN-20600.
006670     EXIT.
006680
006690 20650-CALCULO-MEDIANA-MISSED.
006700*-----------------------------
006710
006720     MOVE 'N'                        TO WT-MED-PRESENTE (1)
006730                                        WT-MED-PRESENTE (2)
006740                                        WT-MED-PRESENTE (3)
006750                                        WT-MED-PRESENTE (4)
006760                                        WT-MED-PRESENTE (5)
006770                                        WT-MED-PRESENTE (6)
006780                                        WT-MED-PRESENTE (7)
006790                                        WT-MED-PRESENTE (8)
006800                                        WT-MED-PRESENTE (9)
006810                                        WT-MED-PRESENTE (10)
006820                                        WT-MED-PRESENTE (11)
006830                                        WT-MED-PRESENTE (12)
006840                                        WT-MED-PRESENTE (13)
006850                                        WT-MED-PRESENTE (14)
006860                                        WT-MED-PRESENTE (15)
006870                                        WT-MED-PRESENTE (16)
006880                                        WT-MED-PRESENTE (17)
006890                                        WT-MED-PRESENTE (18)
006900                                        WT-MED-PRESENTE (19)
006910                                        WT-MED-PRESENTE (20)
006920                                        WT-MED-PRESENTE (21)
006930                                        WT-MED-PRESENTE (22).
006940
006950     PERFORM 20651-MARCO-DISTINTO-MISSED
006960       VARYING IDX-PART FROM 1 BY 1
006970       UNTIL IDX-PART > WS-PART-ULTIMO-CARGADO.
006980
006990     PERFORM 20700-OBTENGO-MEDIANA.
007000
007010 FIN-20650.
007020     EXIT.
007030
007040 20651-MARCO-DISTINTO-MISSED.
007050*----------------------------
007060
007070     IF (WS-SEL-TIPO = 'ALL  ' OR
007080         WT-PART-TIPO (IDX-PART) = WS-SEL-TIPO)
007090         AND (WS-SEL-OPONENTE = SPACES OR
007100              WT-PART-RIVAL (IDX-PART) = WS-SEL-OPONENTE)
007110         MOVE 'Y' TO WT-MED-PRESENTE
007120                     (WT-PART-MISSED (IDX-PART) + 1)
007130     END-IF.
007140
007150 FIN-20651.
007160     EXIT.
007170
007180 20700-OBTENGO-MEDIANA.
007190*----------------------
007200
007210     MOVE 0                          TO WS-MED-CANT.
007220
007230     PERFORM 20701-ACUMULO-DISTINTO
007240       VARYING IDX-MED FROM 1 BY 1
007250       UNTIL IDX-MED > 22.
007260
007270     IF WS-MED-CANT = 0
007280        MOVE 0                       TO WS-MED-RESULTADO
007290     ELSE
007300        DIVIDE WS-MED-CANT BY 2 GIVING WS-MED-MITAD
007310                               REMAINDER WS-MED-RESTO
007320        IF WS-MED-RESTO = 1
007330           MOVE WT-MED-VALOR (WS-MED-MITAD + 1)
007340                                        TO WS-MED-RESULTADO
007350        ELSE
007360           COMPUTE WS-MED-RESULTADO =
007370              (WT-MED-VALOR (WS-MED-MITAD) +
007380               WT-MED-VALOR (WS-MED-MITAD + 1)) / 2
007390        END-IF
007400     END-IF.
007410
007420 FIN-20700.
007430     EXIT.
007440
007450 20701-ACUMULO-DISTINTO.
007460*------------------------
007470
007480     IF 88-MED-PRESENTE (IDX-MED)
007490        ADD 1                      TO WS-MED-CANT
007500        COMPUTE WT-MED-VALOR (WS-MED-CANT) = IDX-MED - 1
007510     END-IF.
007520
007530 FIN-20701.
007540     EXIT.
007550
007560 21000-IMPRIME-CABECERA.
007570*-----------------------
007580
007590     MOVE SPACES                     TO WS-CABECERA.
007600     MOVE '-'                        TO WSC-PCC.
007610     MOVE 'TIPO '                    TO WSC-TIPO.
007620     MOVE 'RIVAL'                    TO WSC-RIVAL.
007630     MOVE 'PART.'                    TO WSC-PARTIDOS.
007640     MOVE 'GANA.'                    TO WSC-GANADOS.
007650     MOVE 'PERD.'                    TO WSC-PERDIDOS.
007660     MOVE 'OVERT'                    TO WSC-OVERTIMES.
007670     MOVE '%GAN. '                   TO WSC-WIN-RATE.
007680     MOVE 'PTS-A '                   TO WSC-PTS-A-FAVOR.
007690     MOVE 'PTS-E '                   TO WSC-PTS-EN-CONTRA.
007700     MOVE 'RATIO '                   TO WSC-PTS-RATE.
007710     MOVE 'PR-A F'                   TO WSC-PROM-A-FAVOR.
007720     MOVE 'PR-E C'                   TO WSC-PROM-EN-CONTRA.
007730     MOVE 'MED'                      TO WSC-MED-A-FAVOR.
007740     MOVE 'MED'                      TO WSC-MED-EN-CONTRA.
007750
007760     MOVE '21000-IMPRIME-CABECERA'    TO WS-PARRAFO.
007770
007780     WRITE REG-REPORTE-FD             FROM WS-CABECERA.
007790
007800     EVALUATE FS-REPORTE
007810         WHEN '00'
007820              ADD 1                  TO WS-GRABADOS-REPORTE
007830         WHEN OTHER
007840              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007850              MOVE 'REPORTE '        TO WCANCELA-RECURSO
007860              MOVE 'WRITE'           TO WCANCELA-OPERACION
007870              MOVE FS-REPORTE        TO WCANCELA-CODRET
007880              MOVE WS-CABECERA       TO WCANCELA-MENSAJE
007890              PERFORM 99999-CANCELO
007900     END-EVALUATE.
007910
007920 FIN-21000.
007930     EXIT.
007940
007950 21200-PROCESA-OPONENTES.
007960*------------------------
007970
007980     MOVE WT-OPO-NOMBRE (IDX-OPO)    TO WS-SEL-OPONENTE.
007990
008000     MOVE 'ALL  '                    TO WS-SEL-TIPO.
008010     PERFORM 20500-CALCULO-GRUPO.
008020     PERFORM 21300-IMPRIME-DETALLE.
008030
008040     MOVE 'SHORT'                    TO WS-SEL-TIPO.
008050     PERFORM 20500-CALCULO-GRUPO.
008060     PERFORM 21300-IMPRIME-DETALLE.
008070
008080     MOVE 'LONG '                    TO WS-SEL-TIPO.
008090     PERFORM 20500-CALCULO-GRUPO.
008100     PERFORM 21300-IMPRIME-DETALLE.
008110
008120     MOVE SPACES                     TO WS-SEL-OPONENTE.
008130
008140 FIN-21200.
008150     EXIT.
008160
008170 21300-IMPRIME-DETALLE.
008180*----------------------
008190
008200     MOVE ' '                        TO WLINEA.
008210     MOVE WS-SEL-TIPO                TO P-TIPO.
008220     IF WS-SEL-OPONENTE = SPACES
008230        MOVE 'ALL'                   TO P-RIVAL
008240     ELSE
008250        MOVE WS-SEL-OPONENTE         TO P-RIVAL
008260     END-IF.
008270     MOVE ST-MATCHES                 TO P-PARTIDOS.
008280     MOVE ST-WINS                    TO P-GANADOS.
008290     MOVE ST-LOSES                   TO P-PERDIDOS.
008300     MOVE ST-OVERTIMES               TO P-OVERTIMES.
008310     MOVE ST-WIN-RATE                TO P-WIN-RATE.
008320     MOVE ST-PTS-SCORED              TO P-PTS-A-FAVOR.
008330     MOVE ST-PTS-MISSED              TO P-PTS-EN-CONTRA.
008340     MOVE ST-POINTS-RATE             TO P-PTS-RATE.
008350     MOVE ST-AVG-SCORED              TO P-PROM-A-FAVOR.
008360     MOVE ST-AVG-MISSED              TO P-PROM-EN-CONTRA.
008370     MOVE ST-MED-SCORED              TO P-MED-A-FAVOR.
008380     MOVE ST-MED-MISSED              TO P-MED-EN-CONTRA.
008390
008400     PERFORM 21400-WRITE-REPORTE.
008410
008420 FIN-21300.
008430     EXIT.
008440
008450 21400-WRITE-REPORTE.
008460*--------------------
008470
008480     MOVE '21400-WRITE-REPORTE'      TO WS-PARRAFO.
008490
008500     WRITE REG-REPORTE-FD            FROM WLINEA.
008510
008520     EVALUATE FS-REPORTE
008530         WHEN '00'
008540              ADD 1                  TO WS-GRABADOS-REPORTE
008550         WHEN OTHER
008560              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
008570              MOVE 'REPORTE '        TO WCANCELA-RECURSO
008580              MOVE 'WRITE'           TO WCANCELA-OPERACION
008590              MOVE FS-REPORTE        TO WCANCELA-CODRET
008600              MOVE WLINEA            TO WCANCELA-MENSAJE
008610              PERFORM 99999-CANCELO
008620     END-EVALUATE.
008630
008640 FIN-21400.
008650     EXIT.
008660
008670 30000-FINALIZO.
008680*--------------
008690
008700     PERFORM 30100-TOTALES-CONTROL.
008710
008720     PERFORM 31000-CIERRO-ARCHIVOS.
008730
008740     STOP RUN.
008750
008760 FIN-30000.
008770     EXIT.
008780
008790 30100-TOTALES-CONTROL.
008800*---------------------
008810
008820     MOVE WS-LEIDOS-RESULT           TO WS-LEIDOS-RESULT-ED.
008830     MOVE WS-GRABADOS-REPORTE        TO WS-GRABADOS-REPORTE-ED.
008840
008850     DISPLAY ' '.
008860     DISPLAY '****************************************'.
008870     DISPLAY 'TOTALES DE CONTROL PGM: TSTESTAD        '.
008880     DISPLAY '****************************************'.
008890     DISPLAY '*                                      *'.
008900     DISPLAY '* CANT. REG. LEIDOS RESULT          : '
008910                                         WS-LEIDOS-RESULT-ED.
008920     DISPLAY '* CANT. FILAS GRABADAS REPORTE      : '
008930                                         WS-GRABADOS-REPORTE-ED.
008940     DISPLAY '*                                      *'.
008950     DISPLAY '****************************************'.
008960     DISPLAY ' '.
008970
008980 FIN-30100.
008990     EXIT.
009000
009010 31000-CIERRO-ARCHIVOS.
009020*---------------------
009030
009040     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
009050
009060     IF 88-OPEN-RESULT-SI
009070        SET 88-OPEN-RESULT-NO            TO TRUE
009080        CLOSE MATCH-RESULT-FILE
009090     END-IF.
009100
009110     IF 88-OPEN-REPORTE-SI
009120        SET 88-OPEN-REPORTE-NO           TO TRUE
009130        CLOSE STATS-REPORT-FILE
009140     END-IF.
009150
009160 FIN-31000.
009170     EXIT.
009180
009190 99999-CANCELO.
009200
009210     PERFORM 31000-CIERRO-ARCHIVOS.
009220
009230     CALL 'CANCELA' USING WCANCELA.
009240
009250     STOP RUN.
009260
009270 FIN-99999.
009280     EXIT.
