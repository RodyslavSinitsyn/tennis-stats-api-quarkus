000010*-------------------------------------------------------------*
000020* WCANCELA - AREA DE COMUNICACION CON LA RUTINA DE CANCELACION
000030* COMPARTIDA POR TODOS LOS PROGRAMAS BATCH DE ESTADISTICAS DE
000040* TENIS DE MESA.  CADA PROGRAMA LA INICIALIZA, LA COMPLETA
000050* ANTES DE ABORTAR Y LLAMA A CANCELA POR CALL.
000060*-------------------------------------------------------------*
000070* 1989-04-03 EAP TKT-0091 VERSION ORIGINAL (COPIA DE VENTAS)
000080* 2003-08-14 RQF TKT-1180 REUTILIZADA PARA EL SUBSISTEMA DE
000090*                         ESTADISTICAS DE TENIS DE MESA
000100*-------------------------------------------------------------*
000110 01  WCANCELA.
000120     05  WCANCELA-PROGRAMA          PIC  X(20).
000130     05  WCANCELA-PARRAFO           PIC  X(50).
000140     05  WCANCELA-RECURSO           PIC  X(08).
000150     05  WCANCELA-OPERACION         PIC  X(12).
000160     05  WCANCELA-CODRET            PIC  X(02).
000170     05  WCANCELA-MENSAJE           PIC  X(80).
000180     05  FILLER                     PIC  X(08).
