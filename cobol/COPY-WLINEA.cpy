000010*-------------------------------------------------------------*
000020* WLINEA - LINEA DE IMPRESION DEL REPORTE COLUMNAR DE
000030* ESTADISTICAS (STATS-REPORT-FILE). SE MANTIENE EL BYTE DE
000040* CONTROL DE FORMULARIO (PCC) POR COSTUMBRE DE LA CASA AUNQUE
000050* EL ARCHIVO DE SALIDA SEA LINE SEQUENTIAL.
000060*-------------------------------------------------------------*
000070* 2003-08-25 RQF TKT-1180 VERSION ORIGINAL - 14 COLUMNAS DEL
000080*                         REPORTE DE ESTADISTICAS POR JUGADOR
000090*-------------------------------------------------------------*
000100 01  WLINEA.
000110     05  PCC                        PIC  X(01).
000120     05  P-TIPO                     PIC  X(05).
000130     05  FILLER                     PIC  X(01).
000140     05  P-RIVAL                    PIC  X(20).
000150     05  FILLER                     PIC  X(01).
000160     05  P-PARTIDOS                 PIC  ZZZZ9.
000170     05  FILLER                     PIC  X(01).
000180     05  P-GANADOS                  PIC  ZZZZ9.
000190     05  FILLER                     PIC  X(01).
000200     05  P-PERDIDOS                 PIC  ZZZZ9.
000210     05  FILLER                     PIC  X(01).
000220     05  P-OVERTIMES                PIC  ZZZZ9.
000230     05  FILLER                     PIC  X(01).
000240     05  P-WIN-RATE                 PIC  ZZ9.99.
000250     05  FILLER                     PIC  X(01).
000260     05  P-PTS-A-FAVOR              PIC  ZZZZZ9.
000270     05  FILLER                     PIC  X(01).
000280     05  P-PTS-EN-CONTRA            PIC  ZZZZZ9.
000290     05  FILLER                     PIC  X(01).
000300     05  P-PTS-RATE                 PIC  ZZ9.99.
000310     05  FILLER                     PIC  X(01).
000320     05  P-PROM-A-FAVOR             PIC  ZZ9.99.
000330     05  FILLER                     PIC  X(01).
000340     05  P-PROM-EN-CONTRA           PIC  ZZ9.99.
000350     05  FILLER                     PIC  X(01).
000360     05  P-MED-A-FAVOR              PIC  ZZ9.
000370     05  FILLER                     PIC  X(01).
000380     05  P-MED-EN-CONTRA            PIC  ZZ9.
000390     05  FILLER                     PIC  X(10).
