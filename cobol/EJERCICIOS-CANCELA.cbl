000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID.   CANCELA.
000040 AUTHOR.       EDUARDO PALMEYRO.
000050 INSTALLATION. EDUSAM.
000060 DATE-WRITTEN. 04/03/89.
000070 DATE-COMPILED.
000080 SECURITY.     NINGUNA.
000090*-------------------------------------------------------------*
000100* RUTINA DE CANCELACION COMPARTIDA. DECODIFICA EL FILE STATUS
000110* RECIBIDO EN WCANCELA-CODRET CONTRA LA TABLA WT-FST-TABLA Y
000120* MUESTRA EL CONTEXTO DEL ABORTO ANTES DE DEVOLVER EL CONTROL
000130* AL PROGRAMA LLAMANTE, QUE HACE STOP RUN INMEDIATAMENTE
000140* DESPUES DEL CALL.
000150*-------------------------------------------------------------*
000160* REGISTRO DE MODIFICACIONES
000170*-------------------------------------------------------------*
000180* 04/03/89  EAP  TKT-0091 VERSION ORIGINAL - USADA POR VENTAS
000190* 11/22/91  EAP  TKT-0233 SE AGREGAN CODIGOS 34,39,52,57,61
000200* 02/14/94  EAP  TKT-0410 SE AGREGA CODIGO 91 (FILE NOT AVAIL)
000210* 09/09/98  RQF  TKT-0902 REVISION Y2K - SIN CAMPOS DE FECHA EN
000220*                         ESTA RUTINA, NO REQUIERE CAMBIOS
000230* 08/14/03  RQF  TKT-1180 SE ADAPTAN LOS SEIS PARRAFOS DE
000240*                         IDENTIFICATION DIVISION AL ESTANDAR
000250*                         VIGENTE Y SE AGREGA ESTE LOG
000260* 07/19/09  DLV  TKT-1705 SE REEMPLAZA EL EVALUATE DE 31 CASOS
000270*                         POR TABLA WT-FST-TABLA CON SEARCH,
000280*                         MENSAJES EN CASTELLANO PARA EL
000290*                         SUBSISTEMA DE TENIS DE MESA. SE
000300*                         ELIMINAN WS-CN-1/WS-CN-0/WS-CICLO,
000310*                         SIN USO EN ESTA RUTINA.
000320*-------------------------------------------------------------*
000330
000340 ENVIRONMENT DIVISION.
000350*-------------------------------------------------------------*
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400 DATA DIVISION.
000410*-------------------------------------------------------------*
000420
000430 WORKING-STORAGE SECTION.
000440*-------------------------------------------------------------*
000450 01  WS-CN-MENSAJE-2                       PIC X(28) VALUE SPACES.
000460*-------------------------------------------------------------*
000470* TABLA DE MENSAJES POR FILE STATUS. CODIGO DE 2 POSICIONES +
000480* TEXTO DE 28, UNA ENTRADA POR CADA VALOR QUE ESTA RUTINA SABE
000490* DECODIFICAR.
000500*-------------------------------------------------------------*
000510 01  WT-FST-VALORES.
000520     05  FILLER PIC X(30) VALUE '00OPERACION EXITOSA           '.
000530     05  FILLER PIC X(30) VALUE '02EXITO CON DUPLICADO         '.
000540     05  FILLER PIC X(30) VALUE '04EXITO LONGITUD INCOMPLETA   '.
000550     05  FILLER PIC X(30) VALUE '05EXITO ARCHIVO OPCIONAL      '.
000560     05  FILLER PIC X(30) VALUE '07EXITO SIN UNIDAD ASIGNADA   '.
000570     05  FILLER PIC X(30) VALUE '10FIN DE ARCHIVO              '.
000580     05  FILLER PIC X(30) VALUE '14CLAVE FUERA DE RANGO        '.
000590     05  FILLER PIC X(30) VALUE '21CLAVE INVALIDA              '.
000600     05  FILLER PIC X(30) VALUE '22CLAVE YA EXISTE             '.
000610     05  FILLER PIC X(30) VALUE '23CLAVE NO EXISTE             '.
000620     05  FILLER PIC X(30) VALUE '30ERROR PERMANENTE DE E/S     '.
000630     05  FILLER PIC X(30) VALUE '31NOMBRE DE ARCHIVO INVALIDO  '.
000640     05  FILLER PIC X(30) VALUE '34VIOLACION DE LIMITE         '.
000650     05  FILLER PIC X(30) VALUE '35ARCHIVO NO ENCONTRADO       '.
000660     05  FILLER PIC X(30) VALUE '37PERMISO DENEGADO            '.
000670     05  FILLER PIC X(30) VALUE '38ARCHIVO CERRADO CON LOCK    '.
000680     05  FILLER PIC X(30) VALUE '39ATRIBUTOS EN CONFLICTO      '.
000690     05  FILLER PIC X(30) VALUE '41ARCHIVO YA ABIERTO          '.
000700     05  FILLER PIC X(30) VALUE '42ARCHIVO NO ABIERTO          '.
000710     05  FILLER PIC X(30) VALUE '43LECTURA PREVIA NO HECHA     '.
000720     05  FILLER PIC X(30) VALUE '44DESBORDE DE REGISTRO        '.
000730     05  FILLER PIC X(30) VALUE '46ERROR DE LECTURA            '.
000740     05  FILLER PIC X(30) VALUE '47LECTURA DENEGADA            '.
000750     05  FILLER PIC X(30) VALUE '48ESCRITURA DENEGADA          '.
000760     05  FILLER PIC X(30) VALUE '49OPERACION E/S DENEGADA      '.
000770     05  FILLER PIC X(30) VALUE '51REGISTRO BLOQUEADO          '.
000780     05  FILLER PIC X(30) VALUE '52FIN DE PAGINA               '.
000790     05  FILLER PIC X(30) VALUE '57ERROR DE LINAGE             '.
000800     05  FILLER PIC X(30) VALUE '61FALLA DE COMPARTICION       '.
000810     05  FILLER PIC X(30) VALUE '91ARCHIVO NO DISPONIBLE       '.
000820 01  WT-FST-TABLA REDEFINES WT-FST-VALORES.
000830     05  WT-FST-ENTRADA OCCURS 30 TIMES
000840                        INDEXED BY IDX-FST.
000850         10  WT-FST-CODIGO           PIC X(02).
000860         10  WT-FST-TEXTO            PIC X(28).
000870 01  WS-CN-NO-HALLADO                      PIC X(28)
000880                                     VALUE 'CODIGO NO CATALOGADO'.
000890*-------------------------------------------------------------*
000900 LINKAGE SECTION.
000910*-------------------------------------------------------------*
000920* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
000930
000940 COPY WCANCELA.
000950
000960*-------------------------------------------------------------*
000970 PROCEDURE DIVISION USING WCANCELA.
000980*-------------------------------------------------------------*
000990
001000 0000-CUERPO-PRINCIPAL.
001010*----------------------
001020
001030     PERFORM 1000-BUSCO-MENSAJE THRU 1000-EXIT.
001040     PERFORM 2000-IMPRIMO-BANNER THRU 2000-EXIT.
001050     GOBACK.
001060
001070 1000-BUSCO-MENSAJE.
001080*------------------
001090* RESUELVE EL TEXTO DEL FILE STATUS RECIBIDO CONTRA LA TABLA
001100* WT-FST-TABLA. SI NO ESTA CATALOGADO SE DEJA EL MENSAJE
001110* GENERICO WS-CN-NO-HALLADO.
001120
001130     MOVE WS-CN-NO-HALLADO TO WS-CN-MENSAJE-2.
001140     SET IDX-FST TO 1.
001150     SEARCH WT-FST-ENTRADA
001160         AT END
001170              CONTINUE
001180         WHEN WT-FST-CODIGO (IDX-FST) = WCANCELA-CODRET (1:2)
001190              MOVE WT-FST-TEXTO (IDX-FST) TO WS-CN-MENSAJE-2
001200     END-SEARCH.
001210
001220 1000-EXIT.
001230     EXIT.
001240
001250 2000-IMPRIMO-BANNER.
001260*--------------------
001270* MUESTRA EL CONTEXTO DEL ABORTO PARA EL SUBSISTEMA DE
001280* ESTADISTICAS DE TENIS DE MESA. EL FORMATO DE ESTE BANNER ES
001290* EL QUE CONSULTA OPERACION CUANDO SE CORTA UN BATCH NOCTURNO.
001300
001310     DISPLAY ' '.
001320     DISPLAY '================================================'.
001330     DISPLAY '=====  TENIS DE MESA - PROCESO CANCELADO  ====='.
001340     DISPLAY '================================================'.
001350     DISPLAY '  PROGRAMA. . . . : ' WCANCELA-PROGRAMA.
001360     DISPLAY '  PARRAFO. . . . : ' WCANCELA-PARRAFO.
001370     DISPLAY '  ARCHIVO. . . . : ' WCANCELA-RECURSO.
001380     DISPLAY '  OPERACION. . . : ' WCANCELA-OPERACION.
001390     DISPLAY '  FILE STATUS. . : ' WCANCELA-CODRET.
001400     DISPLAY '  DETALLE. . . . : ' WCANCELA-MENSAJE.
001410     DISPLAY '  CAUSA IBM. . . : ' WS-CN-MENSAJE-2.
001420     DISPLAY '================================================'.
001430     DISPLAY '=====  VER INSTRUCTIVO DE GUARDIA - TKT-1705 ==='.
001440     DISPLAY '================================================'.
001450
001460 2000-EXIT.
001470     EXIT.
