000010*-------------------------------------------------------------*
000020* WTORNEO - REGISTRO DE TORNEO (TOURNAMENT-FILE)
000030* MAESTRO DE TORNEOS. SE CARGA COMPLETO EN MEMORIA POR LOS
000040* PROGRAMAS QUE RESUELVEN NOMBRE CORTO DE TORNEO CONTRA
000050* NUMERO DE TORNEO O NECESITAN EL NOMBRE COMPLETO PARA LOS
000060* LISTADOS DE DETALLE.
000070*-------------------------------------------------------------*
000080* 2003-08-14 RQF TKT-1180 VERSION ORIGINAL
000090* 2003-09-02 RQF TKT-1180 SE QUITA EL FILLER DE RESERVA: EL
000100*                         REGISTRO VIENE FIJO EN 136 BYTES DESDE
000110*                         EL SISTEMA DE ORIGEN Y NO HAY MARGEN
000120*                         PARA RESERVAR ESPACIO SIN DESALINEAR
000130*                         LOS PROGRAMAS QUE YA LO CONSUMEN
000140*-------------------------------------------------------------*
000150 01  REG-TORNEO-FD.
000160     05  TOURN-ID                   PIC  9(06).
000170     05  TOURN-NAME                 PIC  X(20).
000180     05  TOURN-FULL-NAME            PIC  X(40).
000190     05  TOURN-DESC                 PIC  X(60).
000200     05  TOURN-DATE                 PIC  X(10).
